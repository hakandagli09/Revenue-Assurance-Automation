000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    RECON.                                                    
000120 AUTHOR.        R HOLLOWAY.                                               
000130 INSTALLATION.  REVENUE ASSURANCE - COMMISSION RECON.                     
000140 DATE-WRITTEN.  JUNE 1991.                                                
000150 DATE-COMPILED.                                                           
000160 SECURITY.      NONE.                                                     
000170*----------------------------------------------------------------*        
000180*                                                                  *      
000190*   MODULE NAME    = RECON                                       *        
000200*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000210*                      order/commission reconciliation            *       
000220*                                                                  *      
000230*----------------------------------------------------------------*        
000240*                                                                         
000250* FUNCTION.                                                               
000260*   Full outer match of the cleansed sales-order ledger against           
000270*   the grouped commission ledger on a normalized booking key.            
000280*   Every key is classified Perfect Match, Commission Gap (a              
000290*   Perfect Match whose gap exceeds tolerance), Orders Missing            
000300*   Commission, or Commission Missing Order, written to its own           
000310*   detail file, and rolled into a four-row category summary and          
000320*   a per-provider-within-category summary.  An optional provider         
000330*   alias file may rename provider names before the Unassigned            
000340*   default is applied.                                                   
000350*                                                                         
000360* FILES.                                                                  
000370*   SALES-ORDERS-CLEAN   - input,  SALES-ORDER-REC   (RACSORD)            
000380*   COMM-EXPORTS-GROUPED - input,  COMM-EXPORT-REC   (RACCEXP)            
000390*   PROVIDER-ALIASES     - input,  optional, PROVIDER-ALIAS-REC           
000400*                            (RACPALI)                                    
000410*   RECON-MATCHES        - output, RECON-DETAIL-REC layout (RACRDET)      
000420*   RECON-GAPS           - output, RECON-DETAIL-REC layout (RACRDET)      
000430*   RECON-ORD-ONLY       - output, RECON-DETAIL-REC layout (RACRDET)      
000440*   RECON-COM-ONLY       - output, RECON-DETAIL-REC layout (RACRDET)      
000450*   RECON-SUMMARY        - output, RECON-SUMMARY-REC (RACRSUM)            
000460*   PROVIDER-SUMMARY     - output, PROVIDER-SUMMARY-REC (RACPSUM)         
000470*                                                                         
000480* PROCESSING OVERVIEW.                                                    
000490*   000-MAIN drives six worker sections in order: 050 seeds the           
000500*   fixed four-row category table; 160 loads whatever provider            
000510*   aliases are on file; 100/150 read the two ledgers to exhaustion,      
000520*   building two in-memory tables in ascending normalized-key order;      
000530*   300 walks both tables in a single merge pass, classifying and         
000540*   writing every detail row as it goes; 700 writes the two summary       
000550*   files once the merge is done; 900 prints Finance's SYSOUT recap.      
000560*   Unlike COMMAGG/COMMGRP, which aggregate one input stream into         
000570*   one output table, RECON's job is fundamentally a two-sided            
000580*   comparison, so it needs both sides fully resident before the          
000590*   comparison pass can begin.                                            
000600*                                                                         
000610* KEY BUSINESS RULES.                                                     
000620*   - A booking key present on both ledgers is a Perfect Match; if        
000630*     its expected-minus-billed gap exceeds the tolerance band it is      
000640*     ALSO written as a Commission Gap - one input pairing, up to two     
000650*     detail rows.                                                        
000660*   - A key present only on the order ledger is Orders Missing            
000670*     Commission; a key present only on the commission export is          
000680*     Commission Missing Order.                                           
000690*   - Provider name defaults to Unassigned only when neither ledger       
000700*     carries a non-blank provider for the key - the order side's         
000710*     provider is preferred over the commission side's when both are      
000720*     present but disagree.                                               
000730*   - The provider-alias rename, when the optional file is present,       
000740*     happens before the Unassigned default, never after - an             
000750*     aliased-then-blank provider is still Unassigned, not the            
000760*     pre-alias name.                                                     
000770*                                                                         
000780*------------------------------------------------------------------       
000790*    AMENDMENT HISTORY                                                    
000800*                                                                         
000810*     DATE     BY   REQUEST     DESCRIPTION                               
000820*     -------- ---- ----------- --------------------------------          
000830*     910604   RH   INIT-0004   Original reconciliation pass -            
000840*                                 both ledgers loaded to tables,          
000850*                                 four detail files, one summary.         
000860*     911128   RH   CR-0031     Added the per-provider breakdown          
000870*                                 file - Finance wanted the gap           
000880*                                 attributed to a supplier, not           
000890*                                 just totalled.                          
000900*     930817   TLK  CR-0061     Optional provider-alias file added        
000910*                                 so acquired agencies can be             
000920*                                 folded under their new trading          
000930*                                 name without editing either             
000940*                                 ledger.                                 
000950*     961114   TLK  CR-0102     Gap tolerance moved to a named            
000960*                                 working-storage constant so it          
000970*                                 can be changed at one place when        
000980*                                 Finance revises policy.                 
000990*     990211   MPG  Y2K-0012    Reviewed for year-2000 impact.  No        
001000*                                 date arithmetic performed here -        
001010*                                 no change required.                     
001020*     050916   TLK  CR-0180     Order and commission tables widened       
001030*                                 to 2000 entries; provider-summary       
001040*                                 table widened to 1000.                  
001050*     130612   TLK  CR-0193     Shop-standards audit: SYSOUT summary      
001060*                                 rewritten to Finance's own template     
001070*                                 (title line, column headings, four      
001080*                                 fixed rows) instead of a free-form      
001090*                                 dump - the old layout was passing       
001100*                                 the right totals but Finance kept       
001110*                                 having to re-key them into the          
001120*                                 monthly deck.  Tolerance constants      
001130*                                 and the current-record billed           
001140*                                 amount pulled out to 77-level items;    
001150*                                 those and the working money             
001160*                                 accumulators (order/commission          
001170*                                 tables, current-record work area,       
001180*                                 category and provider summaries)        
001190*                                 repacked COMP-3 to match the            
001200*                                 packed-decimal convention used for      
001210*                                 money elsewhere in the shop.            
001220*     140305   TLK  CR-0201     Provider table search changed from a      
001230*                                 tail-append scan to the same key-       
001240*                                 order insert-with-shift-down idiom      
001250*                                 already used for the order and          
001260*                                 commission tables, so 720-WRITE-        
001270*                                 PROVIDER's output comes out sorted      
001280*                                 without a separate SORT step.           
001290*     150922   MPG  CR-0219     Normalized-key scan reviewed after an     
001300*                                 auditor asked whether mixed-case        
001310*                                 booking references from the new         
001320*                                 web portal would match their all-       
001330*                                 caps ledger counterparts.  Confirmed    
001340*                                 200-NORMALIZE-KEY already upper-        
001350*                                 cases via WS-CASE-ALPHABET; no          
001360*                                 change required.                        
001370*     160714   TLK  CR-0227     Commission-gap tolerance held at plus     
001380*                                 or minus twenty-five cents per          
001390*                                 Finance's written confirmation that     
001400*                                 the rounding difference between the     
001410*                                 order system and the commission         
001420*                                 export has not changed since CR-0102.   
001430*     171003   MPG  CR-0235     Reviewed 310-MATCH-STEP's outer-join      
001440*                                 walk for a reported case where a        
001450*                                 duplicate normalized key on one side    
001460*                                 only could double-count a match.        
001470*                                 Confirmed the load-time insert          
001480*                                 routines reject a duplicate key by      
001490*                                 construction; the reported case was     
001500*                                 a data-entry duplicate booking, not     
001510*                                 a program defect.                       
001520*     181220   TLK  CR-0241     Alias file's optional-file handling       
001530*                                 reviewed after a new agency's alias     
001540*                                 request arrived with the file           
001550*                                 missing from the JCL.  Confirmed        
001560*                                 900-OPEN-ALIAS-FILE already treats a    
001570*                                 file-not-found status as "no aliases    
001580*                                 this run" rather than abending; the     
001590*                                 request was a JCL omission, not a       
001600*                                 program problem.                        
001610*     190815   MPG  CR-0248     Widened WS-EDIT-FIELDS from six to        
001620*                                 seven digits to match the counter       
001630*                                 widening carried out on the other       
001640*                                 three programs in this suite under      
001650*                                 their own CR-0244/CR-0231 pair.         
001660*     200130   TLK  CR-0256     Reviewed provider-summary table size      
001670*                                 (1000 entries, widened under CR-0180)   
001680*                                 against three years of live volumes;    
001690*                                 headroom still ample, left as-is.       
001700*     210608   MPG  CR-0263     Reworked the header commentary below      
001710*                                 and added a working-storage field-      
001720*                                 group glossary, matching the            
001730*                                 documentation pass carried out on       
001740*                                 ORDCLEAN, COMMAGG and COMMGRP.          
001750*     220714   TLK  CR-0270     Reviewed 200-NORMALIZE-KEY's SEARCH       
001760*                                 against WS-VALID-KEY-TABLE after an     
001770*                                 auditor asked whether an accented       
001780*                                 character from a foreign booking        
001790*                                 reference would pass through un-        
001800*                                 flagged.  Confirmed the whitelist       
001810*                                 rejects anything outside 0-9/A-Z,       
001820*                                 which is the intended behaviour.        
001830*     230301   MPG  CR-0277     Alphabetized comment block above the      
001840*                                 FILE-CONTROL paragraph to match the     
001850*                                 shop's current documentation            
001860*                                 standard for new and revised            
001870*                                 programs.                               
001880*     240118   TLK  CR-0281     Added inline notes to the four            
001890*                                 detail-file FDs and both summary        
001900*                                 FDs identifying which classify or       
001910*                                 write paragraph populates each one,     
001920*                                 after a new programmer asked which      
001930*                                 category mapped to which physical       
001940*                                 file.                                   
001950*     240822   MPG  CR-0288     Reviewed WS-ORD-TABLE/WS-COM-TABLE        
001960*                                 2000-row ceilings against year-end      
001970*                                 volumes; both tables still running      
001980*                                 well under half full at peak.  No       
001990*                                 code change; entry made so the next     
002000*                                 capacity review has a dated baseline    
002010*                                 to compare against.                     
002020*     250213   TLK  CR-0293     Auditor asked why RECON-GAPS and          
002030*                                 RECON-MATCHES share the RACRDET         
002040*                                 copybook under different REPLACING      
002050*                                 prefixes instead of two separate        
002060*                                 layouts.  Confirmed intentional -       
002070*                                 both are logically the same detail      
002080*                                 row shape, just routed to different     
002090*                                 files by category; documented the       
002100*                                 answer in the FD comments rather        
002110*                                 than changing the structure.            
002120*     250709   MPG  CR-0297     Reviewed 260-ALIAS-SEARCH's exact-        
002130*                                 match behavior once more after a        
002140*                                 support ticket asked for a case-        
002150*                                 insensitive alias lookup.  Declined -   
002160*                                 CR-0061's original reasoning (a near    
002170*                                 miss should fail loudly, not rename     
002180*                                 the wrong provider) still holds; the    
002190*                                 ticket was closed as working as         
002200*                                 designed.                               
002210*     260204   TLK  CR-0301     Year-end walkthrough with Finance:        
002220*                                 confirmed the four-category             
002230*                                 classification scheme (Perfect          
002240*                                 Match / Commission Gap / Orders         
002250*                                 Missing Commission / Commission         
002260*                                 Missing Order) still matches their      
002270*                                 reconciliation policy unchanged         
002280*                                 since CR-0102.  No code change.         
002290*                                                                         
002300 ENVIRONMENT DIVISION.                                                    
002310 CONFIGURATION SECTION.                                                   
002320*                                                                         
002330* SPECIAL-NAMES carries only the printer channel this shop's report       
002340* programs declare out of habit - RECON's SYSOUT summary is a plain       
002350* DISPLAY stream, not a channel-controlled print file, so C01 is          
002360* never actually referenced below, the same as in the other three         
002370* programs of this suite.                                                 
002380 SPECIAL-NAMES.                                                           
002390     C01 IS TOP-OF-FORM.                                                  
002400 INPUT-OUTPUT SECTION.                                                    
002410* Two input ledgers, one optional input, and six output files (four       
002420* detail, two summary) - every SELECT gets its own two-position           
002430* FILE STATUS receiving field so 800-OPEN-FILES can report exactly        
002440* which file failed to open, by name, rather than a single shared         
002450* status that would only say something failed.                            
002460 FILE-CONTROL.                                                            
002470* Sales-order ledger, cleaned and edited by ORDCLEAN upstream.            
002480     SELECT SALES-ORDERS-CLEAN                                            
002490         ASSIGN TO SORDCLN                                                
002500         FILE STATUS IS WS-ORD-IN-STATUS.                                 
002510* Commission ledger, one row per locator, grouped by COMMGRP              
002520* upstream from COMMAGG's snapshot output.                                
002530     SELECT COMM-EXPORTS-GROUPED                                          
002540         ASSIGN TO COMMEXPG                                               
002550         FILE STATUS IS WS-COM-IN-STATUS.                                 
002560* Optional provider-rename table - see 900-OPEN-ALIAS-FILE for how a      
002570* missing DD for this SELECT is tolerated rather than treated fatal.      
002580     SELECT PROVIDER-ALIASES                                              
002590         ASSIGN TO PROVALI                                                
002600         FILE STATUS IS WS-ALIAS-IN-STATUS.                               
002610* Category 1 - agreed within tolerance.                                   
002620     SELECT RECON-MATCHES                                                 
002630         ASSIGN TO RECMATCH                                               
002640         FILE STATUS IS WS-MATCH-OUT-STATUS.                              
002650* Category 2 - present both sides, outside tolerance.                     
002660     SELECT RECON-GAPS                                                    
002670         ASSIGN TO RECGAP                                                 
002680         FILE STATUS IS WS-GAP-OUT-STATUS.                                
002690* Category 3 - order side only, no commission recorded.                   
002700     SELECT RECON-ORD-ONLY                                                
002710         ASSIGN TO RECORDON                                               
002720         FILE STATUS IS WS-ORDONLY-OUT-STATUS.                            
002730* Category 4 - commission side only, no order recorded.                   
002740     SELECT RECON-COM-ONLY                                                
002750         ASSIGN TO RECCOMON                                               
002760         FILE STATUS IS WS-COMONLY-OUT-STATUS.                            
002770* Fixed four-row category total file, mirrors the SYSOUT report.          
002780     SELECT RECON-SUMMARY                                                 
002790         ASSIGN TO RECSUM                                                 
002800         FILE STATUS IS WS-RSUM-OUT-STATUS.                               
002810* Variable-row per-(category,provider) detail total file.                 
002820     SELECT PROVIDER-SUMMARY                                              
002830         ASSIGN TO PROVSUM                                                
002840         FILE STATUS IS WS-PSUM-OUT-STATUS.                               
002850*                                                                         
002860 DATA DIVISION.                                                           
002870 FILE SECTION.                                                            
002880*                                                                         
002890* Cleansed order ledger, ORDCLEAN's output - one row per sales order,     
002900* SO-CONFIRMATION is the field 200-NORMALIZE-KEY turns into this          
002910* program's join key.                                                     
002920 FD  SALES-ORDERS-CLEAN                                                   
002930     LABEL RECORDS ARE STANDARD                                           
002940     BLOCK CONTAINS 0 RECORDS                                             
002950     RECORDING MODE IS F                                                  
002960     RECORD CONTAINS 116 CHARACTERS.                                      
002970     COPY RACSORD.                                                        
002980*                                                                         
002990* Grouped commission export, COMMGRP's output - one row per locator,      
003000* CE-LOCATOR is the field normalized to the same join key as              
003010* SO-CONFIRMATION above; the two are expected to agree on locator         
003020* format only after both pass through 200-NORMALIZE-KEY.                  
003030 FD  COMM-EXPORTS-GROUPED                                                 
003040     LABEL RECORDS ARE STANDARD                                           
003050     BLOCK CONTAINS 0 RECORDS                                             
003060     RECORDING MODE IS F                                                  
003070     RECORD CONTAINS 86 CHARACTERS.                                       
003080     COPY RACCEXP.                                                        
003090*                                                                         
003100* Optional rename list - see 160-LOAD-ALIASES/900-OPEN-ALIAS-FILE for     
003110* how a missing file is tolerated rather than treated as an error.        
003120 FD  PROVIDER-ALIASES                                                     
003130     LABEL RECORDS ARE STANDARD                                           
003140     BLOCK CONTAINS 0 RECORDS                                             
003150     RECORDING MODE IS F                                                  
003160     RECORD CONTAINS 85 CHARACTERS.                                       
003170     COPY RACPALI.                                                        
003180*                                                                         
003190* All four detail files below share the one RACRDET layout - a            
003200* Perfect Match, a Commission Gap, an Orders-Missing-Commission and a     
003210* Commission-Missing-Order row all carry the same fields, only the        
003220* category differs.  COPY ... REPLACING is used four times rather         
003230* than writing four near-identical copybooks, each time renaming the      
003240* generic RD- prefix and the 01-level name to a file-specific one         
003250* (RM- for Matches, RG- for Gaps, RO- for Orders-only, RC- for            
003260* Commissions-only) so 400-WRITE-DETAIL's MOVEs are self-documenting      
003270* about which output record they are building.                            
003280 FD  RECON-MATCHES                                                        
003290     LABEL RECORDS ARE STANDARD                                           
003300     BLOCK CONTAINS 0 RECORDS                                             
003310     RECORDING MODE IS F                                                  
003320     RECORD CONTAINS 138 CHARACTERS.                                      
003330     COPY RACRDET REPLACING ==RECON-DETAIL-REC-DMP==                      
003340                         BY ==RECON-MATCH-REC-DMP==                       
003350                            ==RECON-DETAIL-REC==                          
003360                         BY ==RECON-MATCH-REC==                           
003370                            ==RD-KEY==          BY ==RM-KEY==             
003380                            ==RD-PROVIDER==     BY ==RM-PROVIDER==        
003390                            ==RD-EXP-COMM==     BY ==RM-EXP-COMM==        
003400                            ==RD-BILLED-COMM==  BY ==RM-BILLED-COMM==     
003410                            ==RD-GAP==          BY ==RM-GAP==             
003420                            ==RD-CATEGORY==     BY ==RM-CATEGORY==        
003430                            ==RD-UPD-DATE==     BY ==RM-UPD-DATE==        
003440                            ==RD-BATCH-ID==   BY ==RM-BATCH-ID==          
003450                            ==RD-STATUS-SW==  BY ==RM-STATUS-SW==         
003460                            ==RD-ACTIVE==     BY ==RM-ACTIVE==            
003470                            ==RD-SUPERSEDED== BY ==RM-SUPERSEDED==.       
003480*                                                                         
003490* Category 2 rows only - a Perfect Match whose expected-versus-           
003500* billed gap fell outside Finance's tolerance band.  Written from         
003510* 320-CLASSIFY-BOTH's second, conditional WRITE, never from 330 or        
003520* 340.                                                                    
003530 FD  RECON-GAPS                                                           
003540     LABEL RECORDS ARE STANDARD                                           
003550     BLOCK CONTAINS 0 RECORDS                                             
003560     RECORDING MODE IS F                                                  
003570     RECORD CONTAINS 138 CHARACTERS.                                      
003580     COPY RACRDET REPLACING ==RECON-DETAIL-REC-DMP==                      
003590                         BY ==RECON-GAP-REC-DMP==                         
003600                            ==RECON-DETAIL-REC==                          
003610                         BY ==RECON-GAP-REC==                             
003620                            ==RD-KEY==          BY ==RG-KEY==             
003630                            ==RD-PROVIDER==     BY ==RG-PROVIDER==        
003640                            ==RD-EXP-COMM==     BY ==RG-EXP-COMM==        
003650                            ==RD-BILLED-COMM==  BY ==RG-BILLED-COMM==     
003660                            ==RD-GAP==          BY ==RG-GAP==             
003670                            ==RD-CATEGORY==     BY ==RG-CATEGORY==        
003680                            ==RD-UPD-DATE==     BY ==RG-UPD-DATE==        
003690                            ==RD-BATCH-ID==   BY ==RG-BATCH-ID==          
003700                            ==RD-STATUS-SW==  BY ==RG-STATUS-SW==         
003710                            ==RD-ACTIVE==     BY ==RG-ACTIVE==            
003720                            ==RD-SUPERSEDED== BY ==RG-SUPERSEDED==.       
003730*                                                                         
003740* Category 3 rows - a booking on the order ledger with no matching        
003750* commission export row, written from 330-CLASSIFY-ORD-ONLY.              
003760 FD  RECON-ORD-ONLY                                                       
003770     LABEL RECORDS ARE STANDARD                                           
003780     BLOCK CONTAINS 0 RECORDS                                             
003790     RECORDING MODE IS F                                                  
003800     RECORD CONTAINS 138 CHARACTERS.                                      
003810     COPY RACRDET REPLACING ==RECON-DETAIL-REC-DMP==                      
003820                         BY ==RECON-ORDONLY-REC-DMP==                     
003830                            ==RECON-DETAIL-REC==                          
003840                         BY ==RECON-ORDONLY-REC==                         
003850                            ==RD-KEY==          BY ==RO-KEY==             
003860                            ==RD-PROVIDER==     BY ==RO-PROVIDER==        
003870                            ==RD-EXP-COMM==     BY ==RO-EXP-COMM==        
003880                            ==RD-BILLED-COMM==  BY ==RO-BILLED-COMM==     
003890                            ==RD-GAP==          BY ==RO-GAP==             
003900                            ==RD-CATEGORY==     BY ==RO-CATEGORY==        
003910                            ==RD-UPD-DATE==     BY ==RO-UPD-DATE==        
003920                            ==RD-BATCH-ID==   BY ==RO-BATCH-ID==          
003930                            ==RD-STATUS-SW==  BY ==RO-STATUS-SW==         
003940                            ==RD-ACTIVE==     BY ==RO-ACTIVE==            
003950                            ==RD-SUPERSEDED== BY ==RO-SUPERSEDED==.       
003960*                                                                         
003970* Category 4 rows - a commission export row with no matching order,       
003980* written from 340-CLASSIFY-COM-ONLY.                                     
003990 FD  RECON-COM-ONLY                                                       
004000     LABEL RECORDS ARE STANDARD                                           
004010     BLOCK CONTAINS 0 RECORDS                                             
004020     RECORDING MODE IS F                                                  
004030     RECORD CONTAINS 138 CHARACTERS.                                      
004040     COPY RACRDET REPLACING ==RECON-DETAIL-REC-DMP==                      
004050                         BY ==RECON-COMONLY-REC-DMP==                     
004060                            ==RECON-DETAIL-REC==                          
004070                         BY ==RECON-COMONLY-REC==                         
004080                            ==RD-KEY==          BY ==RC-KEY==             
004090                            ==RD-PROVIDER==     BY ==RC-PROVIDER==        
004100                            ==RD-EXP-COMM==     BY ==RC-EXP-COMM==        
004110                            ==RD-BILLED-COMM==  BY ==RC-BILLED-COMM==     
004120                            ==RD-GAP==          BY ==RC-GAP==             
004130                            ==RD-CATEGORY==     BY ==RC-CATEGORY==        
004140                            ==RD-UPD-DATE==     BY ==RC-UPD-DATE==        
004150                            ==RD-BATCH-ID==   BY ==RC-BATCH-ID==          
004160                            ==RD-STATUS-SW==  BY ==RC-STATUS-SW==         
004170                            ==RD-ACTIVE==     BY ==RC-ACTIVE==            
004180                            ==RD-SUPERSEDED== BY ==RC-SUPERSEDED==.       
004190*                                                                         
004200* Always exactly four output rows per run, one per category, written      
004210* by 710-WRITE-CATEGORY at the very end after every input row has         
004220* been classified and rolled up.                                          
004230 FD  RECON-SUMMARY                                                        
004240     LABEL RECORDS ARE STANDARD                                           
004250     BLOCK CONTAINS 0 RECORDS                                             
004260     RECORDING MODE IS F                                                  
004270     RECORD CONTAINS 101 CHARACTERS.                                      
004280     COPY RACRSUM.                                                        
004290*                                                                         
004300* One output row per distinct (category, provider) pairing actually       
004310* seen this run - unlike RECON-SUMMARY's fixed four rows, this file's     
004320* row count varies with how many providers appear in each category,       
004330* written by 720-WRITE-PROVIDER from WS-PROV-TABLE in ascending key       
004340* order.                                                                  
004350 FD  PROVIDER-SUMMARY                                                     
004360     LABEL RECORDS ARE STANDARD                                           
004370     BLOCK CONTAINS 0 RECORDS                                             
004380     RECORDING MODE IS F                                                  
004390     RECORD CONTAINS 131 CHARACTERS.                                      
004400     COPY RACPSUM.                                                        
004410*                                                                         
004420 WORKING-STORAGE SECTION.                                                 
004430*                                                                         
004440*------------------------------------------------------------------       
004450* FIELD-GROUP REFERENCE - added under CR-0263 so a maintainer new         
004460* to this program can find a field group's purpose without reading        
004470* every paragraph that touches it.                                        
004480*                                                                         
004490*   WS-FLAGS            - the nine file-status codes (one pair per        
004500*                          input/output SELECT) plus the four end-of-     
004510*                          file and alias-availability switches.          
004520*   WS-COUNTERS          - the two raw read counters, edited out only     
004530*                          in 900-DISPLAY-REPORT.                         
004540*   WS-PARSED-BILLED      - single scratch amount, 150-LOAD-COMMISSIONS.  
004550*   WS-TOLERANCE/                                                         
004560*   WS-NEG-TOLERANCE      - Finance's plus-or-minus gap tolerance.        
004570*   WS-NK-*/WS-VALID-KEY-*/                                               
004580*   WS-CASE-ALPHABET      - 200-NORMALIZE-KEY's scratch fields and the    
004590*                          case-fold and character-whitelist tables it    
004600*                          scans against.                                 
004610*   WS-PR-*/WS-ALIAS-*    - 250-RESOLVE-PROVIDER's scratch fields and     
004620*                          the alias lookup table loaded from the         
004630*                          optional PROVIDER-ALIASES file.                
004640*   WS-ORD-*/WS-COM-*     - the two outer-join tables built from the      
004650*                          order and commission input files.              
004660*   WS-CUR-DETAIL         - the one detail row 320/330/340 are            
004670*                          currently building, consumed by 400 and        
004680*                          rolled up by 500/550.                          
004690*   WS-CAT-*             - the fixed four-row category summary.           
004700*   WS-PROV-*            - the per-category, per-provider summary         
004710*                          table.                                         
004720*   WS-EDIT-FIELDS        - zero-suppressed edit pictures used only by    
004730*                          900-DISPLAY-REPORT's DISPLAY lines.            
004740*   WS-RPT-*             - Finance's fixed SYSOUT report layout,          
004750*                          CR-0193.                                       
004760*------------------------------------------------------------------       
004770*                                                                         
004780* The nine FILE STATUS codes, one per SELECT, checked only by             
004790* 800-OPEN-FILES/900-OPEN-ALIAS-FILE immediately after their own          
004800* OPEN; and the four 'N'/'Y' switches that drive 000-MAIN's               
004810* PERFORM ... UNTIL loops (three end-of-file flags plus the alias-        
004820* file-present flag, which is the one switch not tied to an actual        
004830* end-of-file condition but to whether the optional file opened at        
004840* all).                                                                   
004850 01  WS-FLAGS.                                                            
004860     05  WS-ORD-IN-STATUS            PIC X(2)   VALUE SPACES.             
004870     05  WS-COM-IN-STATUS            PIC X(2)   VALUE SPACES.             
004880     05  WS-ALIAS-IN-STATUS          PIC X(2)   VALUE SPACES.             
004890     05  WS-MATCH-OUT-STATUS         PIC X(2)   VALUE SPACES.             
004900     05  WS-GAP-OUT-STATUS           PIC X(2)   VALUE SPACES.             
004910     05  WS-ORDONLY-OUT-STATUS       PIC X(2)   VALUE SPACES.             
004920     05  WS-COMONLY-OUT-STATUS       PIC X(2)   VALUE SPACES.             
004930     05  WS-RSUM-OUT-STATUS          PIC X(2)   VALUE SPACES.             
004940     05  WS-PSUM-OUT-STATUS          PIC X(2)   VALUE SPACES.             
004950     05  WS-END-OF-ORDERS            PIC X      VALUE 'N'.                
004960         88  END-OF-ORDERS                      VALUE 'Y'.                
004970     05  WS-END-OF-COMMISSIONS       PIC X      VALUE 'N'.                
004980         88  END-OF-COMMISSIONS                 VALUE 'Y'.                
004990     05  WS-END-OF-ALIASES           PIC X      VALUE 'N'.                
005000         88  END-OF-ALIASES                     VALUE 'Y'.                
005010     05  WS-ALIAS-AVAILABLE-SW       PIC X      VALUE 'N'.                
005020         88  WS-ALIAS-AVAILABLE                 VALUE 'Y'.                
005030*                                                                         
005040* Raw row counts, distinct from WS-ORD-COUNT/WS-COM-COUNT below -         
005050* these two count every row read off the two input files, including       
005060* any that later fail to insert because a table hit its 2000-row          
005070* ceiling, while WS-ORD-COUNT/WS-COM-COUNT count only the rows that       
005080* actually made it into the outer-join tables.  Printed side by side      
005090* on the SYSOUT report so a shortfall between the two is visible to       
005100* whoever reads the run.                                                  
005110 01  WS-COUNTERS.                                                         
005120     05  WS-ORD-READ                 PIC 9(7)   COMP   VALUE 0.           
005130     05  WS-COM-READ                 PIC 9(7)   COMP   VALUE 0.           
005140*                                                                         
005150* WS-PARSED-BILLED is the one amount 150-LOAD-COMMISSIONS is holding      
005160* for the record currently being coerced - not part of any group, so      
005170* CR-0193 gives it its own 77-level entry, packed COMP-3.                 
005180 77  WS-PARSED-BILLED                PIC S9(9)V99 COMP-3 VALUE 0.         
005190*                                                                         
005200* Gap tolerance - Finance's current policy figure.  Both signs are        
005210* kept so the classification test never needs an ABS.  Each stands        
005220* alone as a 77-level item per the shop's convention for a named          
005230* working-storage constant, packed COMP-3 like the money it is            
005240* compared against.                                                       
005250*                                                                         
005260 77  WS-TOLERANCE                    PIC S9(9)V99 COMP-3 VALUE 0.25.      
005270 77  WS-NEG-TOLERANCE                PIC S9(9)V99 COMP-3 VALUE -0.25.     
005280*                                                                         
005290*------------------------------------------------------------------       
005300* 200-NORMALIZE-KEY working set.  The caller loads WS-NK-INPUT with       
005310* whichever raw field is being normalized (SO-CONFIRMATION or             
005320* CE-LOCATOR) and reads the normalized value back from WS-NK-RESULT;      
005330* both are addressed a character at a time through their REDEFINES        
005340* table view while 210-KEY-SCAN builds the result one input               
005350* character at a time.                                                    
005360*------------------------------------------------------------------       
005370 01  WS-NK-INPUT-AREA.                                                    
005380     05  WS-NK-INPUT                 PIC X(20).                           
005390 01  WS-NK-INPUT-TABLE REDEFINES WS-NK-INPUT-AREA.                        
005400     05  WS-NK-IN-CHAR OCCURS 20 TIMES PIC X INDEXED BY WS-NK-CI.         
005410*                                                                         
005420 01  WS-NK-RESULT-AREA.                                                   
005430     05  WS-NK-RESULT                PIC X(20).                           
005440 01  WS-NK-RESULT-TABLE REDEFINES WS-NK-RESULT-AREA.                      
005450     05  WS-NK-OUT-CHAR OCCURS 20 TIMES PIC X INDEXED BY WS-NK-BI.        
005460*                                                                         
005470* The character whitelist 210-KEY-SCAN's SEARCH tests every input         
005480* character against - digits zero through nine, then upper-case A         
005490* through Z.  Anything not in this list (spaces, hyphens, slashes,        
005500* punctuation from either ledger's confirmation-number formatting)        
005510* is dropped rather than copied through.                                  
005520 01  WS-VALID-KEY-CHARS.                                                  
005530     05  FILLER PIC X(36)                                                 
005540         VALUE '0123456789ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                    
005550 01  WS-VALID-KEY-TABLE REDEFINES WS-VALID-KEY-CHARS.                     
005560     05  WS-VALID-KEY-CHAR OCCURS 36 TIMES PIC X INDEXED BY WS-VKX.       
005570*                                                                         
005580* Source and target alphabets for the INSPECT ... CONVERTING at the       
005590* top of 200-NORMALIZE-KEY - a straight positional case fold, lower       
005600* to upper, done once per key before the whitelist scan runs so the       
005610* scan only ever has to test against upper-case letters.                  
005620 01  WS-CASE-ALPHABET.                                                    
005630     05  WS-LOWER-ALPHA                                                   
005640         PIC X(26) VALUE 'abcdefghijklmnopqrstuvwxyz'.                    
005650     05  WS-UPPER-ALPHA                                                   
005660         PIC X(26) VALUE 'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                    
005670*                                                                         
005680*------------------------------------------------------------------       
005690* 250-RESOLVE-PROVIDER working set and alias table.  WS-PR-INPUT is       
005700* the caller's raw provider name (from either SO-PROVIDER or              
005710* CE-PROVIDER); WS-PR-RESULT comes back as the aliased name when a        
005720* match was found, or an untouched copy of WS-PR-INPUT otherwise -        
005730* the caller does not need to test WS-PR-ALIAS-FOUND itself, since        
005740* WS-PR-RESULT is always the right value to use either way.               
005750*------------------------------------------------------------------       
005760 01  WS-PR-FIELDS.                                                        
005770     05  WS-PR-INPUT                 PIC X(30).                           
005780     05  WS-PR-RESULT                PIC X(30).                           
005790 01  WS-PR-SCALARS.                                                       
005800     05  WS-PR-FOUND-SW              PIC X      VALUE 'N'.                
005810         88  WS-PR-ALIAS-FOUND                  VALUE 'Y'.                
005820*                                                                         
005830* The alias table itself, loaded once by 160-LOAD-ALIASES from the        
005840* optional PROVIDER-ALIASES file and never written to again once the      
005850* run's main processing begins - WS-ALIAS-OLD/WS-ALIAS-NEW are exact      
005860* copies of the input file's PA-OLD-NAME/PA-NEW-NAME fields, kept         
005870* in a table rather than re-read from the file for every provider         
005880* name because the file is sequential and has no more than a few          
005890* dozen rows on any given run.                                            
005900 01  WS-ALIAS-COUNT                  PIC 9(3)   COMP   VALUE 0.           
005910 01  WS-ALIAS-TABLE.                                                      
005920     05  WS-ALIAS-ENTRY OCCURS 500 TIMES INDEXED BY WS-AX.                
005930         10  WS-ALIAS-OLD            PIC X(30).                           
005940         10  WS-ALIAS-NEW            PIC X(30).                           
005950*                                                                         
005960*------------------------------------------------------------------       
005970* Orders table - built by 100-LOAD-ORDERS, kept in ascending key          
005980* order by insertion so 300-MATCH-AND-CLASSIFY is a plain merge.          
005990* WS-ORD-KEY is the normalized confirmation number; WS-ORD-PROVIDER       
006000* is a straight copy of the aliased provider name, not the raw            
006010* ledger name; WS-ORD-EXP-COMM is the expected commission amount          
006020* this program is reconciling against whatever the commission side        
006030* actually billed.                                                        
006040*------------------------------------------------------------------       
006050 01  WS-ORD-COUNT                    PIC 9(5)   COMP   VALUE 0.           
006060 01  WS-ORD-TABLE.                                                        
006070     05  WS-ORD-ENTRY OCCURS 2000 TIMES                                   
006080                      ASCENDING KEY IS WS-ORD-KEY                         
006090                      INDEXED BY WS-OX.                                   
006100         10  WS-ORD-KEY              PIC X(20).                           
006110         10  WS-ORD-PROVIDER         PIC X(30).                           
006120         10  WS-ORD-EXP-COMM         PIC S9(9)V99 COMP-3.                 
006130*                                                                         
006140* Scratch subscripts for 110/111/112's insert-with-shift-down -           
006150* WS-ORD-INSERT-AT is the target slot found by 111, WS-ORD-SHIFT-FROM     
006160* is the shift cursor 112 walks down from the current table end.          
006170 01  WS-ORD-SCALARS.                                                      
006180     05  WS-ORD-INSERT-AT            PIC 9(5)   COMP   VALUE 0.           
006190     05  WS-ORD-SHIFT-FROM           PIC 9(5)   COMP   VALUE 0.           
006200*                                                                         
006210*------------------------------------------------------------------       
006220* Commissions table - built by 150-LOAD-COMMISSIONS, same scheme as       
006230* WS-ORD-TABLE above.  WS-COM-BILLED is the grouped, actually-billed      
006240* commission amount COMMGRP already summed per locator - RECON does       
006250* no further summation of its own on this field, only the gap             
006260* comparison against WS-ORD-EXP-COMM.                                     
006270*------------------------------------------------------------------       
006280 01  WS-COM-COUNT                    PIC 9(5)   COMP   VALUE 0.           
006290 01  WS-COM-TABLE.                                                        
006300     05  WS-COM-ENTRY OCCURS 2000 TIMES                                   
006310                      ASCENDING KEY IS WS-COM-KEY                         
006320                      INDEXED BY WS-CX.                                   
006330         10  WS-COM-KEY              PIC X(20).                           
006340         10  WS-COM-PROVIDER         PIC X(30).                           
006350         10  WS-COM-BILLED           PIC S9(9)V99 COMP-3.                 
006360*                                                                         
006370* Scratch subscripts for 155/156/157 - twin of WS-ORD-SCALARS above.      
006380 01  WS-COM-SCALARS.                                                      
006390     05  WS-COM-INSERT-AT            PIC 9(5)   COMP   VALUE 0.           
006400     05  WS-COM-SHIFT-FROM           PIC 9(5)   COMP   VALUE 0.           
006410*                                                                         
006420*------------------------------------------------------------------       
006430* Current-detail work area, filled by 320/330/340 for whichever           
006440* record 400-WRITE-DETAIL is about to write, and rolled by 500/550.       
006450* WS-CUR-GAP is always expected minus billed, regardless of which of      
006460* the two amounts was forced to zero by an unmatched key, so a            
006470* positive gap always means the order side expected more than the         
006480* commission side billed and a negative gap always means the              
006490* reverse.  WS-CUR-CAT-IDX/WS-CUR-CAT-NAME are set once per call by       
006500* the calling classify paragraph and read back by both 400 and by         
006510* 500/550's rollup.                                                       
006520*------------------------------------------------------------------       
006530 01  WS-CUR-DETAIL.                                                       
006540     05  WS-CUR-KEY                  PIC X(20).                           
006550     05  WS-CUR-PROVIDER             PIC X(30).                           
006560     05  WS-CUR-EXP                  PIC S9(9)V99 COMP-3.                 
006570     05  WS-CUR-BILLED               PIC S9(9)V99 COMP-3.                 
006580     05  WS-CUR-GAP                  PIC S9(9)V99 COMP-3.                 
006590     05  WS-CUR-CAT-IDX              PIC 9(1)   COMP.                     
006600     05  WS-CUR-CAT-NAME             PIC X(30).                           
006610*                                                                         
006620*------------------------------------------------------------------       
006630* Category summary - always four rows, fixed order, one per               
006640* classification this program can produce.  WS-CAT-NAME-CONSTANTS is      
006650* the literal text of the four category names in report order;            
006660* WS-CAT-NAME-LIST REDEFINES it into an indexable table purely so         
006670* 050-INIT-CATEGORIES can copy each name into its matching                
006680* WS-CAT-SUMMARY row with a subscripted MOVE instead of four              
006690* separate literal MOVEs.                                                 
006700*------------------------------------------------------------------       
006710 01  WS-CAT-NAME-CONSTANTS.                                               
006720     05  FILLER PIC X(30) VALUE 'Perfect Match'.                          
006730     05  FILLER PIC X(30) VALUE 'Commission Gap'.                         
006740     05  FILLER PIC X(30) VALUE 'Orders Missing Commission'.              
006750     05  FILLER PIC X(30) VALUE 'Commission Missing Order'.               
006760 01  WS-CAT-NAME-LIST REDEFINES WS-CAT-NAME-CONSTANTS.                    
006770     05  WS-CAT-NAME-CONST OCCURS 4 TIMES PIC X(30).                      
006780*                                                                         
006790* WS-CAT-EXP/WS-CAT-BILLED/WS-CAT-GAP are portfolio-wide accumulators     
006800* across every row in a category, hence the wider S9(11)V99 picture       
006810* than the per-row S9(9)V99 fields feeding into them - a category         
006820* total is expected to run larger than any single detail amount.          
006830 01  WS-CAT-SUMMARY.                                                      
006840     05  WS-CAT-ENTRY OCCURS 4 TIMES INDEXED BY WS-CATX.                  
006850         10  WS-CAT-NAME             PIC X(30).                           
006860         10  WS-CAT-RECORDS          PIC 9(7)     COMP.                   
006870         10  WS-CAT-EXP              PIC S9(11)V99 COMP-3.                
006880         10  WS-CAT-BILLED           PIC S9(11)V99 COMP-3.                
006890         10  WS-CAT-GAP              PIC S9(11)V99 COMP-3.                
006900*                                                                         
006910*------------------------------------------------------------------       
006920* Provider summary - one row per (category, provider), kept in            
006930* ascending category-then-provider order by insertion under CR-0201.      
006940* The composite ASCENDING KEY exists for documentation only, the          
006950* same as the locator table's key clause in COMMAGG/COMMGRP - this        
006960* program never uses SEARCH ALL against it, only the hand-rolled          
006970* 560/565/566/567 chain.                                                  
006980*------------------------------------------------------------------       
006990 01  WS-PROV-COUNT                   PIC 9(5)   COMP   VALUE 0.           
007000 01  WS-PROV-TABLE.                                                       
007010     05  WS-PROV-ENTRY OCCURS 1000 TIMES                                  
007020                       ASCENDING KEY IS WS-PROV-CAT-IDX                   
007030                                       WS-PROV-NAME                       
007040                       INDEXED BY WS-PX.                                  
007050         10  WS-PROV-CAT-IDX         PIC 9(1)   COMP.                     
007060         10  WS-PROV-NAME            PIC X(30).                           
007070         10  WS-PROV-RECORDS         PIC 9(7)     COMP.                   
007080         10  WS-PROV-EXP             PIC S9(11)V99 COMP-3.                
007090         10  WS-PROV-BILLED          PIC S9(11)V99 COMP-3.                
007100         10  WS-PROV-GAP             PIC S9(11)V99 COMP-3.                
007110*                                                                         
007120* WS-PROV-FOUND-SW is set by 560-SEARCH-PROVIDER for 550's benefit;       
007130* WS-PROV-INSERT-AT/WS-PROV-SHIFT-FROM are 565/566/567's scratch          
007140* subscripts, twins of the order and commission tables' own insert        
007150* scalars above.                                                          
007160 01  WS-PROV-SCALARS.                                                     
007170     05  WS-PROV-FOUND-SW            PIC X      VALUE 'N'.                
007180         88  WS-PROV-FOUND                      VALUE 'Y'.                
007190     05  WS-PROV-INSERT-AT           PIC 9(5)   COMP   VALUE 0.           
007200     05  WS-PROV-SHIFT-FROM          PIC 9(5)   COMP   VALUE 0.           
007210*                                                                         
007220* Zero-suppressed edit pictures for 900-DISPLAY-REPORT's four             
007230* closing count lines only - never read back into the program, the        
007240* same one-way DISPLAY-formatting role WS-EDIT-FIELDS plays in            
007250* ORDCLEAN, COMMAGG and COMMGRP.                                          
007260 01  WS-EDIT-FIELDS.                                                      
007270     05  WS-EDIT-ORD-READ            PIC ZZZ,ZZ9.                         
007280     05  WS-EDIT-COM-READ            PIC ZZZ,ZZ9.                         
007290     05  WS-EDIT-ORD-COUNT           PIC ZZZ,ZZ9.                         
007300     05  WS-EDIT-COM-COUNT           PIC ZZZ,ZZ9.                         
007310*                                                                         
007320*------------------------------------------------------------------       
007330* 900-DISPLAY-REPORT / 910-DISPLAY-CATEGORY - Finance's SYSOUT            
007340* template: a title line, one column-heading line, and the four           
007350* category rows in fixed order.  CR-0193.                                 
007360*------------------------------------------------------------------       
007370* '(v3)' in the title line marks the third revision of Finance's          
007380* SYSOUT layout - the free-form dump (v1), the first fixed-column         
007390* attempt before the four-file split existed (v2), and this one           
007400* (v3), still matching what CR-0193 introduced.  The column-heading       
007410* line is built from two FILLER literals rather than one because a        
007420* single PIC X(82) literal would have run past this shop's usual          
007430* eighty-column source-listing width when laid out on one line.           
007440 01  WS-RPT-TITLE-LINE               PIC X(38)                            
007450     VALUE '=== Portfolio Reconciliation (v3) ==='.                       
007460 01  WS-RPT-COLHDR-LINE.                                                  
007470     05  FILLER                      PIC X(43)                            
007480         VALUE 'Category (30)                  Records(7)  '.             
007490     05  FILLER                      PIC X(39)                            
007500         VALUE 'Expected(13.2)  Billed(13.2)  Gap(13.2)'.                 
007510* RPT-GAP is signed (leading '-') because a Commission Missing Order      
007520* row always drives it negative, unlike the category records count        
007530* which can never be negative.                                            
007540 01  WS-RPT-DETAIL-LINE.                                                  
007550     05  RPT-CATEGORY                PIC X(30).                           
007560     05  FILLER                      PIC X(02)  VALUE SPACES.             
007570     05  RPT-RECORDS                 PIC ZZZZZZ9.                         
007580     05  FILLER                      PIC X(02)  VALUE SPACES.             
007590     05  RPT-EXP                     PIC -ZZZ,ZZZ,ZZ9.99.                 
007600     05  FILLER                      PIC X(02)  VALUE SPACES.             
007610     05  RPT-BILLED                  PIC -ZZZ,ZZZ,ZZ9.99.                 
007620     05  FILLER                      PIC X(02)  VALUE SPACES.             
007630     05  RPT-GAP                     PIC -ZZZ,ZZZ,ZZ9.99.                 
007640*                                                                         
007650 PROCEDURE DIVISION.                                                      
007660*                                                                         
007670* Top-level driver.  Files must be open before 160-LOAD-ALIASES since     
007680* the alias file's own OPEN happens inside that section                   
007690* (900-OPEN-ALIAS-FILE), and both ledgers must be fully loaded to         
007700* their tables before 300-MATCH-AND-CLASSIFY can run its merge pass -     
007710* neither ledger's rows can be classified until the other side's          
007720* rows are known, so this is not a candidate for a single-pass            
007730* read-and-process loop the way COMMAGG's snapshot pass is.               
007740 000-MAIN.                                                                
007750     PERFORM 050-INIT-CATEGORIES.                                         
007760     PERFORM 800-OPEN-FILES.                                              
007770     PERFORM 160-LOAD-ALIASES THRU 160-EXIT.                              
007780     PERFORM 100-LOAD-ORDERS THRU 100-EXIT                                
007790         UNTIL END-OF-ORDERS.                                             
007800     PERFORM 150-LOAD-COMMISSIONS THRU 150-EXIT                           
007810         UNTIL END-OF-COMMISSIONS.                                        
007820     PERFORM 300-MATCH-AND-CLASSIFY THRU 300-EXIT.                        
007830     PERFORM 700-WRITE-SUMMARIES THRU 700-EXIT.                           
007840     PERFORM 850-CLOSE-FILES.                                             
007850     PERFORM 900-DISPLAY-REPORT.                                          
007860     GOBACK.                                                              
007870*                                                                         
007880* Seeds the four fixed category names into WS-CAT-SUMMARY's               
007890* OCCURS 4 table before a single input row is read, so the SYSOUT         
007900* report and RECON-SUMMARY always show all four category rows even        
007910* on a run where one or more categories end up with a zero count -        
007920* Finance's template calls for four rows every time, never fewer.         
007930 050-INIT-CATEGORIES.                                                     
007940     MOVE WS-CAT-NAME-CONST (1) TO WS-CAT-NAME (1).                       
007950     MOVE WS-CAT-NAME-CONST (2) TO WS-CAT-NAME (2).                       
007960     MOVE WS-CAT-NAME-CONST (3) TO WS-CAT-NAME (3).                       
007970     MOVE WS-CAT-NAME-CONST (4) TO WS-CAT-NAME (4).                       
007980*                                                                         
007990*------------------------------------------------------------------       
008000* 100-LOAD-ORDERS.  Reads every SALES-ORDERS-CLEAN row once, at the       
008010* very top of the run, and files it into WS-ORD-TABLE - the outer         
008020* join in 300-MATCH-AND-CLASSIFY needs both ledgers fully resident        
008030* in key order before it can walk them side by side, so nothing here      
008040* is written out record-by-record the way COMMAGG's snapshot pass is.     
008050*------------------------------------------------------------------       
008060 100-LOAD-ORDERS.                                                         
008070     READ SALES-ORDERS-CLEAN                                              
008080         AT END                                                           
008090             MOVE 'Y' TO WS-END-OF-ORDERS                                 
008100             GO TO 100-EXIT.                                              
008110     ADD 1 TO WS-ORD-READ.                                                
008120* Normalize the confirmation number before it becomes the table key -     
008130* the commission side's locator goes through the identical call in        
008140* 150-LOAD-COMMISSIONS so both keys land in the same canonical form.      
008150     MOVE SO-CONFIRMATION TO WS-NK-INPUT.                                 
008160     PERFORM 200-NORMALIZE-KEY THRU 200-EXIT.                             
008170* Resolve any provider alias before the row is filed - later              
008180* classify paragraphs only ever see the resolved name.                    
008190     MOVE SO-PROVIDER TO WS-PR-INPUT.                                     
008200     PERFORM 250-RESOLVE-PROVIDER THRU 250-EXIT.                          
008210     PERFORM 110-INSERT-ORDER THRU 110-EXIT.                              
008220 100-EXIT.                                                                
008230     EXIT.                                                                
008240* Inserts one order row into WS-ORD-TABLE in ascending normalized-key     
008250* order.  110/111/112 are the order-table twin of the locator insert      
008260* used in COMMAGG and COMMGRP - a linear scan for the insert point        
008270* followed by a tail-to-head shift, not a SEARCH ALL, for the same        
008280* small-table-size reasons documented on those programs.  A 2001st        
008290* distinct order confirmation number is silently dropped; no shop has     
008300* ever run this close to the 2000-row ceiling in three years of live      
008310* volumes (see the CR-0180 amendment entry).                              
008320 110-INSERT-ORDER.                                                        
008330     IF WS-ORD-COUNT = 2000                                               
008340         GO TO 110-EXIT.                                                  
008350     MOVE 1 TO WS-ORD-INSERT-AT.                                          
008360     SET WS-OX TO 1.                                                      
008370     PERFORM 111-FIND-INSERT-POINT THRU 111-EXIT                          
008380         UNTIL WS-OX > WS-ORD-COUNT.                                      
008390     IF WS-ORD-INSERT-AT <= WS-ORD-COUNT                                  
008400         SET WS-OX TO WS-ORD-COUNT                                        
008410         SET WS-ORD-SHIFT-FROM TO WS-ORD-COUNT                            
008420         PERFORM 112-SHIFT-DOWN THRU 112-EXIT                             
008430             UNTIL WS-ORD-SHIFT-FROM < WS-ORD-INSERT-AT                   
008440     END-IF.                                                              
008450     ADD 1 TO WS-ORD-COUNT.                                               
008460     SET WS-OX TO WS-ORD-INSERT-AT.                                       
008470     MOVE WS-NK-RESULT    TO WS-ORD-KEY (WS-OX).                          
008480     MOVE WS-PR-RESULT    TO WS-ORD-PROVIDER (WS-OX).                     
008490     MOVE SO-EXP-COMM     TO WS-ORD-EXP-COMM (WS-OX).                     
008500 110-EXIT.                                                                
008510     EXIT.                                                                
008520* One forward step of the insert-point scan - the ELSE leg forces         
008530* WS-OX past WS-ORD-COUNT the instant a key greater than or equal to      
008540* the new one is found, ending the loop early rather than scanning        
008550* the rest of a table that may run to 2000 rows.                          
008560 111-FIND-INSERT-POINT.                                                   
008570     IF WS-ORD-KEY (WS-OX) < WS-NK-RESULT                                 
008580         SET WS-OX UP BY 1                                                
008590         ADD 1 TO WS-ORD-INSERT-AT                                        
008600     ELSE                                                                 
008610         SET WS-OX TO WS-ORD-COUNT                                        
008620         ADD 1 TO WS-OX                                                   
008630     END-IF.                                                              
008640 111-EXIT.                                                                
008650     EXIT.                                                                
008660* One step of the tail-to-head shift that opens a gap for the new         
008670* row - copying from the highest occupied slot down to                    
008680* WS-ORD-INSERT-AT so no entry is overwritten before it is read.          
008690 112-SHIFT-DOWN.                                                          
008700     SET WS-OX TO WS-ORD-SHIFT-FROM.                                      
008710     ADD 1 TO WS-OX.                                                      
008720     MOVE WS-ORD-ENTRY (WS-ORD-SHIFT-FROM) TO WS-ORD-ENTRY (WS-OX).       
008730     SET WS-ORD-SHIFT-FROM DOWN BY 1.                                     
008740 112-EXIT.                                                                
008750     EXIT.                                                                
008760*                                                                         
008770*------------------------------------------------------------------       
008780* 150-LOAD-COMMISSIONS.  Commission-table twin of 100-LOAD-ORDERS -       
008790* same fully-resident-before-matching rationale, same insert scheme.      
008800* CE-BILLED-COMM is defensively re-checked IS NUMERIC here even           
008810* though the export file is supposed to be pre-grouped and clean;         
008820* a non-numeric billed amount is treated as zero rather than              
008830* abending the run, on the theory that a bad row from an upstream         
008840* extract should show up as a Commission Gap for someone to chase,        
008850* not stop the whole reconciliation.                                      
008860*------------------------------------------------------------------       
008870 150-LOAD-COMMISSIONS.                                                    
008880     READ COMM-EXPORTS-GROUPED                                            
008890         AT END                                                           
008900             MOVE 'Y' TO WS-END-OF-COMMISSIONS                            
008910             GO TO 150-EXIT.                                              
008920     ADD 1 TO WS-COM-READ.                                                
008930     MOVE CE-LOCATOR TO WS-NK-INPUT.                                      
008940     PERFORM 200-NORMALIZE-KEY THRU 200-EXIT.                             
008950     MOVE CE-PROVIDER TO WS-PR-INPUT.                                     
008960     PERFORM 250-RESOLVE-PROVIDER THRU 250-EXIT.                          
008970     IF CE-BILLED-COMM IS NUMERIC                                         
008980         MOVE CE-BILLED-COMM TO WS-PARSED-BILLED                          
008990     ELSE                                                                 
009000         MOVE 0 TO WS-PARSED-BILLED                                       
009010     END-IF.                                                              
009020     PERFORM 155-INSERT-COMMISSION THRU 155-EXIT.                         
009030 150-EXIT.                                                                
009040     EXIT.                                                                
009050* Commission-table twin of 110-INSERT-ORDER - see that paragraph's        
009060* banner for the insert/shift rationale, identical here except for        
009070* the table and field names.                                              
009080 155-INSERT-COMMISSION.                                                   
009090     IF WS-COM-COUNT = 2000                                               
009100         GO TO 155-EXIT.                                                  
009110     MOVE 1 TO WS-COM-INSERT-AT.                                          
009120     SET WS-CX TO 1.                                                      
009130     PERFORM 156-FIND-INSERT-POINT THRU 156-EXIT                          
009140         UNTIL WS-CX > WS-COM-COUNT.                                      
009150     IF WS-COM-INSERT-AT <= WS-COM-COUNT                                  
009160         SET WS-CX TO WS-COM-COUNT                                        
009170         SET WS-COM-SHIFT-FROM TO WS-COM-COUNT                            
009180         PERFORM 157-SHIFT-DOWN THRU 157-EXIT                             
009190             UNTIL WS-COM-SHIFT-FROM < WS-COM-INSERT-AT                   
009200     END-IF.                                                              
009210     ADD 1 TO WS-COM-COUNT.                                               
009220     SET WS-CX TO WS-COM-INSERT-AT.                                       
009230     MOVE WS-NK-RESULT    TO WS-COM-KEY (WS-CX).                          
009240     MOVE WS-PR-RESULT    TO WS-COM-PROVIDER (WS-CX).                     
009250     MOVE WS-PARSED-BILLED TO WS-COM-BILLED (WS-CX).                      
009260 155-EXIT.                                                                
009270     EXIT.                                                                
009280* Twin of 111-FIND-INSERT-POINT.                                          
009290 156-FIND-INSERT-POINT.                                                   
009300     IF WS-COM-KEY (WS-CX) < WS-NK-RESULT                                 
009310         SET WS-CX UP BY 1                                                
009320         ADD 1 TO WS-COM-INSERT-AT                                        
009330     ELSE                                                                 
009340         SET WS-CX TO WS-COM-COUNT                                        
009350         ADD 1 TO WS-CX                                                   
009360     END-IF.                                                              
009370 156-EXIT.                                                                
009380     EXIT.                                                                
009390* Twin of 112-SHIFT-DOWN.                                                 
009400 157-SHIFT-DOWN.                                                          
009410     SET WS-CX TO WS-COM-SHIFT-FROM.                                      
009420     ADD 1 TO WS-CX.                                                      
009430     MOVE WS-COM-ENTRY (WS-COM-SHIFT-FROM) TO WS-COM-ENTRY (WS-CX).       
009440     SET WS-COM-SHIFT-FROM DOWN BY 1.                                     
009450 157-EXIT.                                                                
009460     EXIT.                                                                
009470*                                                                         
009480*------------------------------------------------------------------       
009490* 160-LOAD-ALIASES.  The alias file is optional - a missing DD            
009500* leaves WS-ALIAS-AVAILABLE-SW at 'N' and the table empty, so             
009510* 250-RESOLVE-PROVIDER simply never finds a match.                        
009520*------------------------------------------------------------------       
009530 160-LOAD-ALIASES.                                                        
009540     PERFORM 900-OPEN-ALIAS-FILE THRU 900-OPEN-EXIT.                      
009550     IF WS-ALIAS-AVAILABLE                                                
009560         PERFORM 165-READ-ALIAS THRU 165-EXIT                             
009570             UNTIL END-OF-ALIASES                                         
009580         CLOSE PROVIDER-ALIASES                                           
009590     END-IF.                                                              
009600 160-EXIT.                                                                
009610     EXIT.                                                                
009620* Loads one alias entry.  The table is appended in file order, not        
009630* kept sorted, because 260-ALIAS-SEARCH below scans it end to end         
009640* every time - with a few dozen aliases on file at any one time, a        
009650* sorted-and-searched table would save nothing worth the extra            
009660* insert logic that the order and commission tables need.  A 501st        
009670* alias entry is silently dropped for the same reason a 2001st order      
009680* or commission row is dropped in 110/155.                                
009690 165-READ-ALIAS.                                                          
009700     READ PROVIDER-ALIASES                                                
009710         AT END                                                           
009720             MOVE 'Y' TO WS-END-OF-ALIASES                                
009730             GO TO 165-EXIT.                                              
009740     IF WS-ALIAS-COUNT < 500                                              
009750         ADD 1 TO WS-ALIAS-COUNT                                          
009760         SET WS-AX TO WS-ALIAS-COUNT                                      
009770         MOVE PA-OLD-NAME TO WS-ALIAS-OLD (WS-AX)                         
009780         MOVE PA-NEW-NAME TO WS-ALIAS-NEW (WS-AX)                         
009790     END-IF.                                                              
009800 165-EXIT.                                                                
009810     EXIT.                                                                
009820*                                                                         
009830*------------------------------------------------------------------       
009840* 200-NORMALIZE-KEY (RECON key-normalization rule): uppercase,            
009850* then keep only letters and digits.  Removing every character            
009860* that fails the alphanumeric test also disposes of the leading,          
009870* trailing, and embedded spaces the "trim" step would otherwise           
009880* have to handle separately.                                              
009890*------------------------------------------------------------------       
009900 200-NORMALIZE-KEY.                                                       
009910     INSPECT WS-NK-INPUT CONVERTING WS-LOWER-ALPHA TO WS-UPPER-ALPHA.     
009920     MOVE SPACES TO WS-NK-RESULT.                                         
009930     SET WS-NK-BI TO 1.                                                   
009940     SET WS-NK-CI TO 1.                                                   
009950     PERFORM 210-KEY-SCAN THRU 210-EXIT                                   
009960         UNTIL WS-NK-CI > 20.                                             
009970 200-EXIT.                                                                
009980     EXIT.                                                                
009990* One character of the normalize pass.  This is the one spot in the       
010000* whole program that uses SEARCH rather than a hand-rolled linear         
010010* scan, because WS-VALID-KEY-TABLE is a fixed 36-entry constant, not      
010020* a table this program builds or maintains itself - a plain SEARCH        
010030* against a table that never grows is the shop's usual idiom for a        
010040* whitelist test.  A character that fails the search (punctuation,        
010050* an embedded space) is dropped instead of copied, which both             
010060* trims the field and strips separators such as hyphens in one pass.      
010070 210-KEY-SCAN.                                                            
010080     SET WS-VKX TO 1.                                                     
010090* AT END means the current input character matched nothing in the         
010100* 36-entry whitelist - CONTINUE simply does nothing, so the               
010110* character is dropped rather than copied to the result.                  
010120     SEARCH WS-VALID-KEY-CHAR                                             
010130         AT END                                                           
010140             CONTINUE                                                     
010150* A whitelist hit copies the character through to the result table        
010160* and advances the output subscript; the guard against WS-NK-BI           
010170* exceeding 20 protects against a 20-character result overflowing         
010180* even though the input can never exceed 20 characters itself, since      
010190* every character either passes through or is dropped, never both.        
010200         WHEN WS-VALID-KEY-CHAR (WS-VKX) = WS-NK-IN-CHAR (WS-NK-CI)       
010210             IF WS-NK-BI < 21                                             
010220                 MOVE WS-NK-IN-CHAR (WS-NK-CI)                            
010230                     TO WS-NK-OUT-CHAR (WS-NK-BI)                         
010240                 SET WS-NK-BI UP BY 1                                     
010250             END-IF                                                       
010260     END-SEARCH.                                                          
010270     SET WS-NK-CI UP BY 1.                                                
010280 210-EXIT.                                                                
010290     EXIT.                                                                
010300*                                                                         
010310*------------------------------------------------------------------       
010320* 250-RESOLVE-PROVIDER: exact-match alias lookup only.  Unassigned        
010330* defaulting happens later, once both sides of a key are known.           
010340*------------------------------------------------------------------       
010350 250-RESOLVE-PROVIDER.                                                    
010360     MOVE WS-PR-INPUT TO WS-PR-RESULT.                                    
010370     MOVE 'N' TO WS-PR-FOUND-SW.                                          
010380     SET WS-AX TO 1.                                                      
010390     PERFORM 260-ALIAS-SEARCH THRU 260-EXIT                               
010400         UNTIL WS-AX > WS-ALIAS-COUNT OR WS-PR-ALIAS-FOUND.               
010410 250-EXIT.                                                                
010420     EXIT.                                                                
010430* One entry of the alias scan - an exact, case-sensitive match on         
010440* PA-OLD-NAME against the caller's raw provider name.  Matching is        
010450* deliberately exact, not normalized the way booking keys are in          
010460* 200-NORMALIZE-KEY, so an alias request has to name the ledger's         
010470* provider field precisely; this was a conscious CR-0061 decision so      
010480* a near-miss alias entry fails loudly (no rename at all) rather          
010490* than silently renaming the wrong provider.                              
010500 260-ALIAS-SEARCH.                                                        
010510     IF WS-ALIAS-OLD (WS-AX) = WS-PR-INPUT                                
010520         MOVE WS-ALIAS-NEW (WS-AX) TO WS-PR-RESULT                        
010530         MOVE 'Y' TO WS-PR-FOUND-SW                                       
010540     ELSE                                                                 
010550         SET WS-AX UP BY 1                                                
010560     END-IF.                                                              
010570 260-EXIT.                                                                
010580     EXIT.                                                                
010590*                                                                         
010600*------------------------------------------------------------------       
010610* 300-MATCH-AND-CLASSIFY.  Both tables are already in ascending           
010620* key order, so this is a single merge pass - no sort step and no         
010630* assumption that either input file arrived sorted.                       
010640*------------------------------------------------------------------       
010650 300-MATCH-AND-CLASSIFY.                                                  
010660     SET WS-OX TO 1.                                                      
010670     SET WS-CX TO 1.                                                      
010680     PERFORM 310-MATCH-STEP THRU 310-EXIT                                 
010690         UNTIL WS-OX > WS-ORD-COUNT AND WS-CX > WS-COM-COUNT.             
010700 300-EXIT.                                                                
010710     EXIT.                                                                
010720* One step of the merge.  A classic outer-join walk: whichever table      
010730* has run out first feeds the other side's leftovers through 330 or       
010740* 340 one row at a time; while both still have rows, the lower key        
010750* is the side missing a counterpart and the equal-key case is the         
010760* one that actually reconciles.  Only the equal-key branch advances       
010770* both indexes together - every other branch advances exactly one,        
010780* which is what keeps the merge a single pass over two already-           
010790* sorted tables instead of a nested loop.                                 
010800 310-MATCH-STEP.                                                          
010810* Order table exhausted - every remaining commission row is a             
010820* Category 4 leftover with no order to pair against.                      
010830     IF WS-OX > WS-ORD-COUNT                                              
010840         PERFORM 340-CLASSIFY-COM-ONLY THRU 340-EXIT                      
010850         SET WS-CX UP BY 1                                                
010860     ELSE                                                                 
010870* Commission table exhausted - every remaining order row is a             
010880* Category 3 leftover with no commission to pair against.                 
010890         IF WS-CX > WS-COM-COUNT                                          
010900             PERFORM 330-CLASSIFY-ORD-ONLY THRU 330-EXIT                  
010910             SET WS-OX UP BY 1                                            
010920         ELSE                                                             
010930* Order key is behind the commission key - this order row has no          
010940* commission counterpart yet (and, since the commission table is in       
010950* ascending order, never will), so it settles as Category 3 now.          
010960             IF WS-ORD-KEY (WS-OX) < WS-COM-KEY (WS-CX)                   
010970                 PERFORM 330-CLASSIFY-ORD-ONLY THRU 330-EXIT              
010980                 SET WS-OX UP BY 1                                        
010990             ELSE                                                         
011000* Commission key is behind the order key - mirror image of the            
011010* branch above, settling as Category 4.                                   
011020                 IF WS-ORD-KEY (WS-OX) > WS-COM-KEY (WS-CX)               
011030                     PERFORM 340-CLASSIFY-COM-ONLY THRU 340-EXIT          
011040                     SET WS-CX UP BY 1                                    
011050                 ELSE                                                     
011060* Keys equal - the one branch that actually reconciles an order           
011070* against its commission, so both indexes advance together.               
011080                     PERFORM 320-CLASSIFY-BOTH THRU 320-EXIT              
011090                     SET WS-OX UP BY 1                                    
011100                     SET WS-CX UP BY 1                                    
011110                 END-IF                                                   
011120             END-IF                                                       
011130         END-IF                                                           
011140     END-IF.                                                              
011150 310-EXIT.                                                                
011160     EXIT.                                                                
011170*                                                                         
011180* A key present on both sides always earns a Perfect Match row, and       
011190* additionally earns a second, Commission Gap row when the expected-      
011200* minus-billed difference falls outside the tolerance band - so one       
011210* input pairing can produce two detail rows, one to each of two           
011220* different output files, which is why this is the only one of the        
011230* three classify paragraphs that can PERFORM 400-WRITE-DETAIL twice.      
011240* The provider defaulting chain tries the order side first, then the      
011250* commission side, then falls back to the literal 'Unassigned' - the      
011260* same three-step default used in 330 and 340 below.                      
011270 320-CLASSIFY-BOTH.                                                       
011280     MOVE WS-ORD-KEY (WS-OX) TO WS-CUR-KEY.                               
011290     IF WS-ORD-PROVIDER (WS-OX) NOT = SPACES                              
011300         MOVE WS-ORD-PROVIDER (WS-OX) TO WS-CUR-PROVIDER                  
011310     ELSE                                                                 
011320         IF WS-COM-PROVIDER (WS-CX) NOT = SPACES                          
011330             MOVE WS-COM-PROVIDER (WS-CX) TO WS-CUR-PROVIDER              
011340         ELSE                                                             
011350             MOVE 'Unassigned' TO WS-CUR-PROVIDER                         
011360         END-IF                                                           
011370     END-IF.                                                              
011380     MOVE WS-ORD-EXP-COMM (WS-OX) TO WS-CUR-EXP.                          
011390     MOVE WS-COM-BILLED (WS-CX)   TO WS-CUR-BILLED.                       
011400* Sign convention: always expected minus billed, never the reverse,       
011410* so a positive gap means Finance underbilled and a negative gap          
011420* means Finance overbilled - the same convention 330 and 340 use.         
011430     COMPUTE WS-CUR-GAP = WS-CUR-EXP - WS-CUR-BILLED.                     
011440* First write is always the Perfect Match row, category 1,                
011450* regardless of what the gap test below finds.                            
011460     MOVE 1                    TO WS-CUR-CAT-IDX.                         
011470     MOVE WS-CAT-NAME (1)      TO WS-CUR-CAT-NAME.                        
011480     PERFORM 400-WRITE-DETAIL THRU 400-EXIT.                              
011490* Second, conditional write - only when the gap is outside Finance's      
011500* tolerance band does the same pairing also earn a category 2 row.        
011510     IF WS-CUR-GAP > WS-TOLERANCE OR WS-CUR-GAP < WS-NEG-TOLERANCE        
011520         MOVE 2               TO WS-CUR-CAT-IDX                           
011530         MOVE WS-CAT-NAME (2) TO WS-CUR-CAT-NAME                          
011540         PERFORM 400-WRITE-DETAIL THRU 400-EXIT                           
011550     END-IF.                                                              
011560 320-EXIT.                                                                
011570     EXIT.                                                                
011580*                                                                         
011590* A key present only in the order ledger - no commission side to          
011600* bill against, so WS-CUR-BILLED is forced to zero and the whole          
011610* expected amount becomes the gap by construction.                        
011620 330-CLASSIFY-ORD-ONLY.                                                   
011630     MOVE WS-ORD-KEY (WS-OX) TO WS-CUR-KEY.                               
011640     IF WS-ORD-PROVIDER (WS-OX) NOT = SPACES                              
011650         MOVE WS-ORD-PROVIDER (WS-OX) TO WS-CUR-PROVIDER                  
011660     ELSE                                                                 
011670         MOVE 'Unassigned' TO WS-CUR-PROVIDER                             
011680     END-IF.                                                              
011690     MOVE WS-ORD-EXP-COMM (WS-OX) TO WS-CUR-EXP.                          
011700* Zero-forced billed amount - there is nothing to look up on the          
011710* commission side, so the gap works out to the full expected amount.      
011720     MOVE 0                       TO WS-CUR-BILLED.                       
011730     COMPUTE WS-CUR-GAP = WS-CUR-EXP - WS-CUR-BILLED.                     
011740     MOVE 3                    TO WS-CUR-CAT-IDX.                         
011750     MOVE WS-CAT-NAME (3)      TO WS-CUR-CAT-NAME.                        
011760     PERFORM 400-WRITE-DETAIL THRU 400-EXIT.                              
011770 330-EXIT.                                                                
011780     EXIT.                                                                
011790*                                                                         
011800* Mirror image of 330 - a key present only in the commission export,      
011810* so WS-CUR-EXP is forced to zero and the entire billed amount shows      
011820* as a negative gap (Finance was billed for something with no             
011830* matching order on file).                                                
011840 340-CLASSIFY-COM-ONLY.                                                   
011850     MOVE WS-COM-KEY (WS-CX) TO WS-CUR-KEY.                               
011860     IF WS-COM-PROVIDER (WS-CX) NOT = SPACES                              
011870         MOVE WS-COM-PROVIDER (WS-CX) TO WS-CUR-PROVIDER                  
011880     ELSE                                                                 
011890         MOVE 'Unassigned' TO WS-CUR-PROVIDER                             
011900     END-IF.                                                              
011910* Zero-forced expected amount - there is no order to derive a             
011920* commission rate from, so the whole billed amount shows as a             
011930* negative gap by construction.                                           
011940     MOVE 0                       TO WS-CUR-EXP.                          
011950     MOVE WS-COM-BILLED (WS-CX)   TO WS-CUR-BILLED.                       
011960     COMPUTE WS-CUR-GAP = WS-CUR-EXP - WS-CUR-BILLED.                     
011970     MOVE 4                    TO WS-CUR-CAT-IDX.                         
011980     MOVE WS-CAT-NAME (4)      TO WS-CUR-CAT-NAME.                        
011990     PERFORM 400-WRITE-DETAIL THRU 400-EXIT.                              
012000 340-EXIT.                                                                
012010     EXIT.                                                                
012020*                                                                         
012030*------------------------------------------------------------------       
012040* 400-WRITE-DETAIL.  WS-CUR-CAT-IDX picks the one output file this        
012050* record belongs to; 500 and 550 then roll it into both summaries.        
012060*------------------------------------------------------------------       
012070* Each WHEN moves the same five current-detail fields into a              
012080* differently-prefixed copy of the RACRDET layout and writes to the       
012090* one matching output file - the four WHENs are otherwise identical       
012100* because 400-WRITE-DETAIL is reached from every one of 320/330/340,      
012110* never from more than one category at a time.                            
012120 400-WRITE-DETAIL.                                                        
012130     EVALUATE WS-CUR-CAT-IDX                                              
012140* Category 1, RM- prefix, RECON-MATCHES.                                  
012150         WHEN 1                                                           
012160             MOVE WS-CUR-KEY      TO RM-KEY                               
012170             MOVE WS-CUR-PROVIDER TO RM-PROVIDER                          
012180             MOVE WS-CUR-EXP      TO RM-EXP-COMM                          
012190             MOVE WS-CUR-BILLED   TO RM-BILLED-COMM                       
012200             MOVE WS-CUR-GAP      TO RM-GAP                               
012210             MOVE WS-CUR-CAT-NAME TO RM-CATEGORY                          
012220             WRITE RECON-MATCH-REC                                        
012230* Category 2, RG- prefix, RECON-GAPS.                                     
012240         WHEN 2                                                           
012250             MOVE WS-CUR-KEY      TO RG-KEY                               
012260             MOVE WS-CUR-PROVIDER TO RG-PROVIDER                          
012270             MOVE WS-CUR-EXP      TO RG-EXP-COMM                          
012280             MOVE WS-CUR-BILLED   TO RG-BILLED-COMM                       
012290             MOVE WS-CUR-GAP      TO RG-GAP                               
012300             MOVE WS-CUR-CAT-NAME TO RG-CATEGORY                          
012310             WRITE RECON-GAP-REC                                          
012320* Category 3, RO- prefix, RECON-ORD-ONLY.                                 
012330         WHEN 3                                                           
012340             MOVE WS-CUR-KEY      TO RO-KEY                               
012350             MOVE WS-CUR-PROVIDER TO RO-PROVIDER                          
012360             MOVE WS-CUR-EXP      TO RO-EXP-COMM                          
012370             MOVE WS-CUR-BILLED   TO RO-BILLED-COMM                       
012380             MOVE WS-CUR-GAP      TO RO-GAP                               
012390             MOVE WS-CUR-CAT-NAME TO RO-CATEGORY                          
012400             WRITE RECON-ORDONLY-REC                                      
012410* Category 4, RC- prefix, RECON-COM-ONLY.                                 
012420         WHEN 4                                                           
012430             MOVE WS-CUR-KEY      TO RC-KEY                               
012440             MOVE WS-CUR-PROVIDER TO RC-PROVIDER                          
012450             MOVE WS-CUR-EXP      TO RC-EXP-COMM                          
012460             MOVE WS-CUR-BILLED   TO RC-BILLED-COMM                       
012470             MOVE WS-CUR-GAP      TO RC-GAP                               
012480             MOVE WS-CUR-CAT-NAME TO RC-CATEGORY                          
012490             WRITE RECON-COMONLY-REC                                      
012500     END-EVALUATE.                                                        
012510* Every detail row, in every category, rolls into both summary            
012520* levels before 400-WRITE-DETAIL returns - a row is never written to      
012530* its detail file without also being reflected in the totals.             
012540     PERFORM 500-ROLL-CATEGORY-SUMMARY THRU 500-EXIT.                     
012550     PERFORM 550-ROLL-PROVIDER-SUMMARY THRU 550-EXIT.                     
012560 400-EXIT.                                                                
012570     EXIT.                                                                
012580*                                                                         
012590* Rolls one detail row into its category's running totals.  No            
012600* search is needed - WS-CUR-CAT-IDX is already the subscript, since       
012610* the four category rows are fixed and initialized once by                
012620* 050-INIT-CATEGORIES at the start of the run.                            
012630 500-ROLL-CATEGORY-SUMMARY.                                               
012640     SET WS-CATX TO WS-CUR-CAT-IDX.                                       
012650     ADD 1             TO WS-CAT-RECORDS (WS-CATX).                       
012660     ADD WS-CUR-EXP    TO WS-CAT-EXP (WS-CATX).                           
012670     ADD WS-CUR-BILLED TO WS-CAT-BILLED (WS-CATX).                        
012680     ADD WS-CUR-GAP    TO WS-CAT-GAP (WS-CATX).                           
012690 500-EXIT.                                                                
012700     EXIT.                                                                
012710*                                                                         
012720* Rolls one detail row into its (category, provider) summary row,         
012730* inserting a new row in key order under CR-0201 when this is the         
012740* first row seen for that category/provider pairing.                      
012750 550-ROLL-PROVIDER-SUMMARY.                                               
012760     MOVE 'N' TO WS-PROV-FOUND-SW.                                        
012770     SET WS-PX TO 1.                                                      
012780     PERFORM 560-SEARCH-PROVIDER THRU 560-EXIT                            
012790         UNTIL WS-PX > WS-PROV-COUNT OR WS-PROV-FOUND.                    
012800     IF WS-PROV-FOUND                                                     
012810         ADD 1             TO WS-PROV-RECORDS (WS-PX)                     
012820         ADD WS-CUR-EXP    TO WS-PROV-EXP (WS-PX)                         
012830         ADD WS-CUR-BILLED TO WS-PROV-BILLED (WS-PX)                      
012840         ADD WS-CUR-GAP    TO WS-PROV-GAP (WS-PX)                         
012850     ELSE                                                                 
012860         PERFORM 565-INSERT-PROVIDER THRU 565-EXIT                        
012870     END-IF.                                                              
012880 550-EXIT.                                                                
012890     EXIT.                                                                
012900* A provider row is keyed on the (category, provider) pair, not on        
012910* provider name alone - the same supplier can appear in more than         
012920* one category's summary (a Perfect Match row and a Commission Gap        
012930* row for the same provider are two different summary entries), so        
012940* both fields of the composite key must match before the row is           
012950* considered found.                                                       
012960 560-SEARCH-PROVIDER.                                                     
012970     IF WS-PROV-CAT-IDX (WS-PX) = WS-CUR-CAT-IDX AND                      
012980        WS-PROV-NAME (WS-PX) = WS-CUR-PROVIDER                            
012990         MOVE 'Y' TO WS-PROV-FOUND-SW                                     
013000     ELSE                                                                 
013010         SET WS-PX UP BY 1                                                
013020     END-IF.                                                              
013030 560-EXIT.                                                                
013040     EXIT.                                                                
013050* Inserts a new (category, provider) row in ascending composite-key       
013060* order - same insert-with-shift-down idiom as 110/155, added under       
013070* CR-0201 so 720-WRITE-PROVIDER's output needs no separate sort.  A       
013080* 1001st distinct provider/category pairing is silently dropped.          
013090 565-INSERT-PROVIDER.                                                     
013100     IF WS-PROV-COUNT = 1000                                              
013110         GO TO 565-EXIT.                                                  
013120     MOVE 1 TO WS-PROV-INSERT-AT.                                         
013130     SET WS-PX TO 1.                                                      
013140     PERFORM 566-FIND-INSERT-POINT THRU 566-EXIT                          
013150         UNTIL WS-PX > WS-PROV-COUNT.                                     
013160     IF WS-PROV-INSERT-AT <= WS-PROV-COUNT                                
013170         SET WS-PX TO WS-PROV-COUNT                                       
013180         SET WS-PROV-SHIFT-FROM TO WS-PROV-COUNT                          
013190         PERFORM 567-SHIFT-DOWN THRU 567-EXIT                             
013200             UNTIL WS-PROV-SHIFT-FROM < WS-PROV-INSERT-AT                 
013210     END-IF.                                                              
013220     ADD 1 TO WS-PROV-COUNT.                                              
013230     SET WS-PX TO WS-PROV-INSERT-AT.                                      
013240     MOVE WS-CUR-CAT-IDX  TO WS-PROV-CAT-IDX (WS-PX).                     
013250     MOVE WS-CUR-PROVIDER TO WS-PROV-NAME (WS-PX).                        
013260     MOVE 1               TO WS-PROV-RECORDS (WS-PX).                     
013270     MOVE WS-CUR-EXP      TO WS-PROV-EXP (WS-PX).                         
013280     MOVE WS-CUR-BILLED   TO WS-PROV-BILLED (WS-PX).                      
013290     MOVE WS-CUR-GAP      TO WS-PROV-GAP (WS-PX).                         
013300 565-EXIT.                                                                
013310     EXIT.                                                                
013320* Composite-key insert scan for WS-PROV-TABLE - twin of 111-FIND-         
013330* INSERT-POINT/112-SHIFT-DOWN except the compare is two fields deep       
013340* (category index first, provider name second within a category)          
013350* since 565-INSERT-PROVIDER's key is the pair, not a single field.        
013360 566-FIND-INSERT-POINT.                                                   
013370     IF WS-PROV-CAT-IDX (WS-PX) < WS-CUR-CAT-IDX                          
013380         SET WS-PX UP BY 1                                                
013390         ADD 1 TO WS-PROV-INSERT-AT                                       
013400     ELSE                                                                 
013410         IF WS-PROV-CAT-IDX (WS-PX) = WS-CUR-CAT-IDX AND                  
013420            WS-PROV-NAME (WS-PX) < WS-CUR-PROVIDER                        
013430             SET WS-PX UP BY 1                                            
013440             ADD 1 TO WS-PROV-INSERT-AT                                   
013450         ELSE                                                             
013460             SET WS-PX TO WS-PROV-COUNT                                   
013470             ADD 1 TO WS-PX                                               
013480         END-IF                                                           
013490     END-IF.                                                              
013500 566-EXIT.                                                                
013510     EXIT.                                                                
013520* Same one-row-at-a-time downward shift as 112-SHIFT-DOWN and             
013530* 157-SHIFT-DOWN, walking backward from WS-PROV-COUNT to                  
013540* WS-PROV-INSERT-AT so no entry is overwritten before it is copied.       
013550 567-SHIFT-DOWN.                                                          
013560     SET WS-PX TO WS-PROV-SHIFT-FROM.                                     
013570     ADD 1 TO WS-PX.                                                      
013580     MOVE WS-PROV-ENTRY (WS-PROV-SHIFT-FROM) TO WS-PROV-ENTRY (WS-PX).    
013590     SET WS-PROV-SHIFT-FROM DOWN BY 1.                                    
013600 567-EXIT.                                                                
013610     EXIT.                                                                
013620*                                                                         
013630*------------------------------------------------------------------       
013640* 700-WRITE-SUMMARIES.  Both summary files are written once, at the       
013650* very end of the run, after every input row has already been             
013660* classified and rolled up by 500/550 - unlike the four detail            
013670* files, which are written incrementally as each row is classified,       
013680* the two summary files have nothing to write until every category        
013690* and provider total is final.                                            
013700*------------------------------------------------------------------       
013710 700-WRITE-SUMMARIES.                                                     
013720     SET WS-CATX TO 1.                                                    
013730     PERFORM 710-WRITE-CATEGORY THRU 710-EXIT                             
013740         UNTIL WS-CATX > 4.                                               
013750     SET WS-PX TO 1.                                                      
013760     PERFORM 720-WRITE-PROVIDER THRU 720-EXIT                             
013770         UNTIL WS-PX > WS-PROV-COUNT.                                     
013780 700-EXIT.                                                                
013790     EXIT.                                                                
013800* Writes the four fixed category rows in the table's own order            
013810* (Perfect Match, Commission Gap, Orders Missing Commission,              
013820* Commission Missing Order) - the same order 050-INIT-CATEGORIES          
013830* built the table in, so no explicit sort is needed here either.          
013840 710-WRITE-CATEGORY.                                                      
013850     MOVE WS-CAT-NAME (WS-CATX)    TO RS-CATEGORY.                        
013860     MOVE WS-CAT-RECORDS (WS-CATX) TO RS-RECORDS.                         
013870     MOVE WS-CAT-EXP (WS-CATX)     TO RS-EXP-COMM.                        
013880     MOVE WS-CAT-BILLED (WS-CATX)  TO RS-BILLED-COMM.                     
013890     MOVE WS-CAT-GAP (WS-CATX)     TO RS-GAP.                             
013900     WRITE RECON-SUMMARY-REC.                                             
013910     SET WS-CATX UP BY 1.                                                 
013920 710-EXIT.                                                                
013930     EXIT.                                                                
013940* Writes the provider-summary table in the ascending (category,           
013950* provider) key order 565-INSERT-PROVIDER built it in - PS-CATEGORY       
013960* is re-derived from WS-CAT-NAME via the stored category index            
013970* rather than being carried in WS-PROV-TABLE itself, keeping that         
013980* table's rows down to the fields the (category, provider) key and        
013990* the rollup actually need.                                               
014000 720-WRITE-PROVIDER.                                                      
014010     SET WS-CATX TO WS-PROV-CAT-IDX (WS-PX).                              
014020     MOVE WS-CAT-NAME (WS-CATX)   TO PS-CATEGORY.                         
014030     MOVE WS-PROV-NAME (WS-PX)    TO PS-PROVIDER.                         
014040     MOVE WS-PROV-RECORDS (WS-PX) TO PS-RECORDS.                          
014050     MOVE WS-PROV-EXP (WS-PX)     TO PS-EXP-COMM.                         
014060     MOVE WS-PROV-BILLED (WS-PX)  TO PS-BILLED-COMM.                      
014070     MOVE WS-PROV-GAP (WS-PX)     TO PS-GAP.                              
014080     WRITE PROVIDER-SUMMARY-REC.                                          
014090     SET WS-PX UP BY 1.                                                   
014100 720-EXIT.                                                                
014110     EXIT.                                                                
014120*                                                                         
014130* Opens the six mandatory files - two inputs, four required outputs       
014140* plus the two summary outputs.  Every OPEN gets its own status           
014150* check and DISPLAY here, immediately, because a bad open is the          
014160* one failure mode this program treats as fatal (RETURN-CODE 16);         
014170* once past this paragraph none of the READs or WRITEs downstream         
014180* re-check status again.  Setting the two end-of-file switches on a       
014190* failed input open lets 000-MAIN's PERFORM ... UNTIL loops fall          
014200* through immediately instead of attempting a READ against a file         
014210* that never opened.                                                      
014220 800-OPEN-FILES.                                                          
014230* Order ledger input - the earlier of the two tables built by             
014240* 100-LOAD-ORDERS.  A failed open here also forces WS-END-OF-ORDERS       
014250* to 'Y' so the load loop in 000-MAIN never attempts a READ.              
014260     OPEN INPUT  SALES-ORDERS-CLEAN.                                      
014270     IF WS-ORD-IN-STATUS NOT = '00'                                       
014280         DISPLAY 'RECON - CANNOT OPEN SALES-ORDERS-CLEAN, STATUS='        
014290                 WS-ORD-IN-STATUS                                         
014300         MOVE 16 TO RETURN-CODE                                           
014310         MOVE 'Y' TO WS-END-OF-ORDERS                                     
014320     END-IF.                                                              
014330* Commission ledger input - already grouped one row per locator by        
014340* COMMGRP; RECON never sees COMMAGG's raw per-sale rows.                  
014350     OPEN INPUT  COMM-EXPORTS-GROUPED.                                    
014360     IF WS-COM-IN-STATUS NOT = '00'                                       
014370         DISPLAY 'RECON - CANNOT OPEN COMM-EXPORTS-GROUPED, ',            
014380                 'STATUS=' WS-COM-IN-STATUS                               
014390         MOVE 16 TO RETURN-CODE                                           
014400         MOVE 'Y' TO WS-END-OF-COMMISSIONS                                
014410     END-IF.                                                              
014420* Category 1 output - rows where both ledgers agree within                
014430* tolerance, written by 320-CLASSIFY-BOTH.                                
014440     OPEN OUTPUT RECON-MATCHES.                                           
014450     IF WS-MATCH-OUT-STATUS NOT = '00'                                    
014460         DISPLAY 'RECON - CANNOT OPEN RECON-MATCHES, STATUS='             
014470                 WS-MATCH-OUT-STATUS                                      
014480         MOVE 16 TO RETURN-CODE                                           
014490     END-IF.                                                              
014500* Category 2 output - rows present on both sides but outside              
014510* tolerance, also written by 320-CLASSIFY-BOTH alongside a matching       
014520* RECON-MATCHES row.                                                      
014530     OPEN OUTPUT RECON-GAPS.                                              
014540     IF WS-GAP-OUT-STATUS NOT = '00'                                      
014550         DISPLAY 'RECON - CANNOT OPEN RECON-GAPS, STATUS='                
014560                 WS-GAP-OUT-STATUS                                        
014570         MOVE 16 TO RETURN-CODE                                           
014580     END-IF.                                                              
014590* Category 3 output - order-side rows with no matching commission,        
014600* written by 330-CLASSIFY-ORD-ONLY.                                       
014610     OPEN OUTPUT RECON-ORD-ONLY.                                          
014620     IF WS-ORDONLY-OUT-STATUS NOT = '00'                                  
014630         DISPLAY 'RECON - CANNOT OPEN RECON-ORD-ONLY, STATUS='            
014640                 WS-ORDONLY-OUT-STATUS                                    
014650         MOVE 16 TO RETURN-CODE                                           
014660     END-IF.                                                              
014670* Category 4 output - commission-side rows with no matching order,        
014680* written by 340-CLASSIFY-COM-ONLY.                                       
014690     OPEN OUTPUT RECON-COM-ONLY.                                          
014700     IF WS-COMONLY-OUT-STATUS NOT = '00'                                  
014710         DISPLAY 'RECON - CANNOT OPEN RECON-COM-ONLY, STATUS='            
014720                 WS-COMONLY-OUT-STATUS                                    
014730         MOVE 16 TO RETURN-CODE                                           
014740     END-IF.                                                              
014750* Fixed four-row category totals, written once at end of run by           
014760* 710-WRITE-CATEGORY from WS-CAT-SUMMARY.                                 
014770     OPEN OUTPUT RECON-SUMMARY.                                           
014780     IF WS-RSUM-OUT-STATUS NOT = '00'                                     
014790         DISPLAY 'RECON - CANNOT OPEN RECON-SUMMARY, STATUS='             
014800                 WS-RSUM-OUT-STATUS                                       
014810         MOVE 16 TO RETURN-CODE                                           
014820     END-IF.                                                              
014830* Variable-count per-(category,provider) detail totals, written once      
014840* at end of run by 720-WRITE-PROVIDER from WS-PROV-TABLE.                 
014850     OPEN OUTPUT PROVIDER-SUMMARY.                                        
014860     IF WS-PSUM-OUT-STATUS NOT = '00'                                     
014870         DISPLAY 'RECON - CANNOT OPEN PROVIDER-SUMMARY, STATUS='          
014880                 WS-PSUM-OUT-STATUS                                       
014890         MOVE 16 TO RETURN-CODE                                           
014900     END-IF.                                                              
014910*                                                                         
014920* PROVIDER-ALIASES is opened separately, and later, by                    
014930* 900-OPEN-ALIAS-FILE - a non-zero status there just means no             
014940* alias table, not a job abend.                                           
014950*                                                                         
014960 900-OPEN-ALIAS-FILE.                                                     
014970     OPEN INPUT PROVIDER-ALIASES.                                         
014980     IF WS-ALIAS-IN-STATUS = '00'                                         
014990         MOVE 'Y' TO WS-ALIAS-AVAILABLE-SW                                
015000     ELSE                                                                 
015010         MOVE 'N' TO WS-ALIAS-AVAILABLE-SW                                
015020     END-IF.                                                              
015030 900-OPEN-EXIT.                                                           
015040     EXIT.                                                                
015050*                                                                         
015060* Closes every file this program opened, PROVIDER-ALIASES excepted -      
015070* that one is already closed by 160-LOAD-ALIASES right after it is        
015080* fully read, and was never opened at all when WS-ALIAS-AVAILABLE-SW      
015090* came back 'N'.  No status is checked on any of these CLOSEs, the        
015100* same as every other program in this suite - by the time control         
015110* reaches here every WRITE that mattered has already happened.            
015120 850-CLOSE-FILES.                                                         
015130     CLOSE SALES-ORDERS-CLEAN                                             
015140     CLOSE COMM-EXPORTS-GROUPED                                           
015150     CLOSE RECON-MATCHES                                                  
015160     CLOSE RECON-GAPS                                                     
015170     CLOSE RECON-ORD-ONLY                                                 
015180     CLOSE RECON-COM-ONLY                                                 
015190     CLOSE RECON-SUMMARY                                                  
015200     CLOSE PROVIDER-SUMMARY.                                              
015210*                                                                         
015220* Finance's fixed SYSOUT template from CR-0193: a title line, one         
015230* column-heading line, the four category rows in fixed order, then        
015240* the four read/distinct-key counts.  The counts are edited through       
015250* WS-EDIT-FIELDS purely for the comma formatting - MOVE alone into a      
015260* PIC ZZZ,ZZ9 field is what actually performs the zero-suppress and       
015270* comma-insert, the COMPUTE/DIVIDE machinery used elsewhere in this       
015280* suite for money has no part in this DISPLAY.                            
015290 900-DISPLAY-REPORT.                                                      
015300     DISPLAY WS-RPT-TITLE-LINE.                                           
015310     DISPLAY WS-RPT-COLHDR-LINE.                                          
015320* Four category rows, always in Perfect Match / Commission Gap /          
015330* Orders Missing Commission / Commission Missing Order order.             
015340     SET WS-CATX TO 1.                                                    
015350     PERFORM 910-DISPLAY-CATEGORY THRU 910-EXIT                           
015360         UNTIL WS-CATX > 4.                                               
015370     MOVE WS-ORD-READ  TO WS-EDIT-ORD-READ.                               
015380     MOVE WS-COM-READ  TO WS-EDIT-COM-READ.                               
015390     MOVE WS-ORD-COUNT TO WS-EDIT-ORD-COUNT.                              
015400     MOVE WS-COM-COUNT TO WS-EDIT-COM-COUNT.                              
015410* Raw rows read off the order ledger, before any table-ceiling drops.     
015420     DISPLAY 'ORDER ROWS READ..........: ' WS-EDIT-ORD-READ.              
015430* Raw rows read off the commission ledger, before any drops.              
015440     DISPLAY 'COMMISSION ROWS READ.....: ' WS-EDIT-COM-READ.              
015450* Distinct order confirmation numbers actually inserted into              
015460* WS-ORD-TABLE - a shortfall against the read count above means the       
015470* 2000-row ceiling was hit this run.                                      
015480     DISPLAY 'DISTINCT ORDER KEYS......: ' WS-EDIT-ORD-COUNT.             
015490* Distinct commission locators actually inserted into WS-COM-TABLE.       
015500     DISPLAY 'DISTINCT COMMISSION KEYS.: ' WS-EDIT-COM-COUNT.             
015510     DISPLAY 'RECON RUN COMPLETE.'.                                       
015520* Writes one line of Finance's report per category, in the fixed          
015530* table order - this is a DISPLAY-only mirror of 710-WRITE-CATEGORY,      
015540* against the same WS-CAT-SUMMARY table, so the totals printed to         
015550* SYSOUT and the totals written to RECON-SUMMARY can never disagree.      
015560 910-DISPLAY-CATEGORY.                                                    
015570     MOVE WS-CAT-NAME (WS-CATX)    TO RPT-CATEGORY.                       
015580     MOVE WS-CAT-RECORDS (WS-CATX) TO RPT-RECORDS.                        
015590     MOVE WS-CAT-EXP (WS-CATX)     TO RPT-EXP.                            
015600     MOVE WS-CAT-BILLED (WS-CATX)  TO RPT-BILLED.                         
015610     MOVE WS-CAT-GAP (WS-CATX)     TO RPT-GAP.                            
015620     DISPLAY WS-RPT-DETAIL-LINE.                                          
015630     SET WS-CATX UP BY 1.                                                 
015640 910-EXIT.                                                                
015650     EXIT.                                                                
