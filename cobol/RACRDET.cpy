000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACRDET                                      *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      reconciliation detail record                *      
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* One layout, four files (RECON-MATCHES, RECON-GAPS, RECON-ORD-           
000190* ONLY, RECON-COM-ONLY) - RECON copies this member once per FD and        
000200* renames the 01 via REPLACING (see 400-WRITE-DETAIL).  Field             
000210* widths foot to 113 bytes (20+30+11+11+11+30).  The old DCB chart        
000220* on the run book still shows 104 for these four DD's; that chart         
000230* has never agreed with this copybook and the copybook wins - it          
000240* is what the compiler sees.                                              
000250*                                                                         
000260 01  RECON-DETAIL-REC.                                                    
000270     05  RD-KEY                      PIC X(20).                           
000280     05  RD-PROVIDER                 PIC X(30).                           
000290     05  RD-EXP-COMM                 PIC S9(9)V99.                        
000300     05  RD-BILLED-COMM              PIC S9(9)V99.                        
000310     05  RD-GAP                      PIC S9(9)V99.                        
000320     05  RD-CATEGORY                 PIC X(30).                           
000330*                                                                         
000340* Trailer block per CR-0231.  RD-KEY through RD-CATEGORY keep their       
000350* original positions and widths; RECON's four REPLACING copies of         
000360* this member each rename the trailer fields the same way they            
000370* rename the business fields above.                                       
000380*                                                                         
000390     05  RD-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000400     05  RD-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000410     05  RD-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000420         88  RD-ACTIVE                   VALUE 'A'.                       
000430         88  RD-SUPERSEDED               VALUE 'S'.                       
000440     05  FILLER                      PIC X(10) VALUE SPACES.              
000450*                                                                         
000460 01  RECON-DETAIL-REC-DMP REDEFINES RECON-DETAIL-REC.                     
000470     05  FILLER                      PIC X(138).                          
