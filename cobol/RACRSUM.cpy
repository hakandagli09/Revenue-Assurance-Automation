000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACRSUM                                      *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      reconciliation category-summary record     *       
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* Always four rows, one per RD-CATEGORY value, written in the             
000190* fixed order Perfect Match / Commission Gap / Orders Missing             
000200* Commission / Commission Missing Order (see 500-ROLL-CATEGORY-           
000210* SUMMARY and 700-WRITE-SUMMARIES in RECON).                              
000220*                                                                         
000230 01  RECON-SUMMARY-REC.                                                   
000240     05  RS-CATEGORY                 PIC X(30).                           
000250     05  RS-RECORDS                  PIC 9(7).                            
000260     05  RS-EXP-COMM                 PIC S9(11)V99.                       
000270     05  RS-BILLED-COMM              PIC S9(11)V99.                       
000280     05  RS-GAP                      PIC S9(11)V99.                       
000290*                                                                         
000300* Trailer block per CR-0231.  RS-CATEGORY through RS-GAP keep their       
000310* original positions and widths.                                          
000320*                                                                         
000330     05  RS-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000340     05  RS-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000350     05  RS-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000360         88  RS-ACTIVE                   VALUE 'A'.                       
000370         88  RS-SUPERSEDED               VALUE 'S'.                       
000380     05  FILLER                      PIC X(10) VALUE SPACES.              
000390*                                                                         
000400 01  RECON-SUMMARY-REC-DMP REDEFINES RECON-SUMMARY-REC.                   
000410     05  FILLER                      PIC X(101).                          
