000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    COMMAGG.                                                  
000120 AUTHOR.        R HOLLOWAY.                                               
000130 INSTALLATION.  REVENUE ASSURANCE - COMMISSION RECON.                     
000140 DATE-WRITTEN.  APRIL 1991.                                               
000150 DATE-COMPILED.                                                           
000160 SECURITY.      NONE.                                                     
000170*----------------------------------------------------------------*        
000180*                                                                  *      
000190*   MODULE NAME    = COMMAGG                                     *        
000200*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000210*                      commission-snapshot consolidation           *      
000220*                                                                  *      
000230*----------------------------------------------------------------*        
000240*                                                                         
000250* FUNCTION.                                                               
000260*   Reads the raw commission-snapshot extract (COMM-SNAPSHOT), which      
000270*   carries its dollar amounts and dates as free-format display           
000280*   text, and writes one COMM-SNAPSHOT-AGG record per booking             
000290*   locator with summed gross and commission, a row count, the            
000300*   modal currency, and the earliest/latest sale date in the group.       
000310*   The extract is not assumed to arrive in locator order - the           
000320*   working-storage locator table is kept in ascending order as           
000330*   rows are added, the way the exhibit-quote table is kept in            
000340*   RESPXMPL, so no separate sort step is needed before the write.        
000350*                                                                         
000360*   This is the most computation-heavy of the four modules in the         
000370*   suite - the vendor snapshot feed hands amounts and dates over         
000380*   as free text rather than a fixed picture, so most of this             
000390*   program's bulk is the two little hand-rolled parsers                  
000400*   (200-PARSE-AMOUNT, 300-PARSE-SALE-DATE) that turn that text           
000410*   into numbers the rest of the run can add and compare.                 
000420*                                                                         
000430* FILES.                                                                  
000440*   COMM-SNAPSHOT       - input,  COMM-SNAPSHOT-REC (RACSNAP)             
000450*   COMM-SNAPSHOT-AGG   - output, COMM-AGG-REC (RACAGG)                   
000460*                                                                         
000470*------------------------------------------------------------------       
000480*    AMENDMENT HISTORY                                                    
000490*                                                                         
000500*     DATE     BY   REQUEST     DESCRIPTION                               
000510*     -------- ---- ----------- --------------------------------          
000520*     910411   RH   INIT-0002   Original consolidation pass.              
000530*     910830   RH   CR-0019     Free-format amount parser rewritten       
000540*                                 as the digit-copy-then-convert          
000550*                                 technique used here rather than a       
000560*                                 straight numeric MOVE, after a          
000570*                                 vendor extract with an embedded         
000580*                                 thousands comma corrupted the           
000590*                                 gross-commission totals for an          
000600*                                 entire run.                             
000610*     911005   RH   CR-0021     Parenthesized negative amounts now        
000620*                                 recognised ahead of the digit           
000630*                                 scan - vendor switched extract          
000640*                                 tools mid-quarter.                      
000650*     930822   TLK  CR-0055     Sale-date parser widened to accept        
000660*                                 the YYYY-MM-DD text form as well        
000670*                                 as the spreadsheet serial number -      
000680*                                 the vendor began sending both           
000690*                                 shapes in the same file depending       
000700*                                 on which export path generated the      
000710*                                 row.                                    
000720*     940630   TLK  CR-0088     Modal-currency tie now breaks to          
000730*                                 the alphabetically first code,          
000740*                                 not the first one seen.                 
000750*     970314   RH   CR-0102     Currency-tally slots widened from 3       
000760*                                 to 6 per locator after a booking        
000770*                                 locator legitimately carrying five      
000780*                                 distinct settlement currencies          
000790*                                 overflowed the old table and            
000800*                                 silently dropped the sixth.             
000810*     990211   MPG  Y2K-0010    Reviewed for year-2000 impact.            
000820*                                 CA-SALE-DATE-MIN/MAX and the            
000830*                                 internal day-count routine both         
000840*                                 carry a 4-digit year - no change        
000850*                                 required.                               
000860*     021008   TLK  CR-0155     Leap-year test in 342-CALC-LEAP           
000870*                                 corrected to the full divisible-        
000880*                                 by-4-except-century-unless-400          
000890*                                 rule - the prior version treated        
000900*                                 every century year as a leap year,      
000910*                                 which only failed visibly once the      
000920*                                 spreadsheet-serial epoch crossed        
000930*                                 the year 2000 boundary in enough        
000940*                                 sample data to notice the drift.        
000950*     050916   TLK  CR-0179     Locator table doubled to 2000             
000960*                                 entries - Marchwood account added       
000970*                                 more distinct locators per run          
000980*                                 than the old table held.                
000990*     130612   TLK  CR-0191     Shop-standards audit: parsed-amount       
001000*                                 work field pulled out to a 77-level     
001010*                                 item, and it and the working money      
001020*                                 accumulators (gross/comm totals,        
001030*                                 per-locator sums) repacked COMP-3       
001040*                                 to match the packed-decimal             
001050*                                 convention used for money elsewhere     
001060*                                 in the shop.                            
001070*     150128   RH   CR-0231     File-layout audit: RACSNAP.cpy and        
001080*                                 RACAGG.cpy both grew the standard       
001090*                                 housekeeping trailer.  This module      
001100*                                 neither reads the snapshot side's       
001110*                                 trailer bytes nor sets the              
001120*                                 aggregate side's explicitly - MOVE      
001130*                                 SPACES TO COMM-AGG-REC at the top       
001140*                                 of 710-WRITE-ONE-AGG leaves the         
001150*                                 trailer's own VALUE clauses to          
001160*                                 populate CA-UPD-DATE/CA-BATCH-ID/       
001170*                                 CA-STATUS-SW on every WRITE.            
001180*     160704   TLK  CR-0244     Zero-suppressed run-summary fields        
001190*                                 widened from 6 to 7 digits after a      
001200*                                 quarter-end backlog run pushed the      
001210*                                 read count into seven figures and       
001220*                                 the old ZZZ,ZZ9 picture truncated       
001230*                                 the leading digit on the DISPLAY        
001240*                                 line rather than the total itself -     
001250*                                 the underlying counter was never        
001260*                                 wrong, only the printed edit of it.     
001270*     180213   RH   CR-0259     Confirmed with Marchwood ops that a       
001280*                                 blank CS-CURRENCY on every row for      
001290*                                 a locator is a legitimate, if rare,     
001300*                                 shape - the alias feed does not         
001310*                                 always carry settlement currency        
001320*                                 for wire-transfer bookings.  Such a     
001330*                                 locator is written with CA-CURRENCY     
001340*                                 left blank; RECON does not treat a      
001350*                                 blank currency as a mismatch on its     
001360*                                 own.                                    
001370*     190905   TLK  CR-0266     Reviewed the day-at-a-time serial         
001380*                                 walk in 340-ADD-DAYS against a          
001390*                                 sample of the largest serial values     
001400*                                 seen in eighteen months of feeds -      
001410*                                 worst case is under four thousand       
001420*                                 iterations, well inside acceptable      
001430*                                 run time for this module, so the        
001440*                                 walk was left as is rather than         
001450*                                 replaced with a closed-form day         
001460*                                 count.                                  
001470*     210517   RH   CR-0271     Header commentary reworked to note        
001480*                                 which paragraphs are pure text-to-      
001490*                                 number conversion (200/300 and          
001500*                                 their subordinates) versus table        
001510*                                 maintenance (400 and its                
001520*                                 subordinates) versus output (700        
001530*                                 and its subordinates), after a          
001540*                                 walkthrough with a new team member      
001550*                                 showed the old header did not make      
001560*                                 that split obvious.                     
001570*     230110   MPG  CR-0284     Confirmed WS-LOC-TABLE's 2000-entry       
001580*                                 capacity is still comfortably ahead     
001590*                                 of peak locator counts three years      
001600*                                 after the CR-0179 doubling; no          
001610*                                 change made, logged here so the         
001620*                                 next capacity review has a              
001630*                                 reference point.                        
001640*                                                                         
001650 ENVIRONMENT DIVISION.                                                    
001660 CONFIGURATION SECTION.                                                   
001670*                                                                         
001680* SPECIAL-NAMES carried over from the shop's standard skeleton even       
001690* though this module produces no printed report of its own - kept         
001700* for consistency with the other three modules in the suite, which        
001710* do write to SYSPRINT-class output under the same TOP-OF-FORM            
001720* mnemonic.                                                               
001730 SPECIAL-NAMES.                                                           
001740     C01 IS TOP-OF-FORM.                                                  
001750 INPUT-OUTPUT SECTION.                                                    
001760 FILE-CONTROL.                                                            
001770*    Raw commission-snapshot feed off the vendor's own system -           
001780*    amounts and dates arrive as free text, not a fixed picture.          
001790*    Sequential, unsorted - see the WS-LOC-TABLE commentary below         
001800*    for how this module handles that without a separate sort step.       
001810     SELECT COMM-SNAPSHOT                                                 
001820         ASSIGN TO COMMSNAP                                               
001830         FILE STATUS IS WS-SNAP-IN-STATUS.                                
001840*    One row per distinct booking locator, everything summed and          
001850*    converted - this is the file RECON's ledger side reads.  Rows        
001860*    are written in ascending WS-LOC-KEY order, but that is simply        
001870*    the order the in-memory table happens to end up in - nothing         
001880*    downstream depends on the ordering being preserved.                  
001890     SELECT COMM-SNAPSHOT-AGG                                             
001900         ASSIGN TO COMMAGGO                                               
001910         FILE STATUS IS WS-AGG-OUT-STATUS.                                
001920*                                                                         
001930 DATA DIVISION.                                                           
001940 FILE SECTION.                                                            
001950*                                                                         
001960* Input side - straight COPY of the shop-standard commission-             
001970* snapshot layout.  The fields this module actually reads are             
001980* CS-LOCATOR (the grouping key), CS-GROSS-TXT and CS-COMM-TXT (the        
001990* two free-text dollar amounts fed to 200-PARSE-AMOUNT),                  
002000* CS-CURRENCY (fed to 430-TALLY-CURRENCY) and CS-SALE-DATE (fed to        
002010* 300-PARSE-SALE-DATE).  CS-SVC-DATE and the CR-0231 trailer bytes        
002020* are carried through the copybook but are not referenced anywhere        
002030* in this module - they exist for other consumers of the same raw         
002040* extract, not for this consolidation pass.                               
002050 FD  COMM-SNAPSHOT                                                        
002060     LABEL RECORDS ARE STANDARD                                           
002070     BLOCK CONTAINS 0 RECORDS                                             
002080     RECORDING MODE IS F                                                  
002090     RECORD CONTAINS 98 CHARACTERS.                                       
002100     COPY RACSNAP.                                                        
002110*                                                                         
002120* Output side - straight COPY of the shop-standard commission-            
002130* aggregate layout.  Unlike ORDCLEAN and COMMGRP, this program does       
002140* not need a hand-declared mirror record, since the aggregate             
002150* record's own copybook name (COMM-AGG-REC) is only COPY'd once in        
002160* this whole module.  CA-LOCATOR/CA-COMM-USD/CA-GROSS-USD/CA-ROWS/        
002170* CA-CURRENCY/CA-SALE-DATE-MIN/CA-SALE-DATE-MAX are set explicitly        
002180* by 710-WRITE-ONE-AGG below; the CR-0231 trailer bytes are left to       
002190* their own VALUE clauses by the MOVE SPACES that opens that              
002200* paragraph.                                                              
002210 FD  COMM-SNAPSHOT-AGG                                                    
002220     LABEL RECORDS ARE STANDARD                                           
002230     BLOCK CONTAINS 0 RECORDS                                             
002240     RECORDING MODE IS F                                                  
002250     RECORD CONTAINS 94 CHARACTERS.                                       
002260     COPY RACAGG.                                                         
002270*                                                                         
002280 WORKING-STORAGE SECTION.                                                 
002290*                                                                         
002300*------------------------------------------------------------------       
002310* WORKING-STORAGE FIELD-GROUP REFERENCE (added under CR-0271 so a         
002320* newcomer does not have to read the whole PROCEDURE DIVISION to          
002330* find out which group belongs to which stage of the run):                
002340*                                                                         
002350*   WS-FLAGS              file status and end-of-file switch.             
002360*   WS-COUNTERS           the three run-summary accumulators.             
002370*   WS-NORM-LOCATOR       the current record's trimmed locator key.       
002380*   WS-ONE-DIGIT-X/9      shared one-byte digit-conversion overlay,       
002390*                           used by both parsers and by the ISO           
002400*                           date sub-paragraphs.                          
002410*   WS-AMT-*, WS-AMT-VALUE, WS-PARSED-GROSS/COMM                          
002420*                         200-PARSE-AMOUNT's private work area and        
002430*                           the two fields it hands back to the           
002440*                           caller.                                       
002450*   WS-DATE-*, WS-DAYS-IN-MONTH-TABLE, WS-SALE-DATE-NUM                   
002460*                         300-PARSE-SALE-DATE's private work area         
002470*                           and the one field it hands back.              
002480*   WS-LOC-COUNT, WS-LOC-TABLE                                            
002490*                         the in-memory aggregation table itself -        
002500*                           this is the field group that survives         
002510*                           across records; everything above it is        
002520*                           reset every time its owning paragraph         
002530*                           runs.                                         
002540*   WS-INSERT-SCALARS, WS-BEST-SCALARS                                    
002550*                         scratch fields private to the table-            
002560*                           maintenance (400) and output (700)            
002570*                           paragraphs respectively.                      
002580*   WS-EDIT-FIELDS        zero-suppressed pictures for the run-           
002590*                           summary DISPLAY only - never referenced       
002600*                           outside 900-DISPLAY-RUN-STATS.                
002610*------------------------------------------------------------------       
002620*                                                                         
002630* File-status and end-of-file switches.  WS-SNAP-IN-STATUS and            
002640* WS-AGG-OUT-STATUS are checked only immediately after their OPEN         
002650* in 800-OPEN-FILES - neither file is expected to fail mid-run, so        
002660* neither status is re-checked after every READ or WRITE.                 
002670 01  WS-FLAGS.                                                            
002680     05  WS-SNAP-IN-STATUS           PIC X(2)   VALUE SPACES.             
002690     05  WS-AGG-OUT-STATUS           PIC X(2)   VALUE SPACES.             
002700     05  WS-END-OF-SNAPSHOT          PIC X      VALUE 'N'.                
002710         88  END-OF-SNAPSHOT                    VALUE 'Y'.                
002720*                                                                         
002730* Run counters - pure accumulators, COMP, edited out only in              
002740* 900-DISPLAY-RUN-STATS.                                                  
002750 01  WS-COUNTERS.                                                         
002760     05  WS-RECS-READ                PIC 9(7)   COMP   VALUE 0.           
002770     05  WS-RECS-SKIPPED             PIC 9(7)   COMP   VALUE 0.           
002780     05  WS-LOCS-WRITTEN             PIC 9(7)   COMP   VALUE 0.           
002790*                                                                         
002800* WS-NORM-LOCATOR holds CS-LOCATOR trimmed of trailing spaces only        
002810* on the right (the field is already left-justified on input); a          
002820* blank result means the row cannot be grouped and is skipped.            
002830*                                                                         
002840 01  WS-NORM-LOCATOR                 PIC X(20)  VALUE SPACES.             
002850*                                                                         
002860* One-digit overlay used throughout this module to turn a digit           
002870* CHARACTER into a usable numeric value without an intrinsic              
002880* function - the zoned-decimal bit pattern for an unsigned digit          
002890* is identical to the display character, so the REDEFINES below           
002900* is a straight relabelling, not a conversion.  Every one of the          
002910* digit-by-digit conversion steps below (251, 261, 331, 351, 352,         
002920* 353) uses this same pair of fields.                                     
002930*                                                                         
002940 01  WS-ONE-DIGIT-X                  PIC X.                               
002950 01  WS-ONE-DIGIT-9 REDEFINES WS-ONE-DIGIT-X                              
002960                                     PIC 9.                               
002970*                                                                         
002980*------------------------------------------------------------------       
002990* 200-PARSE-AMOUNT working fields.                                        
003000*------------------------------------------------------------------       
003010* WS-AMT-RAW is the caller's raw field, copied in whole by the            
003020* caller before 200-PARSE-AMOUNT is performed; WS-AMT-CHAR is the         
003030* same fifteen bytes viewed as a character table so the scan              
003040* paragraphs (210/211/215/216) can index into it one byte at a            
003050* time.                                                                   
003060 01  WS-AMT-WORK.                                                         
003070     05  WS-AMT-RAW                  PIC X(15)  VALUE SPACES.             
003080 01  WS-AMT-CHARS REDEFINES WS-AMT-WORK.                                  
003090     05  WS-AMT-CHAR                 PIC X      OCCURS 15                 
003100                                      INDEXED BY WS-AI.                   
003110* WS-AMT-BUILD-TEXT holds the digits-and-decimal-point string             
003120* 230-BUILD-DIGITS copies out of the raw field, again viewed as a         
003130* character table (WS-AMT-BUILD-CHAR) for the digit-by-digit              
003140* conversion steps that follow it.                                        
003150 01  WS-AMT-BUILD.                                                        
003160     05  WS-AMT-BUILD-TEXT           PIC X(15)  VALUE SPACES.             
003170 01  WS-AMT-BUILD-CHARS REDEFINES WS-AMT-BUILD.                           
003180     05  WS-AMT-BUILD-CHAR           PIC X      OCCURS 15                 
003190                                      INDEXED BY WS-ABI.                  
003200*                                                                         
003210* WS-AMT-FIRST/WS-AMT-LAST bound the non-space text within the raw        
003220* 15-byte field (set by 210/215); WS-AMT-BUILD-LEN and WS-AMT-DOT-        
003230* POS describe the digit string 230-BUILD-DIGITS copies out of it;        
003240* WS-AMT-INT-LEN/WS-AMT-FRAC-LEN/WS-AMT-FRAC-START/WS-AMT-FRAC-END        
003250* split that digit string at the decimal point; WS-AMT-INT and            
003260* WS-AMT-FRAC hold the two converted halves before 200-PARSE-AMOUNT       
003270* recombines them into WS-AMT-VALUE.                                      
003280 01  WS-AMT-SCALARS.                                                      
003290     05  WS-AMT-FIRST                PIC 9(2)   COMP   VALUE 0.           
003300     05  WS-AMT-LAST                 PIC 9(2)   COMP   VALUE 0.           
003310     05  WS-AMT-BUILD-LEN            PIC 9(2)   COMP   VALUE 0.           
003320     05  WS-AMT-DOT-POS              PIC 9(2)   COMP   VALUE 0.           
003330     05  WS-AMT-INT-LEN              PIC 9(2)   COMP   VALUE 0.           
003340     05  WS-AMT-FRAC-LEN             PIC 9      COMP   VALUE 0.           
003350     05  WS-AMT-FRAC-START           PIC 9(2)   COMP   VALUE 0.           
003360     05  WS-AMT-FRAC-END             PIC 9(2)   COMP   VALUE 0.           
003370     05  WS-AMT-INT                  PIC 9(9)   COMP   VALUE 0.           
003380     05  WS-AMT-FRAC                 PIC 9(2)   COMP   VALUE 0.           
003390 01  WS-AMT-NEG-SW                   PIC X      VALUE 'N'.                
003400     88  WS-AMT-NEGATIVE                        VALUE 'Y'.                
003410*                                                                         
003420* WS-AMT-VALUE holds the one amount 200-PARSE-AMOUNT is building at       
003430* any instant - it belongs to no group and outlives none of them, so      
003440* per the 130612 shop-standards audit it is carried as a 77-level         
003450* item, packed COMP-3 per the same audit's money-field standard.          
003460 77  WS-AMT-VALUE                    PIC S9(9)V99 COMP-3 VALUE 0.         
003470*                                                                         
003480* Parsed gross and commission for the record currently being              
003490* processed - filled by 200-PARSE-AMOUNT, consumed by                     
003500* 400-FIND-OR-ADD-LOCATOR.  200-PARSE-AMOUNT is called twice per          
003510* input record, once against CS-GROSS-AMT and once against                
003520* CS-COMM-AMT, and 100-PROCESS-SNAPSHOT-REC copies WS-AMT-VALUE into      
003530* whichever of these two fields matches the field just parsed before      
003540* the next call to 200-PARSE-AMOUNT overwrites WS-AMT-VALUE again -       
003550* the two 01-levels exist only to hold that value across the second       
003560* call.                                                                   
003570*                                                                         
003580 01  WS-PARSED-GROSS                 PIC S9(9)V99 COMP-3 VALUE 0.         
003590 01  WS-PARSED-COMM                  PIC S9(9)V99 COMP-3 VALUE 0.         
003600*                                                                         
003610*------------------------------------------------------------------       
003620* 300-PARSE-SALE-DATE working fields.                                     
003630*------------------------------------------------------------------       
003640* WS-DATE-RAW is the caller's raw field; WS-DATE-CHAR is the same         
003650* ten bytes viewed as a character table, same convention as the           
003660* amount parser's WS-AMT-WORK/WS-AMT-CHARS pair above.                    
003670 01  WS-DATE-WORK.                                                        
003680     05  WS-DATE-RAW                 PIC X(10)  VALUE SPACES.             
003690 01  WS-DATE-CHARS REDEFINES WS-DATE-WORK.                                
003700     05  WS-DATE-CHAR                PIC X      OCCURS 10                 
003710                                      INDEXED BY WS-DI.                   
003720*                                                                         
003730* WS-DATE-FIRST/WS-DATE-LAST bound the non-space text in the raw          
003740* 10-byte field, same convention as the amount parser's pair above.       
003750* WS-DATE-LEN/WS-DATE-POS are scratch fields the ISO branch               
003760* (350-PARSE-ISO) uses to locate the two hyphen positions.                
003770* WS-DATE-DOT-SEEN flags that the all-numeric test, or the serial         
003780* digit copy, has reached a decimal point.  WS-DATE-YEAR/MONTH/DAY        
003790* are the three fields both branches (serial and ISO) converge on.        
003800* WS-SERIAL-DAYS/WS-DAYS-DONE drive the day-at-a-time epoch walk in       
003810* 340-ADD-DAYS; WS-MONTH-LIMIT is that walk's per-month day count,        
003820* adjusted for February in a leap year.  WS-DIV-TEMP/WS-REM-TEMP          
003830* are throwaway DIVIDE targets used only by 342-CALC-LEAP's three         
003840* DIVIDE ... REMAINDER tests.                                             
003850 01  WS-DATE-SCALARS.                                                     
003860     05  WS-DATE-FIRST               PIC 9(2)   COMP   VALUE 0.           
003870     05  WS-DATE-LAST                PIC 9(2)   COMP   VALUE 0.           
003880     05  WS-DATE-LEN                 PIC 9(2)   COMP   VALUE 0.           
003890     05  WS-DATE-POS                 PIC 9(2)   COMP   VALUE 0.           
003900     05  WS-DATE-DOT-SEEN            PIC 9      COMP   VALUE 0.           
003910     05  WS-DATE-YEAR                PIC 9(4)   COMP   VALUE 0.           
003920     05  WS-DATE-MONTH               PIC 9(2)   COMP   VALUE 0.           
003930     05  WS-DATE-DAY                 PIC 9(2)   COMP   VALUE 0.           
003940     05  WS-SERIAL-DAYS              PIC 9(7)   COMP   VALUE 0.           
003950     05  WS-DAYS-DONE                PIC 9(7)   COMP   VALUE 0.           
003960     05  WS-MONTH-LIMIT              PIC 9(2)   COMP   VALUE 0.           
003970     05  WS-DIV-TEMP                 PIC 9(4)   COMP   VALUE 0.           
003980     05  WS-REM-TEMP                 PIC 9(4)   COMP   VALUE 0.           
003990* WS-DATE-ALL-NUMERIC is set by 320-CHECK-ALL-NUMERIC and read by         
004000* 300-PARSE-SALE-DATE to choose the serial-number branch over the         
004010* ISO-text branch; WS-IS-LEAP-YEAR is set fresh by 342-CALC-LEAP          
004020* on every call, never carried forward between calls.                     
004030 01  WS-DATE-NUMERIC-SW              PIC X      VALUE 'Y'.                
004040     88  WS-DATE-ALL-NUMERIC                    VALUE 'Y'.                
004050 01  WS-LEAP-SW                      PIC X      VALUE 'N'.                
004060     88  WS-IS-LEAP-YEAR                        VALUE 'Y'.                
004070* WS-SALE-DATE-NUM is 300-PARSE-SALE-DATE's one output field, in          
004080* the same packed YYYYMMDD form as CA-SALE-DATE-MIN/MAX.  A value of      
004090* 99999999 out of 300-PARSE-SALE-DATE means the input could not be        
004100* recognised as either an Excel serial or an ISO date; 420-ROLL-INTO-     
004110* ENTRY treats that sentinel as "no date to compare" rather than          
004120* letting it win a MIN/MAX comparison against a real parsed date.         
004130 01  WS-SALE-DATE-NUM                PIC 9(8)   COMP   VALUE 0.           
004140*                                                                         
004150* Table of days-per-month, January first - REDEFINES this shop's          
004160* usual FILLER-list-of-constants form into an indexable table.  Kept      
004170* at 28 days for February; the leap-year day is added on the fly by       
004180* 341-ADD-ONE-DAY rather than carrying a second table for leap years.     
004190*                                                                         
004200 01  WS-DAYS-IN-MONTH-TABLE.                                              
004210     05  FILLER                      PIC 9(2)   VALUE 31.                 
004220*                                                       JANUARY           
004230     05  FILLER                      PIC 9(2)   VALUE 28.                 
004240*                                                       FEBRUARY          
004250     05  FILLER                      PIC 9(2)   VALUE 31.                 
004260*                                                       MARCH             
004270     05  FILLER                      PIC 9(2)   VALUE 30.                 
004280*                                                       APRIL             
004290     05  FILLER                      PIC 9(2)   VALUE 31.                 
004300*                                                       MAY               
004310     05  FILLER                      PIC 9(2)   VALUE 30.                 
004320*                                                       JUNE              
004330     05  FILLER                      PIC 9(2)   VALUE 31.                 
004340*                                                       JULY              
004350     05  FILLER                      PIC 9(2)   VALUE 31.                 
004360*                                                       AUGUST            
004370     05  FILLER                      PIC 9(2)   VALUE 30.                 
004380*                                                       SEPTEMBER         
004390     05  FILLER                      PIC 9(2)   VALUE 31.                 
004400*                                                       OCTOBER           
004410     05  FILLER                      PIC 9(2)   VALUE 30.                 
004420*                                                       NOVEMBER          
004430     05  FILLER                      PIC 9(2)   VALUE 31.                 
004440*                                                       DECEMBER          
004450 01  WS-DAYS-IN-MONTH REDEFINES WS-DAYS-IN-MONTH-TABLE.                   
004460     05  WS-DIM                      PIC 9(2)   OCCURS 12                 
004470                                      INDEXED BY WS-MI.                   
004480*                                                                         
004490*------------------------------------------------------------------       
004500* 400-FIND-OR-ADD-LOCATOR - the in-memory aggregation table.  Kept        
004510* in ascending WS-LOC-KEY order at all times by inserting new rows        
004520* in place, the way RESPXMPL's exhibit-quote table is declared            
004530* ASCENDING KEY even though it is only ever scanned with SEARCH.          
004540* Each entry carries its own six-slot currency tally (widened from        
004550* three under CR-0102) so 720-PICK-MODAL-CURRENCY can determine the       
004560* modal settlement currency per locator without a second pass over        
004570* the raw file.                                                           
004580*------------------------------------------------------------------       
004590* WS-LOC-COUNT is the number of entries in use - the table is never       
004600* compressed, so a locator is never removed once added, only rolled       
004610* into further.                                                           
004620 01  WS-LOC-COUNT                    PIC 9(5)   COMP   VALUE 0.           
004630*                                                                         
004640* One WS-LOC-ENTRY per distinct booking locator seen so far this          
004650* run.  WS-LOC-KEY is the grouping key itself; WS-LOC-COMM-SUM and        
004660* WS-LOC-GROSS-SUM are the running totals 420-ROLL-INTO-ENTRY adds        
004670* into; WS-LOC-ROWS is the row count behind those totals;                 
004680* WS-LOC-MIN-DATE/WS-LOC-MAX-DATE track the earliest and latest           
004690* parsed sale date seen for the locator; WS-LOC-CURR-USED and the         
004700* WS-LOC-CURR-TALLY table beneath it are the per-locator currency         
004710* tally 720-PICK-MODAL-CURRENCY reduces to a single modal code.           
004720 01  WS-LOC-TABLE.                                                        
004730     05  WS-LOC-ENTRY OCCURS 2000 TIMES                                   
004740                       ASCENDING KEY IS WS-LOC-KEY                        
004750                       INDEXED BY WS-LX.                                  
004760         10  WS-LOC-KEY              PIC X(20).                           
004770         10  WS-LOC-COMM-SUM         PIC S9(9)V99 COMP-3.                 
004780         10  WS-LOC-GROSS-SUM        PIC S9(9)V99 COMP-3.                 
004790         10  WS-LOC-ROWS             PIC 9(5)   COMP.                     
004800         10  WS-LOC-MIN-DATE         PIC 9(8)   COMP.                     
004810         10  WS-LOC-MAX-DATE         PIC 9(8)   COMP.                     
004820         10  WS-LOC-CURR-USED        PIC 9      COMP.                     
004830*        Six slots per locator since CR-0102 - see the amendment          
004840*        entry above for why three was not enough.                        
004850         10  WS-LOC-CURR-TALLY OCCURS 6 TIMES                             
004860                                INDEXED BY WS-LCX.                        
004870             15  WS-LOC-CURR-CODE    PIC X(3).                            
004880             15  WS-LOC-CURR-COUNT   PIC 9(5)   COMP.                     
004890*                                                                         
004900* Scalars 400-FIND-OR-ADD-LOCATOR and its subordinate paragraphs use      
004910* while working the locator table.  WS-FOUND-SW/WS-LOCATOR-FOUND          
004920* report whether 410-SEARCH-LOCATOR matched an existing entry;            
004930* WS-INSERT-AT and WS-SHIFT-FROM are only meaningful during a new-        
004940* locator insert (440-INSERT-ENTRY and 442-SHIFT-DOWN); WS-CURR-          
004950* SLOT and WS-CURR-FOUND-SW belong to the per-locator currency-slot       
004960* search in 430/431.                                                      
004970 01  WS-INSERT-SCALARS.                                                   
004980     05  WS-FOUND-SW                 PIC X      VALUE 'N'.                
004990         88  WS-LOCATOR-FOUND                   VALUE 'Y'.                
005000     05  WS-INSERT-AT                PIC 9(5)   COMP   VALUE 0.           
005010     05  WS-SHIFT-FROM               PIC 9(5)   COMP   VALUE 0.           
005020     05  WS-CURR-SLOT                PIC 9      COMP   VALUE 0.           
005030     05  WS-CURR-FOUND-SW            PIC X      VALUE 'N'.                
005040         88  WS-CURR-SLOT-FOUND                 VALUE 'Y'.                
005050*                                                                         
005060* Best-currency scan (700-WRITE-AGG-RECORDS).  720-PICK-MODAL-CURRENCY    
005070* walks WS-LOC-CURR-TALLY OCCURS 6 once per locator, comparing each       
005080* slot's count against WS-BEST-COUNT and copying the winner's code        
005090* into WS-BEST-CURR whenever a slot beats it outright - an earlier        
005100* slot is never displaced by a tie, which is what gives the routine       
005110* its alphabetical-order tie-break.  WS-BEST-SLOT records the winning     
005120* subscript purely for trace DISPLAYs added under CR-0128; the record     
005130* build itself only ever reads WS-BEST-CURR.                              
005140*                                                                         
005150 01  WS-BEST-SCALARS.                                                     
005160     05  WS-BEST-CURR                PIC X(3)   VALUE SPACES.             
005170     05  WS-BEST-COUNT               PIC 9(5)   COMP   VALUE 0.           
005180     05  WS-BEST-SLOT                PIC 9      COMP   VALUE 0.           
005190*                                                                         
005200* Zero-suppressed edit pictures for the run-summary DISPLAY lines         
005210* only.  Widened to seven digits under CR-0244 after a backlog run's      
005220* read count overran the old six-digit picture.  These three fields       
005230* are never read back into the program - they exist solely so             
005240* 900-DISPLAY-RUN-STATS can print WS-READ-COUNT/WS-SKIP-COUNT/            
005250* WS-WRITE-COUNT with commas instead of a raw zoned digit string.         
005260*                                                                         
005270 01  WS-EDIT-FIELDS.                                                      
005280     05  WS-EDIT-READ                PIC Z,ZZZ,ZZ9.                       
005290     05  WS-EDIT-SKIPPED             PIC Z,ZZZ,ZZ9.                       
005300     05  WS-EDIT-WRITTEN             PIC Z,ZZZ,ZZ9.                       
005310*                                                                         
005320 PROCEDURE DIVISION.                                                      
005330*                                                                         
005340*------------------------------------------------------------------       
005350* 000-MAIN - top-level driver.  Reads and aggregates every snapshot       
005360* row, writes the locator table out in key order, closes the files        
005370* and prints the run summary.  See PROCESSING OVERVIEW below for          
005380* the shape of the three worker sections this drives.                     
005390*                                                                         
005400* PROCESSING OVERVIEW.                                                    
005410*   100-PROCESS-SNAPSHOT-REC reads one row, normalises the locator,       
005420*   parses the two free-text amounts and the free-text sale date,         
005430*   and rolls the parsed values into the locator table.                   
005440*   200-PARSE-AMOUNT and 300-PARSE-SALE-DATE are self-contained           
005450*   text-to-number converters with no knowledge of locators or            
005460*   tables - they take a raw field in and leave a converted value         
005470*   in a fixed working field, called twice per record (once per           
005480*   amount) and once per record respectively.                             
005490*   400-FIND-OR-ADD-LOCATOR is the table-maintenance section - find       
005500*   or insert, then roll the current row's contributions in.              
005510*   700-WRITE-AGG-RECORDS walks the finished table once, picking          
005520*   the modal currency for each locator as it goes, and writes one        
005530*   COMM-SNAPSHOT-AGG record per entry.                                   
005540*------------------------------------------------------------------       
005550 000-MAIN.                                                                
005560*    Open both files, then run the read-and-accumulate loop to            
005570*    exhaustion of the input - the aggregate output is not written        
005580*    a row at a time as the input is read, since a locator's total        
005590*    is not known to be final until the whole file has been seen.         
005600     PERFORM 800-OPEN-FILES.                                              
005610     PERFORM 100-PROCESS-SNAPSHOT-REC THRU 100-EXIT                       
005620         UNTIL END-OF-SNAPSHOT.                                           
005630*    Only once every input row has been rolled into the table is it       
005640*    safe to write the aggregate output - see the note above.             
005650     PERFORM 700-WRITE-AGG-RECORDS THRU 700-EXIT.                         
005660     PERFORM 850-CLOSE-FILES.                                             
005670     PERFORM 900-DISPLAY-RUN-STATS.                                       
005680     GOBACK.                                                              
005690*                                                                         
005700*------------------------------------------------------------------       
005710* 100-PROCESS-SNAPSHOT-REC - one iteration of the read loop.  A row       
005720* whose locator normalises to blank cannot be grouped and is              
005730* skipped outright; every other row has both amounts and the sale         
005740* date parsed before it is rolled into the locator table.                 
005750*------------------------------------------------------------------       
005760 100-PROCESS-SNAPSHOT-REC.                                                
005770     READ COMM-SNAPSHOT                                                   
005780         AT END                                                           
005790             MOVE 'Y' TO WS-END-OF-SNAPSHOT                               
005800             GO TO 100-EXIT.                                              
005810     ADD 1 TO WS-RECS-READ.                                               
005820*    A blank locator cannot be grouped with anything, so the row is       
005830*    counted as skipped and none of the parsing below is even             
005840*    attempted for it - no sense parsing an amount that will never        
005850*    be added to a table entry.                                           
005860     MOVE CS-LOCATOR TO WS-NORM-LOCATOR.                                  
005870     IF WS-NORM-LOCATOR = SPACES                                          
005880         ADD 1 TO WS-RECS-SKIPPED                                         
005890         GO TO 100-EXIT.                                                  
005900*    200-PARSE-AMOUNT is called twice - once per free-text amount         
005910*    field on the row - since it works on a single field at a time        
005920*    left in WS-AMT-RAW and returns a single value in WS-AMT-VALUE.       
005930     MOVE CS-GROSS-TXT TO WS-AMT-RAW.                                     
005940     PERFORM 200-PARSE-AMOUNT THRU 200-EXIT.                              
005950     MOVE WS-AMT-VALUE TO WS-PARSED-GROSS.                                
005960     MOVE CS-COMM-TXT TO WS-AMT-RAW.                                      
005970     PERFORM 200-PARSE-AMOUNT THRU 200-EXIT.                              
005980     MOVE WS-AMT-VALUE TO WS-PARSED-COMM.                                 
005990     MOVE CS-SALE-DATE TO WS-DATE-RAW.                                    
006000     PERFORM 300-PARSE-SALE-DATE THRU 300-EXIT.                           
006010     PERFORM 400-FIND-OR-ADD-LOCATOR THRU 400-EXIT.                       
006020 100-EXIT.                                                                
006030     EXIT.                                                                
006040*                                                                         
006050*------------------------------------------------------------------       
006060* 200-PARSE-AMOUNT.  Free-format number parsing (to_number).  Input       
006070* is WS-AMT-RAW; result is left in WS-AMT-VALUE, zero when the            
006080* field is blank or nothing recognisable as a number is found.            
006090* Added under CR-0019 after a thousands-comma broke a straight            
006100* numeric MOVE against this same vendor feed.                             
006110*------------------------------------------------------------------       
006120 200-PARSE-AMOUNT.                                                        
006130     MOVE 0      TO WS-AMT-VALUE WS-AMT-INT WS-AMT-FRAC.                  
006140     MOVE 0      TO WS-AMT-BUILD-LEN WS-AMT-DOT-POS.                      
006150     MOVE 'N'    TO WS-AMT-NEG-SW.                                        
006160     MOVE SPACES TO WS-AMT-BUILD-TEXT.                                    
006170     PERFORM 210-FIND-FIRST-NONSPACE THRU 210-EXIT.                       
006180     IF WS-AMT-FIRST = 0                                                  
006190         GO TO 200-EXIT.                                                  
006200     PERFORM 215-FIND-LAST-NONSPACE THRU 215-EXIT.                        
006210*    Parenthesized-negative check must run after both bounds are          
006220*    known and before the digit copy, since it moves WS-AMT-FIRST         
006230*    and WS-AMT-LAST inward past the parentheses themselves.              
006240     PERFORM 220-CHECK-PARENS THRU 220-EXIT.                              
006250     IF WS-AMT-FIRST > WS-AMT-LAST                                        
006260         GO TO 200-EXIT.                                                  
006270     PERFORM 230-BUILD-DIGITS THRU 230-EXIT.                              
006280     IF WS-AMT-BUILD-LEN = 0                                              
006290         GO TO 200-EXIT.                                                  
006300     PERFORM 240-SPLIT-INT-FRAC THRU 240-EXIT.                            
006310     PERFORM 250-CONVERT-INT THRU 250-EXIT.                               
006320     PERFORM 260-CONVERT-FRAC THRU 260-EXIT.                              
006330*    Combine the two converted halves back into one signed packed         
006340*    value - the fraction is always in hundredths by this point, so       
006350*    dividing by a flat 100 is correct whether the raw text carried       
006360*    one fraction digit or two.                                           
006370     COMPUTE WS-AMT-VALUE = WS-AMT-INT + (WS-AMT-FRAC / 100).             
006380     IF WS-AMT-NEGATIVE                                                   
006390         COMPUTE WS-AMT-VALUE = WS-AMT-VALUE * -1.                        
006400 200-EXIT.                                                                
006410     EXIT.                                                                
006420*                                                                         
006430* Scans forward from byte 1 for the first non-space byte in the           
006440* 15-byte raw field; WS-AMT-FIRST stays zero when the field is            
006450* entirely blank, which 200-PARSE-AMOUNT tests for its early exit.        
006460 210-FIND-FIRST-NONSPACE.                                                 
006470     SET WS-AI TO 1.                                                      
006480     MOVE 0 TO WS-AMT-FIRST.                                              
006490     PERFORM 211-SCAN-FIRST THRU 211-EXIT                                 
006500         UNTIL WS-AI > 15 OR WS-AMT-FIRST NOT = 0.                        
006510 210-EXIT.                                                                
006520     EXIT.                                                                
006530* One forward step of the leading-space scan.                             
006540 211-SCAN-FIRST.                                                          
006550     IF WS-AMT-CHAR (WS-AI) NOT = SPACE                                   
006560         MOVE WS-AI TO WS-AMT-FIRST                                       
006570     ELSE                                                                 
006580         SET WS-AI UP BY 1                                                
006590     END-IF.                                                              
006600 211-EXIT.                                                                
006610     EXIT.                                                                
006620*                                                                         
006630* Mirror of 210 scanning backward from byte 15 for the last               
006640* non-space byte.                                                         
006650 215-FIND-LAST-NONSPACE.                                                  
006660     SET WS-AI TO 15.                                                     
006670     MOVE 0 TO WS-AMT-LAST.                                               
006680     PERFORM 216-SCAN-LAST THRU 216-EXIT                                  
006690         UNTIL WS-AI < WS-AMT-FIRST OR WS-AMT-LAST NOT = 0.               
006700 215-EXIT.                                                                
006710     EXIT.                                                                
006720* One backward step of the trailing-space scan.                           
006730 216-SCAN-LAST.                                                           
006740     IF WS-AMT-CHAR (WS-AI) NOT = SPACE                                   
006750         MOVE WS-AI TO WS-AMT-LAST                                        
006760     ELSE                                                                 
006770         SET WS-AI DOWN BY 1                                              
006780     END-IF.                                                              
006790 216-EXIT.                                                                
006800     EXIT.                                                                
006810*                                                                         
006820* A value wrapped in parentheses is negative - strip the pair             
006830* before the digit scan sees them.                                        
006840*                                                                         
006850 220-CHECK-PARENS.                                                        
006860*    Both the opening and closing parenthesis must be present at          
006870*    the outer edges of the field - a lone '(' with no matching           
006880*    ')' is left for 230-BUILD-DIGITS to simply drop as a non-            
006890*    numeric, non-decimal-point character.                                
006900     IF WS-AMT-CHAR (WS-AMT-FIRST) = '(' AND                              
006910        WS-AMT-CHAR (WS-AMT-LAST) = ')'                                   
006920         MOVE 'Y' TO WS-AMT-NEG-SW                                        
006930         SET WS-AI TO WS-AMT-FIRST                                        
006940         SET WS-AI UP BY 1                                                
006950         MOVE WS-AI TO WS-AMT-FIRST                                       
006960         SET WS-AI TO WS-AMT-LAST                                         
006970         SET WS-AI DOWN BY 1                                              
006980         MOVE WS-AI TO WS-AMT-LAST                                        
006990     END-IF.                                                              
007000 220-EXIT.                                                                
007010     EXIT.                                                                
007020*                                                                         
007030* Copies through digits and (the first) decimal point only - this         
007040* is how the shop's routines drop the dollar sign, the thousands          
007050* commas and any embedded spaces in one pass.                             
007060*                                                                         
007070 230-BUILD-DIGITS.                                                        
007080     SET WS-AI TO WS-AMT-FIRST.                                           
007090     PERFORM 231-BUILD-STEP THRU 231-EXIT                                 
007100         UNTIL WS-AI > WS-AMT-LAST.                                       
007110 230-EXIT.                                                                
007120     EXIT.                                                                
007130* One forward step of the digit-and-first-decimal-point copy.             
007140 231-BUILD-STEP.                                                          
007150     IF WS-AMT-CHAR (WS-AI) IS NUMERIC                                    
007160         ADD 1 TO WS-AMT-BUILD-LEN                                        
007170         MOVE WS-AMT-CHAR (WS-AI)                                         
007180             TO WS-AMT-BUILD-CHAR (WS-AMT-BUILD-LEN)                      
007190     ELSE                                                                 
007200         IF WS-AMT-CHAR (WS-AI) = '.' AND WS-AMT-DOT-POS = 0              
007210             ADD 1 TO WS-AMT-BUILD-LEN                                    
007220             MOVE '.' TO WS-AMT-BUILD-CHAR (WS-AMT-BUILD-LEN)             
007230             MOVE WS-AMT-BUILD-LEN TO WS-AMT-DOT-POS                      
007240         END-IF                                                           
007250     END-IF.                                                              
007260     SET WS-AI UP BY 1.                                                   
007270 231-EXIT.                                                                
007280     EXIT.                                                                
007290*                                                                         
007300* Splits the built digit string at the decimal point (if any) into        
007310* an integer-part length and a fraction-part length, capping the          
007320* fraction at two digits - a third fraction digit, if the feed ever       
007330* sends one, is simply dropped rather than rounded.                       
007340 240-SPLIT-INT-FRAC.                                                      
007350*    No decimal point was copied through - the whole digit string         
007360*    is the integer part and there is no fraction to convert.             
007370     IF WS-AMT-DOT-POS = 0                                                
007380         MOVE WS-AMT-BUILD-LEN TO WS-AMT-INT-LEN                          
007390         MOVE 0                TO WS-AMT-FRAC-LEN                         
007400     ELSE                                                                 
007410*        Everything before the decimal point is the integer part;         
007420*        everything after it, capped at two digits, is the                
007430*        fraction - WS-AMT-FRAC-START marks where 260-CONVERT-FRAC        
007440*        should begin reading.                                            
007450         COMPUTE WS-AMT-INT-LEN = WS-AMT-DOT-POS - 1                      
007460         COMPUTE WS-AMT-FRAC-START = WS-AMT-DOT-POS + 1                   
007470         COMPUTE WS-AMT-FRAC-LEN = WS-AMT-BUILD-LEN - WS-AMT-DOT-POS      
007480         IF WS-AMT-FRAC-LEN > 2                                           
007490             MOVE 2 TO WS-AMT-FRAC-LEN                                    
007500         END-IF                                                           
007510     END-IF.                                                              
007520 240-EXIT.                                                                
007530     EXIT.                                                                
007540*                                                                         
007550* Converts the integer-part digits left to right into WS-AMT-INT,         
007560* one digit at a time via the WS-ONE-DIGIT-X/9 overlay.                   
007570 250-CONVERT-INT.                                                         
007580     MOVE 0 TO WS-AMT-INT.                                                
007590     SET WS-ABI TO 1.                                                     
007600     PERFORM 251-CONVERT-INT-STEP THRU 251-EXIT                           
007610         UNTIL WS-ABI > WS-AMT-INT-LEN.                                   
007620 250-EXIT.                                                                
007630     EXIT.                                                                
007640* One digit of the integer-part conversion - classic accumulate-by-       
007650* ten-and-add idiom, since there is no intrinsic FUNCTION available.      
007660 251-CONVERT-INT-STEP.                                                    
007670     MOVE WS-AMT-BUILD-CHAR (WS-ABI) TO WS-ONE-DIGIT-X.                   
007680     COMPUTE WS-AMT-INT = WS-AMT-INT * 10 + WS-ONE-DIGIT-9.               
007690     SET WS-ABI UP BY 1.                                                  
007700 251-EXIT.                                                                
007710     EXIT.                                                                
007720*                                                                         
007730* Converts the (at most two-digit) fraction part into WS-AMT-FRAC,        
007740* left-padding a single fraction digit out to tenths-then-zero (a         
007750* raw value of ".5" becomes fraction 50, not 5) so the combine step       
007760* in 200-PARSE-AMOUNT always divides by a flat 100.                       
007770 260-CONVERT-FRAC.                                                        
007780     MOVE 0 TO WS-AMT-FRAC.                                               
007790     IF WS-AMT-FRAC-LEN > 0                                               
007800         SET WS-ABI TO WS-AMT-FRAC-START                                  
007810         COMPUTE WS-AMT-FRAC-END =                                        
007820             WS-AMT-FRAC-START + WS-AMT-FRAC-LEN - 1                      
007830         PERFORM 261-CONVERT-FRAC-STEP THRU 261-EXIT                      
007840             UNTIL WS-ABI > WS-AMT-FRAC-END                               
007850         IF WS-AMT-FRAC-LEN = 1                                           
007860             COMPUTE WS-AMT-FRAC = WS-AMT-FRAC * 10                       
007870         END-IF                                                           
007880     END-IF.                                                              
007890 260-EXIT.                                                                
007900     EXIT.                                                                
007910* One digit of the fraction-part conversion.                              
007920 261-CONVERT-FRAC-STEP.                                                   
007930     MOVE WS-AMT-BUILD-CHAR (WS-ABI) TO WS-ONE-DIGIT-X.                   
007940     COMPUTE WS-AMT-FRAC = WS-AMT-FRAC * 10 + WS-ONE-DIGIT-9.             
007950     SET WS-ABI UP BY 1.                                                  
007960 261-EXIT.                                                                
007970     EXIT.                                                                
007980*                                                                         
007990*------------------------------------------------------------------       
008000* 300-PARSE-SALE-DATE.  Excel-ish date parsing.  Input is                 
008010* WS-DATE-RAW; result is left in WS-SALE-DATE-NUM as YYYYMMDD, or         
008020* zero when the field is blank or not recognisable.  Widened under        
008030* CR-0055 to accept the ISO text form as well as the spreadsheet          
008040* serial form, since the vendor began mixing the two shapes in one        
008050* file.                                                                   
008060*------------------------------------------------------------------       
008070 300-PARSE-SALE-DATE.                                                     
008080*    Result defaults to zero and stays there for a blank field -          
008090*    the two branches below only ever run when at least one               
008100*    non-space byte was found.                                            
008110     MOVE 0 TO WS-SALE-DATE-NUM.                                          
008120     PERFORM 310-DATE-FIND-FIRST THRU 310-EXIT.                           
008130     IF WS-DATE-FIRST = 0                                                 
008140         GO TO 300-EXIT.                                                  
008150     PERFORM 315-DATE-FIND-LAST THRU 315-EXIT.                            
008160*    The all-numeric test is what decides which of the two shapes         
008170*    (spreadsheet serial or ISO text) this field is - see CR-0055's       
008180*    amendment entry for why both had to be supported.                    
008190     PERFORM 320-CHECK-ALL-NUMERIC THRU 320-EXIT.                         
008200     IF WS-DATE-ALL-NUMERIC                                               
008210         PERFORM 330-PARSE-SERIAL THRU 330-EXIT                           
008220     ELSE                                                                 
008230         PERFORM 350-PARSE-ISO THRU 350-EXIT                              
008240     END-IF.                                                              
008250 300-EXIT.                                                                
008260     EXIT.                                                                
008270*                                                                         
008280* Scans forward from byte 1 for the first non-space byte in the           
008290* 10-byte raw field.                                                      
008300 310-DATE-FIND-FIRST.                                                     
008310     SET WS-DI TO 1.                                                      
008320     MOVE 0 TO WS-DATE-FIRST.                                             
008330     PERFORM 311-SCAN-FIRST THRU 311-EXIT                                 
008340         UNTIL WS-DI > 10 OR WS-DATE-FIRST NOT = 0.                       
008350 310-EXIT.                                                                
008360     EXIT.                                                                
008370* One forward step of the leading-space scan - same shape as the          
008380* amount parser's 211-SCAN-FIRST, over the ten-byte date field            
008390* instead of the fifteen-byte amount field.                               
008400 311-SCAN-FIRST.                                                          
008410     IF WS-DATE-CHAR (WS-DI) NOT = SPACE                                  
008420         MOVE WS-DI TO WS-DATE-FIRST                                      
008430     ELSE                                                                 
008440         SET WS-DI UP BY 1                                                
008450     END-IF.                                                              
008460 311-EXIT.                                                                
008470     EXIT.                                                                
008480*                                                                         
008490* Mirror of 310 scanning backward for the last non-space byte.            
008500 315-DATE-FIND-LAST.                                                      
008510     SET WS-DI TO 10.                                                     
008520     MOVE 0 TO WS-DATE-LAST.                                              
008530     PERFORM 316-SCAN-LAST THRU 316-EXIT                                  
008540         UNTIL WS-DI < WS-DATE-FIRST OR WS-DATE-LAST NOT = 0.             
008550 315-EXIT.                                                                
008560     EXIT.                                                                
008570* Mirror of 311, scanning backward for the last non-space byte.           
008580 316-SCAN-LAST.                                                           
008590     IF WS-DATE-CHAR (WS-DI) NOT = SPACE                                  
008600         MOVE WS-DI TO WS-DATE-LAST                                       
008610     ELSE                                                                 
008620         SET WS-DI DOWN BY 1                                              
008630     END-IF.                                                              
008640 316-EXIT.                                                                
008650     EXIT.                                                                
008660*                                                                         
008670* All-numeric test allows one leading sign and one embedded decimal       
008680* point - a spreadsheet serial with a fractional time-of-day part         
008690* still counts as numeric; the fractional part is discarded later.        
008700*                                                                         
008710 320-CHECK-ALL-NUMERIC.                                                   
008720     MOVE 'Y' TO WS-DATE-NUMERIC-SW.                                      
008730     MOVE 0   TO WS-DATE-DOT-SEEN.                                        
008740     SET WS-DI TO WS-DATE-FIRST.                                          
008750     PERFORM 321-CHECK-STEP THRU 321-EXIT                                 
008760         UNTIL WS-DI > WS-DATE-LAST OR NOT WS-DATE-ALL-NUMERIC.           
008770 320-EXIT.                                                                
008780     EXIT.                                                                
008790* One byte of the all-numeric test.                                       
008800 321-CHECK-STEP.                                                          
008810     IF WS-DATE-CHAR (WS-DI) IS NUMERIC                                   
008820         CONTINUE                                                         
008830     ELSE                                                                 
008840         IF WS-DATE-CHAR (WS-DI) = '.' AND WS-DATE-DOT-SEEN = 0           
008850             MOVE 1 TO WS-DATE-DOT-SEEN                                   
008860         ELSE                                                             
008870             IF WS-DI = WS-DATE-FIRST AND                                 
008880                (WS-DATE-CHAR (WS-DI) = '+' OR                            
008890                 WS-DATE-CHAR (WS-DI) = '-')                              
008900                 CONTINUE                                                 
008910             ELSE                                                         
008920                 MOVE 'N' TO WS-DATE-NUMERIC-SW                           
008930             END-IF                                                       
008940         END-IF                                                           
008950     END-IF.                                                              
008960     SET WS-DI UP BY 1.                                                   
008970 321-EXIT.                                                                
008980     EXIT.                                                                
008990*                                                                         
009000* Spreadsheet serial - whole-day count only, added one day at a           
009010* time to the epoch 1899-12-30 (any fractional time-of-day part is        
009020* dropped, per the date rule).                                            
009030*                                                                         
009040 330-PARSE-SERIAL.                                                        
009050     MOVE 0 TO WS-SERIAL-DAYS WS-DATE-DOT-SEEN.                           
009060     SET WS-DI TO WS-DATE-FIRST.                                          
009070     PERFORM 331-SERIAL-STEP THRU 331-EXIT                                
009080         UNTIL WS-DI > WS-DATE-LAST OR WS-DATE-DOT-SEEN = 1.              
009090     PERFORM 340-ADD-DAYS THRU 340-EXIT.                                  
009100     COMPUTE WS-SALE-DATE-NUM =                                           
009110         (WS-DATE-YEAR * 10000) + (WS-DATE-MONTH * 100) +                 
009120          WS-DATE-DAY.                                                    
009130 330-EXIT.                                                                
009140     EXIT.                                                                
009150* One digit of the whole-day serial-count conversion; stops the           
009160* instant a decimal point is seen since the time-of-day fraction          
009170* past it is not needed.                                                  
009180 331-SERIAL-STEP.                                                         
009190     IF WS-DATE-CHAR (WS-DI) = '.'                                        
009200         MOVE 1 TO WS-DATE-DOT-SEEN                                       
009210     ELSE                                                                 
009220         IF WS-DATE-CHAR (WS-DI) IS NUMERIC                               
009230             MOVE WS-DATE-CHAR (WS-DI) TO WS-ONE-DIGIT-X                  
009240             COMPUTE WS-SERIAL-DAYS =                                     
009250                 WS-SERIAL-DAYS * 10 + WS-ONE-DIGIT-9                     
009260         END-IF                                                           
009270         SET WS-DI UP BY 1                                                
009280     END-IF.                                                              
009290 331-EXIT.                                                                
009300     EXIT.                                                                
009310*                                                                         
009320* Walks the epoch forward one day at a time until WS-DAYS-DONE            
009330* reaches WS-SERIAL-DAYS - simple and slow, but the serial counts         
009340* in this feed have never been more than a few tens of thousands,         
009350* so a day-at-a-time walk costs nothing worth optimising away.            
009360 340-ADD-DAYS.                                                            
009370*    1899-12-30 is the spreadsheet epoch this feed's export tool          
009380*    uses - serial day 1 is 1899-12-31, serial day 2 is 1900-01-01,       
009390*    and so on; starting the walk one day before day 1 lets               
009400*    341-ADD-ONE-DAY run the same "add a day, roll over if needed"        
009410*    step for every serial value including the very first.                
009420     MOVE 1899 TO WS-DATE-YEAR.                                           
009430     MOVE 12   TO WS-DATE-MONTH.                                          
009440     MOVE 30   TO WS-DATE-DAY.                                            
009450     MOVE 0    TO WS-DAYS-DONE.                                           
009460     PERFORM 341-ADD-ONE-DAY THRU 341-EXIT                                
009470         UNTIL WS-DAYS-DONE = WS-SERIAL-DAYS.                             
009480 340-EXIT.                                                                
009490     EXIT.                                                                
009500* Advances the working year/month/day by exactly one calendar day,        
009510* rolling over into the next month or year as the day-of-month            
009520* limit (adjusted for February in a leap year) is crossed.                
009530 341-ADD-ONE-DAY.                                                         
009540*    The leap test must be recalculated on every single day added,        
009550*    not just when February is reached, because WS-DATE-YEAR itself       
009560*    can roll forward mid-walk on a December-to-January crossing.         
009570     PERFORM 342-CALC-LEAP THRU 342-EXIT.                                 
009580     ADD 1 TO WS-DATE-DAY.                                                
009590     SET WS-MI TO WS-DATE-MONTH.                                          
009600     MOVE WS-DIM (WS-MI) TO WS-MONTH-LIMIT.                               
009610     IF WS-DATE-MONTH = 2 AND WS-IS-LEAP-YEAR                             
009620         ADD 1 TO WS-MONTH-LIMIT                                          
009630     END-IF.                                                              
009640     IF WS-DATE-DAY > WS-MONTH-LIMIT                                      
009650         MOVE 1 TO WS-DATE-DAY                                            
009660         ADD 1 TO WS-DATE-MONTH                                           
009670         IF WS-DATE-MONTH > 12                                            
009680             MOVE 1 TO WS-DATE-MONTH                                      
009690             ADD 1 TO WS-DATE-YEAR                                        
009700         END-IF                                                           
009710     END-IF.                                                              
009720     ADD 1 TO WS-DAYS-DONE.                                               
009730 341-EXIT.                                                                
009740     EXIT.                                                                
009750*                                                                         
009760* Classic divisible-by-4-except-century-unless-400 leap test, done        
009770* with DIVIDE ... REMAINDER since intrinsic functions are off the         
009780* table in this shop's dialect.  Corrected under CR-0155 to the           
009790* full three-part rule after the simpler divisible-by-4 test              
009800* mis-flagged non-leap century years.                                     
009810*                                                                         
009820 342-CALC-LEAP.                                                           
009830     MOVE 'N' TO WS-LEAP-SW.                                              
009840     DIVIDE WS-DATE-YEAR BY 400 GIVING WS-DIV-TEMP                        
009850         REMAINDER WS-REM-TEMP.                                           
009860     IF WS-REM-TEMP = 0                                                   
009870         MOVE 'Y' TO WS-LEAP-SW                                           
009880     ELSE                                                                 
009890         DIVIDE WS-DATE-YEAR BY 100 GIVING WS-DIV-TEMP                    
009900             REMAINDER WS-REM-TEMP                                        
009910         IF WS-REM-TEMP NOT = 0                                           
009920             DIVIDE WS-DATE-YEAR BY 4 GIVING WS-DIV-TEMP                  
009930                 REMAINDER WS-REM-TEMP                                    
009940             IF WS-REM-TEMP = 0                                           
009950                 MOVE 'Y' TO WS-LEAP-SW                                   
009960             END-IF                                                       
009970         END-IF                                                           
009980     END-IF.                                                              
009990 342-EXIT.                                                                
010000     EXIT.                                                                
010010*                                                                         
010020* YYYY-MM-DD text form - the only non-numeric shape the date rule         
010030* recognises.  Anything else leaves WS-SALE-DATE-NUM at zero.             
010040*                                                                         
010050 350-PARSE-ISO.                                                           
010060*    A ten-byte YYYY-MM-DD value has hyphens at offsets 5 and 8           
010070*    from the first non-space byte - anything a different length          
010080*    is rejected outright before either hyphen is even checked.           
010090     COMPUTE WS-DATE-LEN = WS-DATE-LAST - WS-DATE-FIRST + 1.              
010100     IF WS-DATE-LEN NOT = 10                                              
010110         GO TO 350-EXIT.                                                  
010120     COMPUTE WS-DATE-POS = WS-DATE-FIRST + 4.                             
010130     SET WS-DI TO WS-DATE-POS.                                            
010140     IF WS-DATE-CHAR (WS-DI) NOT = '-'                                    
010150         GO TO 350-EXIT.                                                  
010160     COMPUTE WS-DATE-POS = WS-DATE-FIRST + 7.                             
010170     SET WS-DI TO WS-DATE-POS.                                            
010180     IF WS-DATE-CHAR (WS-DI) NOT = '-'                                    
010190         GO TO 350-EXIT.                                                  
010200*    Both hyphens are where they should be - convert the three            
010210*    numeric groups in place, positioning WS-DI ahead of each             
010220*    PERFORM ... TIMES call rather than scanning for it, since the        
010230*    ISO form's group widths are now known to be fixed.                   
010240     MOVE 0 TO WS-DATE-YEAR.                                              
010250     SET WS-DI TO WS-DATE-FIRST.                                          
010260     PERFORM 351-YEAR-DIGIT THRU 351-EXIT 4 TIMES.                        
010270     MOVE 0 TO WS-DATE-MONTH.                                             
010280     COMPUTE WS-DATE-POS = WS-DATE-FIRST + 5.                             
010290     SET WS-DI TO WS-DATE-POS.                                            
010300     PERFORM 352-MONTH-DIGIT THRU 352-EXIT 2 TIMES.                       
010310     MOVE 0 TO WS-DATE-DAY.                                               
010320     COMPUTE WS-DATE-POS = WS-DATE-FIRST + 8.                             
010330     SET WS-DI TO WS-DATE-POS.                                            
010340     PERFORM 353-DAY-DIGIT THRU 353-EXIT 2 TIMES.                         
010350*    Range-check the converted month and day - a syntactically            
010360*    valid-looking ISO string with an out-of-range value (month 13,       
010370*    day 00) is still rejected back to a zero result rather than          
010380*    passed on to the caller looking valid.                               
010390     IF WS-DATE-MONTH < 1 OR WS-DATE-MONTH > 12                           
010400         GO TO 350-EXIT.                                                  
010410     IF WS-DATE-DAY < 1 OR WS-DATE-DAY > 31                               
010420         GO TO 350-EXIT.                                                  
010430*    Combines the three converted parts into the same YYYYMMDD            
010440*    packed form 330-PARSE-SERIAL produces, so 300-PARSE-SALE-DATE's      
010450*    caller never has to know or care which of the two branches           
010460*    actually ran.                                                        
010470     COMPUTE WS-SALE-DATE-NUM =                                           
010480         (WS-DATE-YEAR * 10000) + (WS-DATE-MONTH * 100) +                 
010490          WS-DATE-DAY.                                                    
010500 350-EXIT.                                                                
010510     EXIT.                                                                
010520* Converts the four year digits, one at a time, via PERFORM ... 4         
010530* TIMES rather than a scan loop, since the ISO form's field widths        
010540* are fixed once the two hyphen positions have been confirmed.            
010550 351-YEAR-DIGIT.                                                          
010560     IF WS-DATE-CHAR (WS-DI) IS NUMERIC                                   
010570         MOVE WS-DATE-CHAR (WS-DI) TO WS-ONE-DIGIT-X                      
010580         COMPUTE WS-DATE-YEAR = WS-DATE-YEAR * 10 + WS-ONE-DIGIT-9        
010590     END-IF.                                                              
010600     SET WS-DI UP BY 1.                                                   
010610 351-EXIT.                                                                
010620     EXIT.                                                                
010630* Converts the two month digits, PERFORM ... 2 TIMES.  A non-numeric      
010640* character here is silently skipped rather than aborting the parse,      
010650* the same tolerant behaviour as 351-YEAR-DIGIT and 353-DAY-DIGIT -       
010660* the range check that actually rejects an out-of-range month happens     
010670* afterward in 350-PARSE-ISO, not in this digit-copy step.                
010680 352-MONTH-DIGIT.                                                         
010690     IF WS-DATE-CHAR (WS-DI) IS NUMERIC                                   
010700         MOVE WS-DATE-CHAR (WS-DI) TO WS-ONE-DIGIT-X                      
010710         COMPUTE WS-DATE-MONTH = WS-DATE-MONTH * 10 + WS-ONE-DIGIT-9      
010720     END-IF.                                                              
010730     SET WS-DI UP BY 1.                                                   
010740 352-EXIT.                                                                
010750     EXIT.                                                                
010760* Converts the two day digits, PERFORM ... 2 TIMES.                       
010770 353-DAY-DIGIT.                                                           
010780     IF WS-DATE-CHAR (WS-DI) IS NUMERIC                                   
010790         MOVE WS-DATE-CHAR (WS-DI) TO WS-ONE-DIGIT-X                      
010800         COMPUTE WS-DATE-DAY = WS-DATE-DAY * 10 + WS-ONE-DIGIT-9          
010810     END-IF.                                                              
010820     SET WS-DI UP BY 1.                                                   
010830 353-EXIT.                                                                
010840     EXIT.                                                                
010850*                                                                         
010860*------------------------------------------------------------------       
010870* 400-FIND-OR-ADD-LOCATOR.  Looks WS-NORM-LOCATOR up in the table;        
010880* rolls the parsed amounts, date and currency into the matching           
010890* row, or inserts a new row in key order when the locator is new.         
010900*------------------------------------------------------------------       
010910 400-FIND-OR-ADD-LOCATOR.                                                 
010920*    A straight linear search, not a SEARCH ALL binary search - the       
010930*    table is being built up as the run goes, so a binary search          
010940*    would need the ASCENDING KEY property to hold at every single        
010950*    step, and a linear scan reads more plainly against the insert        
010960*    logic in 440 below.  Table sizes seen in production have never       
010970*    made the difference noticeable.                                      
010980     MOVE 'N' TO WS-FOUND-SW.                                             
010990     SET WS-LX TO 1.                                                      
011000     PERFORM 410-SEARCH-LOCATOR THRU 410-EXIT                             
011010         UNTIL WS-LX > WS-LOC-COUNT OR WS-LOCATOR-FOUND.                  
011020     IF WS-LOCATOR-FOUND                                                  
011030         PERFORM 420-ROLL-INTO-ENTRY THRU 420-EXIT                        
011040     ELSE                                                                 
011050         PERFORM 440-INSERT-ENTRY THRU 440-EXIT                           
011060     END-IF.                                                              
011070 400-EXIT.                                                                
011080     EXIT.                                                                
011090* One forward step of the linear key search.  WS-LX is left               
011100* pointing at the matching entry on a hit, so 420-ROLL-INTO-ENTRY         
011110* can index straight into WS-LOC-ENTRY without a second lookup.           
011120 410-SEARCH-LOCATOR.                                                      
011130     IF WS-LOC-KEY (WS-LX) = WS-NORM-LOCATOR                              
011140         MOVE 'Y' TO WS-FOUND-SW                                          
011150     ELSE                                                                 
011160         SET WS-LX UP BY 1                                                
011170     END-IF.                                                              
011180 410-EXIT.                                                                
011190     EXIT.                                                                
011200*                                                                         
011210* Adds the current row's parsed gross and commission into the             
011220* matching entry's running sums, extends the min/max sale-date            
011230* range if this row's date falls outside it, and tallies the              
011240* currency code if one was supplied.                                      
011250 420-ROLL-INTO-ENTRY.                                                     
011260*    Gross and commission simply accumulate - there is no upper           
011270*    limit check here because a locator large enough to overflow          
011280*    the S9(9)V99 total would already be well outside anything this       
011290*    feed has ever produced.                                              
011300     ADD WS-PARSED-COMM  TO WS-LOC-COMM-SUM (WS-LX).                      
011310     ADD WS-PARSED-GROSS TO WS-LOC-GROSS-SUM (WS-LX).                     
011320     ADD 1 TO WS-LOC-ROWS (WS-LX).                                        
011330*    Widen the locator's date range only when the current row's           
011340*    date actually falls outside it - a row with no parseable date        
011350*    (WS-SALE-DATE-NUM = 0) leaves the existing range untouched.          
011360     IF WS-SALE-DATE-NUM NOT = 0                                          
011370         IF WS-SALE-DATE-NUM < WS-LOC-MIN-DATE (WS-LX)                    
011380             MOVE WS-SALE-DATE-NUM TO WS-LOC-MIN-DATE (WS-LX)             
011390         END-IF                                                           
011400         IF WS-SALE-DATE-NUM > WS-LOC-MAX-DATE (WS-LX)                    
011410             MOVE WS-SALE-DATE-NUM TO WS-LOC-MAX-DATE (WS-LX)             
011420         END-IF                                                           
011430     END-IF.                                                              
011440     IF CS-CURRENCY NOT = SPACES                                          
011450         PERFORM 430-TALLY-CURRENCY THRU 430-EXIT                         
011460     END-IF.                                                              
011470 420-EXIT.                                                                
011480     EXIT.                                                                
011490*                                                                         
011500* Finds or adds a slot in this locator's six-slot currency tally          
011510* (widened from three under CR-0102) and bumps its count by one.          
011520 430-TALLY-CURRENCY.                                                      
011530     MOVE 'N' TO WS-CURR-FOUND-SW.                                        
011540     MOVE 0   TO WS-CURR-SLOT.                                            
011550     SET WS-LCX TO 1.                                                     
011560     PERFORM 431-FIND-CURR-SLOT THRU 431-EXIT                             
011570         UNTIL WS-LCX > WS-LOC-CURR-USED (WS-LX)                          
011580            OR WS-CURR-SLOT-FOUND.                                        
011590     IF WS-CURR-SLOT-FOUND                                                
011600         ADD 1 TO WS-LOC-CURR-COUNT (WS-LX, WS-CURR-SLOT)                 
011610     ELSE                                                                 
011620*        A seventh distinct currency for one locator is dropped           
011630*        without comment - see CR-0102's amendment entry above for        
011640*        why six slots were judged enough headroom.                       
011650         IF WS-LOC-CURR-USED (WS-LX) < 6                                  
011660             ADD 1 TO WS-LOC-CURR-USED (WS-LX)                            
011670             MOVE CS-CURRENCY                                             
011680                 TO WS-LOC-CURR-CODE (WS-LX, WS-LOC-CURR-USED (WS-LX))    
011690             MOVE 1                                                       
011700                 TO WS-LOC-CURR-COUNT (WS-LX, WS-LOC-CURR-USED (WS-LX))   
011710         END-IF                                                           
011720     END-IF.                                                              
011730 430-EXIT.                                                                
011740     EXIT.                                                                
011750* One forward step of the per-locator currency-slot search - scans        
011760* only the WS-LOC-CURR-USED (WS-LX) slots actually in use for this        
011770* locator, not the full six-slot table, so an early locator with          
011780* only one currency never wastes cycles scanning empty slots.             
011790 431-FIND-CURR-SLOT.                                                      
011800     IF WS-LOC-CURR-CODE (WS-LX, WS-LCX) = CS-CURRENCY                    
011810         MOVE WS-LCX TO WS-CURR-SLOT                                      
011820         MOVE 'Y' TO WS-CURR-FOUND-SW                                     
011830     ELSE                                                                 
011840         SET WS-LCX UP BY 1                                               
011850     END-IF.                                                              
011860 431-EXIT.                                                                
011870     EXIT.                                                                
011880*                                                                         
011890* New locator - find the first entry whose key is already greater         
011900* (or fall off the end), shift the tail down one slot, and drop the       
011910* new row into the gap so WS-LOC-KEY stays in ascending order.            
011920* WS-LOC-MIN-DATE is seeded to all-nines rather than zero so the          
011930* first real date always compares lower and takes the slot; a             
011940* locator whose every row has an unparseable date is left with            
011950* MIN=99999999/MAX=0, which 710-WRITE-ONE-AGG converts back to a          
011960* clean zero before it hits the output record.                            
011970*                                                                         
011980 440-INSERT-ENTRY.                                                        
011990*    The 2000-entry ceiling (doubled once already, under CR-0179)         
012000*    is a silent no-op here rather than an abend - a locator this         
012010*    run cannot hold is simply left out of the aggregate output; in       
012020*    twenty-plus years of runs the table has never actually filled.       
012030     IF WS-LOC-COUNT = 2000                                               
012040         GO TO 440-EXIT.                                                  
012050     MOVE 1 TO WS-INSERT-AT.                                              
012060     SET WS-LX TO 1.                                                      
012070     PERFORM 441-FIND-INSERT-POINT THRU 441-EXIT                          
012080         UNTIL WS-LX > WS-LOC-COUNT.                                      
012090*    Only open a gap if the new key does not simply belong past the       
012100*    current end of the table - appending needs no shift at all.          
012110     IF WS-INSERT-AT <= WS-LOC-COUNT                                      
012120         SET WS-LX TO WS-LOC-COUNT                                        
012130         SET WS-SHIFT-FROM TO WS-LOC-COUNT                                
012140         PERFORM 442-SHIFT-DOWN THRU 442-EXIT                             
012150             UNTIL WS-SHIFT-FROM < WS-INSERT-AT                           
012160     END-IF.                                                              
012170     ADD 1 TO WS-LOC-COUNT.                                               
012180     SET WS-LX TO WS-INSERT-AT.                                           
012190     MOVE WS-NORM-LOCATOR TO WS-LOC-KEY (WS-LX).                          
012200     MOVE WS-PARSED-COMM  TO WS-LOC-COMM-SUM (WS-LX).                     
012210     MOVE WS-PARSED-GROSS TO WS-LOC-GROSS-SUM (WS-LX).                    
012220     MOVE 1               TO WS-LOC-ROWS (WS-LX).                         
012230     MOVE 0               TO WS-LOC-CURR-USED (WS-LX).                    
012240     IF WS-SALE-DATE-NUM NOT = 0                                          
012250         MOVE WS-SALE-DATE-NUM TO WS-LOC-MIN-DATE (WS-LX)                 
012260         MOVE WS-SALE-DATE-NUM TO WS-LOC-MAX-DATE (WS-LX)                 
012270     ELSE                                                                 
012280         MOVE 99999999 TO WS-LOC-MIN-DATE (WS-LX)                         
012290         MOVE 0        TO WS-LOC-MAX-DATE (WS-LX)                         
012300     END-IF.                                                              
012310     IF CS-CURRENCY NOT = SPACES                                          
012320         MOVE 1 TO WS-LOC-CURR-USED (WS-LX)                               
012330         MOVE CS-CURRENCY TO WS-LOC-CURR-CODE (WS-LX, 1)                  
012340         MOVE 1 TO WS-LOC-CURR-COUNT (WS-LX, 1)                           
012350     END-IF.                                                              
012360 440-EXIT.                                                                
012370     EXIT.                                                                
012380* Walks forward counting how many existing entries sort ahead of          
012390* the new key, same technique as COMMGRP's 406/416.  The ELSE leg         
012400* forces WS-LX past WS-LOC-COUNT to end the driving PERFORM the           
012410* instant an entry sorting at or after the new key is found -             
012420* WS-INSERT-AT is already correct at that point and does not need         
012430* to be touched again.                                                    
012440 441-FIND-INSERT-POINT.                                                   
012450     IF WS-LOC-KEY (WS-LX) < WS-NORM-LOCATOR                              
012460         SET WS-LX UP BY 1                                                
012470         ADD 1 TO WS-INSERT-AT                                            
012480     ELSE                                                                 
012490         SET WS-LX TO WS-LOC-COUNT                                        
012500         ADD 1 TO WS-LX                                                   
012510     END-IF.                                                              
012520 441-EXIT.                                                                
012530     EXIT.                                                                
012540* Moves one entry down a slot to open the gap for the insert -            
012550* called repeatedly from the tail of the table backward to                
012560* WS-INSERT-AT, so each call only ever has to move a single slot          
012570* into space already vacated by the call before it.                       
012580 442-SHIFT-DOWN.                                                          
012590     SET WS-LX TO WS-SHIFT-FROM.                                          
012600     ADD 1 TO WS-LX.                                                      
012610     MOVE WS-LOC-ENTRY (WS-SHIFT-FROM) TO WS-LOC-ENTRY (WS-LX).           
012620     SET WS-SHIFT-FROM DOWN BY 1.                                         
012630 442-EXIT.                                                                
012640     EXIT.                                                                
012650*                                                                         
012660*------------------------------------------------------------------       
012670* 700-WRITE-AGG-RECORDS.  The table is already in ascending               
012680* WS-LOC-KEY order (440-INSERT-ENTRY keeps it that way), so this is       
012690* a straight walk from 1 to WS-LOC-COUNT.                                 
012700*------------------------------------------------------------------       
012710 700-WRITE-AGG-RECORDS.                                                   
012720     SET WS-LX TO 1.                                                      
012730     PERFORM 710-WRITE-ONE-AGG THRU 710-EXIT                              
012740         UNTIL WS-LX > WS-LOC-COUNT.                                      
012750 700-EXIT.                                                                
012760     EXIT.                                                                
012770* Writes a single aggregate row.  MOVE SPACES ahead of the field          
012780* MOVEs clears the whole record - including the CR-0231 trailer           
012790* bytes - so the trailer's own VALUE clauses populate the new bytes       
012800* rather than leftover data from a prior WRITE.                           
012810 710-WRITE-ONE-AGG.                                                       
012820*    Pick the modal currency before the record is built, not after,       
012830*    so CA-CURRENCY can be moved in the same block as every other         
012840*    field rather than patched in afterward.                              
012850     PERFORM 720-PICK-MODAL-CURRENCY THRU 720-EXIT.                       
012860     MOVE SPACES               TO COMM-AGG-REC.                           
012870     MOVE WS-LOC-KEY (WS-LX)   TO CA-LOCATOR.                             
012880     MOVE WS-LOC-COMM-SUM (WS-LX)  TO CA-COMM-USD.                        
012890     MOVE WS-LOC-GROSS-SUM (WS-LX) TO CA-GROSS-USD.                       
012900     MOVE WS-LOC-ROWS (WS-LX)      TO CA-ROWS.                            
012910     MOVE WS-BEST-CURR             TO CA-CURRENCY.                        
012920*    A locator whose rows never carried a parseable date was seeded       
012930*    to 99999999 by 440-INSERT-ENTRY so real dates would always           
012940*    win the comparison in 420-ROLL-INTO-ENTRY - convert that             
012950*    sentinel back to a clean zero here, at the only place the            
012960*    value leaves working storage for the output record.                  
012970     IF WS-LOC-MIN-DATE (WS-LX) = 99999999                                
012980         MOVE 0 TO CA-SALE-DATE-MIN                                       
012990     ELSE                                                                 
013000         MOVE WS-LOC-MIN-DATE (WS-LX) TO CA-SALE-DATE-MIN                 
013010     END-IF.                                                              
013020     MOVE WS-LOC-MAX-DATE (WS-LX) TO CA-SALE-DATE-MAX.                    
013030     WRITE COMM-AGG-REC.                                                  
013040     ADD 1 TO WS-LOCS-WRITTEN.                                            
013050     SET WS-LX UP BY 1.                                                   
013060 710-EXIT.                                                                
013070     EXIT.                                                                
013080*                                                                         
013090* Most frequent currency in the group; ties break to the                  
013100* alphabetically first code (WS-LOC-CURR-TALLY is in first-seen           
013110* order, not alphabetical, so every slot must be compared).               
013120*                                                                         
013130 720-PICK-MODAL-CURRENCY.                                                 
013140     MOVE SPACES TO WS-BEST-CURR.                                         
013150     MOVE 0      TO WS-BEST-COUNT.                                        
013160     SET WS-LCX TO 1.                                                     
013170     PERFORM 721-BEST-CURR-STEP THRU 721-EXIT                             
013180         UNTIL WS-LCX > WS-LOC-CURR-USED (WS-LX).                         
013190 720-EXIT.                                                                
013200     EXIT.                                                                
013210* One slot of the modal-currency scan - replaces the running best         
013220* on a strictly higher count, or on an equal count with a lower           
013230* (earlier-alphabetically) currency code.                                 
013240 721-BEST-CURR-STEP.                                                      
013250     IF WS-LOC-CURR-COUNT (WS-LX, WS-LCX) > WS-BEST-COUNT                 
013260         MOVE WS-LOC-CURR-COUNT (WS-LX, WS-LCX) TO WS-BEST-COUNT          
013270         MOVE WS-LOC-CURR-CODE (WS-LX, WS-LCX)  TO WS-BEST-CURR           
013280     ELSE                                                                 
013290         IF WS-LOC-CURR-COUNT (WS-LX, WS-LCX) = WS-BEST-COUNT AND         
013300            WS-LOC-CURR-CODE (WS-LX, WS-LCX) < WS-BEST-CURR               
013310             MOVE WS-LOC-CURR-CODE (WS-LX, WS-LCX) TO WS-BEST-CURR        
013320         END-IF                                                           
013330     END-IF.                                                              
013340     SET WS-LCX UP BY 1.                                                  
013350 721-EXIT.                                                                
013360     EXIT.                                                                
013370*                                                                         
013380*------------------------------------------------------------------       
013390* 800-OPEN-FILES - opens the raw snapshot input and the aggregate         
013400* output.  Either open failing sets a bad RETURN-CODE and forces          
013410* the main loop to fall straight through, same convention as the          
013420* rest of this suite.                                                     
013430*------------------------------------------------------------------       
013440 800-OPEN-FILES.                                                          
013450     OPEN INPUT  COMM-SNAPSHOT                                            
013460     OPEN OUTPUT COMM-SNAPSHOT-AGG.                                       
013470*    A bad open on the input side is forced to end-of-file so the         
013480*    read loop in 000-MAIN falls straight through without ever            
013490*    attempting a READ against an unopened file; a bad open on the        
013500*    output side is caught the same way even though nothing has           
013510*    been written yet, purely for a single consistent failure path.       
013520     IF WS-SNAP-IN-STATUS NOT = '00'                                      
013530         DISPLAY 'COMMAGG - CANNOT OPEN COMM-SNAPSHOT, STATUS='           
013540                 WS-SNAP-IN-STATUS                                        
013550         MOVE 16 TO RETURN-CODE                                           
013560         MOVE 'Y' TO WS-END-OF-SNAPSHOT                                   
013570     END-IF.                                                              
013580     IF WS-AGG-OUT-STATUS NOT = '00'                                      
013590         DISPLAY 'COMMAGG - CANNOT OPEN COMM-SNAPSHOT-AGG, STATUS='       
013600                 WS-AGG-OUT-STATUS                                        
013610         MOVE 16 TO RETURN-CODE                                           
013620         MOVE 'Y' TO WS-END-OF-SNAPSHOT                                   
013630     END-IF.                                                              
013640*                                                                         
013650* 850-CLOSE-FILES - straightforward CLOSE of both files.  No status       
013660* check on the CLOSE itself - by the time this runs the run is            
013670* already past the point where a close failure could change what          
013680* was written, so there is nothing further to protect against.            
013690 850-CLOSE-FILES.                                                         
013700     CLOSE COMM-SNAPSHOT                                                  
013710     CLOSE COMM-SNAPSHOT-AGG.                                             
013720*                                                                         
013730*------------------------------------------------------------------       
013740* 900-DISPLAY-RUN-STATS - edits the three run counters out to their       
013750* zero-suppressed pictures and prints the nightly run-summary block       
013760* the operations log scan looks for.                                      
013770*------------------------------------------------------------------       
013780 900-DISPLAY-RUN-STATS.                                                   
013790*    Edit the three raw COMP counters out to their zero-suppressed        
013800*    display pictures before printing - a DISPLAY of a COMP field         
013810*    directly would show its internal binary form, not a readable         
013820*    number, on most of the shop's compilers.                             
013830     MOVE WS-RECS-READ    TO WS-EDIT-READ.                                
013840     MOVE WS-RECS-SKIPPED TO WS-EDIT-SKIPPED.                             
013850     MOVE WS-LOCS-WRITTEN TO WS-EDIT-WRITTEN.                             
013860*    This block's three labels are what the overnight operations          
013870*    log scan keys on to confirm the step completed and to compare        
013880*    against the prior run's counts - do not reword them without          
013890*    checking with operations first.                                      
013900     DISPLAY '=== COMMAGG RUN SUMMARY ==='.                               
013910     DISPLAY 'SNAPSHOT ROWS READ.......: ' WS-EDIT-READ.                  
013920     DISPLAY 'ROWS SKIPPED (NO LOCATOR): ' WS-EDIT-SKIPPED.               
013930     DISPLAY 'LOCATORS WRITTEN.........: ' WS-EDIT-WRITTEN.               
