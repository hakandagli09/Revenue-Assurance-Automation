000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACPSUM                                      *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      per-provider category-summary record       *       
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* Breaks RECON-SUMMARY-REC's four category rows down further by           
000190* PS-PROVIDER, within category, in provider order (see 550-ROLL-          
000200* PROVIDER-SUMMARY and 700-WRITE-SUMMARIES in RECON).  PS-PROVIDER        
000210* is 'Unassigned' when neither ledger carried a provider name.            
000220*                                                                         
000230 01  PROVIDER-SUMMARY-REC.                                                
000240     05  PS-CATEGORY                 PIC X(30).                           
000250     05  PS-PROVIDER                 PIC X(30).                           
000260     05  PS-RECORDS                  PIC 9(7).                            
000270     05  PS-EXP-COMM                 PIC S9(11)V99.                       
000280     05  PS-BILLED-COMM              PIC S9(11)V99.                       
000290     05  PS-GAP                      PIC S9(11)V99.                       
000300*                                                                         
000310* Trailer block per CR-0231.  PS-CATEGORY through PS-GAP keep their       
000320* original positions and widths.                                          
000330*                                                                         
000340     05  PS-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000350     05  PS-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000360     05  PS-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000370         88  PS-ACTIVE                   VALUE 'A'.                       
000380         88  PS-SUPERSEDED               VALUE 'S'.                       
000390     05  FILLER                      PIC X(10) VALUE SPACES.              
000400*                                                                         
000410 01  PROVIDER-SUMMARY-REC-DMP REDEFINES PROVIDER-SUMMARY-REC.             
000420     05  FILLER                      PIC X(131).                          
