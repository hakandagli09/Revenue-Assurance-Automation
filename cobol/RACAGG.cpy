000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACAGG                                       *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      commission-snapshot aggregate record       *       
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* One row per booking locator, written by COMMAGG after the raw           
000190* snapshot has been summed in the WS-LOC-TABLE working-storage            
000200* table (see 400-FIND-OR-ADD-LOCATOR and 700-WRITE-AGG-RECORDS).          
000210* CA-SALE-DATE-MIN/MAX are zero when the group had no parseable           
000220* sale date.                                                              
000230*                                                                         
000240* The named fields foot to 66 bytes (20+11+11+5+3+8+8); the run book's    
000250* FD chart calls this record out at 69.  Same story as RACRDET's          
000260* 104-vs-113 - the chart was never updated, the copybook wins, and the    
000270* trailing FILLER(3) below is what actually closes the 3-byte gap.        
000280*                                                                         
000290 01  COMM-AGG-REC.                                                        
000300     05  CA-LOCATOR                  PIC X(20).                           
000310     05  CA-COMM-USD                 PIC S9(9)V99.                        
000320     05  CA-GROSS-USD                PIC S9(9)V99.                        
000330     05  CA-ROWS                     PIC 9(5).                            
000340     05  CA-CURRENCY                 PIC X(3).                            
000350     05  CA-SALE-DATE-MIN            PIC 9(8).                            
000360     05  CA-SALE-DATE-MAX            PIC 9(8).                            
000370     05  FILLER                      PIC X(3).                            
000380*                                                                         
000390* Shop's standard housekeeping trailer, added under the same CR-0231      
000400* audit that gave every RAC* record a FILLER/control-field tail.          
000410* CA-LOCATOR through the 3-byte gap-filler above keep their original      
000420* positions and widths.                                                   
000430*                                                                         
000440     05  CA-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000450     05  CA-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000460     05  CA-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000470         88  CA-ACTIVE                   VALUE 'A'.                       
000480         88  CA-SUPERSEDED               VALUE 'S'.                       
000490     05  FILLER                      PIC X(10) VALUE SPACES.              
000500*                                                                         
000510 01  COMM-AGG-REC-DMP REDEFINES COMM-AGG-REC.                             
000520     05  FILLER                      PIC X(94).                           
