000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    COMMGRP.                                                  
000120 AUTHOR.        R HOLLOWAY.                                               
000130 INSTALLATION.  REVENUE ASSURANCE - COMMISSION RECON.                     
000140 DATE-WRITTEN.  MAY 1991.                                                 
000150 DATE-COMPILED.                                                           
000160 SECURITY.      NONE.                                                     
000170*----------------------------------------------------------------*        
000180*                                                                  *      
000190*   MODULE NAME    = COMMGRP                                     *        
000200*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000210*                      commission-export grouping and audit       *       
000220*                                                                  *      
000230*----------------------------------------------------------------*        
000240*                                                                         
000250* FUNCTION.                                                               
000260*   Reads the raw commission-export file (COMM-EXPORTS), which may        
000270*   carry more than one row for the same provider+locator, and            
000280*   writes one COMM-EXPORTS-GROUPED row per provider+locator with         
000290*   billed commission summed, in ascending provider-then-locator          
000300*   order.  A second working-storage table, keyed on locator alone,       
000310*   is built twice - once from the raw rows as they are read, once        
000320*   from the grouped rows after they are built - purely as an audit       
000330*   control (810-CONSERVATION-CHECK) confirming the grouping did          
000340*   not gain or lose money.  Non-numeric billed-commission data is        
000350*   treated as zero rather than abending the run.                         
000360*                                                                         
000370*   Ledger-side companion to ORDCLEAN - this module and COMMAGG           
000380*   both work off the commission-export/commission-snapshot side of       
000390*   the nightly feed and have no dependency on the sales-order side.      
000400*   RECON is the only module downstream of all three.                     
000410*                                                                         
000420* FILES.                                                                  
000430*   COMM-EXPORTS         - input,  COMM-EXPORT-REC (RACCEXP)              
000440*   COMM-EXPORTS-GROUPED - output, COMM-EXPORT-REC (RACCEXP)              
000450*                                                                         
000460*------------------------------------------------------------------       
000470*    AMENDMENT HISTORY                                                    
000480*                                                                         
000490*     DATE     BY   REQUEST     DESCRIPTION                               
000500*     -------- ---- ----------- --------------------------------          
000510*     910502   RH   INIT-0003   Original grouping pass, no audit          
000520*                                 control.                                
000530*     910918   RH   CR-0021     Grouped output changed from a SORT        
000540*                                 step feeding a control-break            
000550*                                 paragraph to an in-memory ordered       
000560*                                 table - the export volume at the        
000570*                                 time did not justify a sort step        
000580*                                 and the utility dataset overhead        
000590*                                 that came with it.                      
000600*     911114   RH   CR-0025     Added the before/after conservation       
000610*                                 check - Finance asked for proof         
000620*                                 the grouping step cannot silently       
000630*                                 drop commission.                        
000640*     930715   TLK  CR-0058     Provider+locator table widened from       
000650*                                 1000 to 3000 entries after a month-     
000660*                                 end run abended on table overflow.      
000670*     961203   TLK  CR-0104     Non-numeric CE-BILLED-COMM now            
000680*                                 coerced to zero instead of being        
000690*                                 rejected - a handful of export          
000700*                                 rows arrive with a text value in        
000710*                                 that column.                            
000720*     980226   RH   CR-0111     Conservation-check variance               
000730*                                 threshold set to plus-or-minus one      
000740*                                 cent rather than an exact-equality      
000750*                                 test, after rounding noise in the       
000760*                                 packed totals produced spurious         
000770*                                 VARIANCE counts on an otherwise         
000780*                                 clean run.                              
000790*     990211   MPG  Y2K-0011    Reviewed for year-2000 impact.  No        
000800*                                 date fields in this module - no         
000810*                                 change required.                        
000820*     020917   TLK  CR-0148     Run-summary DISPLAY block extended        
000830*                                 to show locator counts before and       
000840*                                 after grouping alongside the            
000850*                                 conservation-check tallies, so a        
000860*                                 reviewer can sanity check the           
000870*                                 counts without pulling the log for      
000880*                                 the raw export file.                    
000890*     081114   TLK  CR-0201     Grouped-side working table widened        
000900*                                 to 3000 entries to match the            
000910*                                 provider+locator table.                 
000920*     110330   RH   CR-0207     Both locator-only tables (raw side        
000930*                                 and grouped side) confirmed to use      
000940*                                 the same insert-in-order technique      
000950*                                 as the provider+locator table, per      
000960*                                 the shop's table-maintenance            
000970*                                 standard - no functional change,        
000980*                                 comments added to the merge step        
000990*                                 for the next reviewer.                  
001000*     130612   TLK  CR-0210     Shop-standards audit: current-record      
001010*                                 billed amount pulled out to a           
001020*                                 77-level item, and it and the           
001030*                                 in-memory billed-commission totals      
001040*                                 (group, raw-locator, grouped-locator,   
001050*                                 conservation delta) repacked            
001060*                                 COMP-3 to match the packed-decimal      
001070*                                 convention used for money elsewhere     
001080*                                 in the shop.  Table-dump REDEFINES      
001090*                                 widths adjusted for the shorter         
001100*                                 packed field.                           
001110*     150128   RH   CR-0231     File-layout audit: RACCEXP.cpy grew       
001120*                                 a standard housekeeping trailer.        
001130*                                 COMM-GROUPED-REC picked up the          
001140*                                 identical trailer under its own         
001150*                                 CG- names so the grouped file           
001160*                                 written here reads back through         
001170*                                 RECON's own COPY RACCEXP without        
001180*                                 an offset mismatch.  MOVE SPACES        
001190*                                 TO COMM-GROUPED-REC ahead of each       
001200*                                 WRITE in 710-WRITE-ONE-GROUP means      
001210*                                 the trailer's VALUE clauses are         
001220*                                 what actually populate the new          
001230*                                 bytes - this module sets none of        
001240*                                 them explicitly.                        
001250*     160704   TLK  CR-0238     Reviewed the linear SEARCH in all         
001260*                                 three FIND-OR-ADD paragraphs            
001270*                                 against the shop's binary-search        
001280*                                 guideline for tables over 500           
001290*                                 entries.  Left as linear - the          
001300*                                 tables are unsorted while they are      
001310*                                 being built, and rebuilding each        
001320*                                 one as strictly sorted before every     
001330*                                 lookup would cost more than the         
001340*                                 lookup itself saves at the export       
001350*                                 volumes this run has ever seen.         
001360*     170912   RH   CR-0241     Run-summary DISPLAY block reviewed        
001370*                                 against the operations log-scan         
001380*                                 standard - confirmed every counter      
001390*                                 the nightly scan keys on is present     
001400*                                 and printed on every run, pass or       
001410*                                 fail, not only on failure.              
001420*     190205   MPG  CR-0246     Confirmed with Finance that the           
001430*                                 plus-or-minus one cent variance         
001440*                                 threshold set under CR-0111 still       
001450*                                 matches the tolerance used by the       
001460*                                 general-ledger reconciliation this      
001470*                                 module's output eventually feeds -      
001480*                                 no change made, note added for the      
001490*                                 next auditor who asks.                  
001500*                                                                         
001510 ENVIRONMENT DIVISION.                                                    
001520 CONFIGURATION SECTION.                                                   
001530 SPECIAL-NAMES.                                                           
001540     C01 IS TOP-OF-FORM.                                                  
001550 INPUT-OUTPUT SECTION.                                                    
001560 FILE-CONTROL.                                                            
001570*    Raw commission-export feed - may carry duplicate provider+           
001580*    locator rows; that is exactly the condition this module exists       
001590*    to collapse.                                                         
001600     SELECT COMM-EXPORTS                                                  
001610         ASSIGN TO COMMEXP                                                
001620         FILE STATUS IS WS-EXP-IN-STATUS.                                 
001630*    One row per distinct provider+locator, billed commission             
001640*    summed - this is the file RECON and COMMAGG's downstream             
001650*    consumers actually rely on.                                          
001660     SELECT COMM-EXPORTS-GROUPED                                          
001670         ASSIGN TO COMMEXPG                                               
001680         FILE STATUS IS WS-GRP-OUT-STATUS.                                
001690*                                                                         
001700 DATA DIVISION.                                                           
001710 FILE SECTION.                                                            
001720*                                                                         
001730* Input side - straight COPY of the shop-standard commission-export       
001740* layout, no REPLACING since this is the only place in this module        
001750* RACCEXP.cpy is brought in.                                              
001760 FD  COMM-EXPORTS                                                         
001770     LABEL RECORDS ARE STANDARD                                           
001780     BLOCK CONTAINS 0 RECORDS                                             
001790     RECORDING MODE IS F                                                  
001800     RECORD CONTAINS 86 CHARACTERS.                                       
001810     COPY RACCEXP.                                                        
001820*                                                                         
001830* Output side hand-declared under CG- names for the same reason           
001840* ORDCLEAN hand-declares its output record - COBOL will not allow         
001850* the RACCEXP data-names to appear twice in one FILE SECTION without      
001860* a REPLACING clause, and a REPLACING clause here would only rename       
001870* every field back to the name it already carries.                        
001880 FD  COMM-EXPORTS-GROUPED                                                 
001890     LABEL RECORDS ARE STANDARD                                           
001900     BLOCK CONTAINS 0 RECORDS                                             
001910     RECORDING MODE IS F                                                  
001920     RECORD CONTAINS 86 CHARACTERS.                                       
001930 01  COMM-GROUPED-REC.                                                    
001940     05  CG-PROVIDER                 PIC X(30).                           
001950     05  CG-LOCATOR                  PIC X(20).                           
001960     05  CG-BILLED-COMM              PIC S9(9)V99.                        
001970*                                                                         
001980* Trailer block per CR-0231 - mirrors RACCEXP.cpy's own trailer           
001990* byte-for-byte under this FD's CG- names, so RECON's later COPY          
002000* RACCEXP read of COMM-EXPORTS-GROUPED lines up exactly.                  
002010*                                                                         
002020     05  CG-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
002030     05  CG-BATCH-ID          PIC X(6)   VALUE SPACES.                    
002040     05  CG-STATUS-SW         PIC X(1)   VALUE 'A'.                       
002050         88  CG-ACTIVE                   VALUE 'A'.                       
002060         88  CG-SUPERSEDED               VALUE 'S'.                       
002070     05  FILLER                      PIC X(10) VALUE SPACES.              
002080*                                                                         
002090* Whole-record dump view, standard shop convention.                       
002100 01  COMM-GROUPED-REC-DMP REDEFINES COMM-GROUPED-REC.                     
002110     05  FILLER                      PIC X(86).                           
002120*                                                                         
002130 WORKING-STORAGE SECTION.                                                 
002140*                                                                         
002150* File-status and end-of-file switches.                                   
002160 01  WS-FLAGS.                                                            
002170     05  WS-EXP-IN-STATUS            PIC X(2)   VALUE SPACES.             
002180     05  WS-GRP-OUT-STATUS           PIC X(2)   VALUE SPACES.             
002190     05  WS-END-OF-EXPORTS           PIC X      VALUE 'N'.                
002200         88  END-OF-EXPORTS                     VALUE 'Y'.                
002210*                                                                         
002220* Run counters - pure accumulators, COMP per shop standard, never         
002230* touched again until 900-DISPLAY-RUN-STATS edits them out.               
002240 01  WS-COUNTERS.                                                         
002250     05  WS-RECS-READ                PIC 9(7)   COMP   VALUE 0.           
002260     05  WS-GROUPS-WRITTEN           PIC 9(7)   COMP   VALUE 0.           
002270*                                                                         
002280* WS-PARSED-BILLED is the one amount 100-PROCESS-EXPORT-REC is            
002290* holding for the current input record - not part of any group and        
002300* not carried forward, so CR-0210 gives it its own 77-level entry,        
002310* packed COMP-3 per the same audit's money-field standard.                
002320 77  WS-PARSED-BILLED                PIC S9(9)V99 COMP-3 VALUE 0.         
002330*                                                                         
002340*------------------------------------------------------------------       
002350* TABLE-MAINTENANCE STANDARD (see CR-0207).  All three ordered            
002360* tables in this module - the provider+locator group table, the           
002370* raw-side locator table and the grouped-side locator table - use         
002380* the identical technique: a FIND-OR-ADD paragraph that SEARCHes          
002390* linearly for an existing key, then on a miss calls an INSERT            
002400* paragraph that walks the table once to find the insertion point,        
002410* shifts every entry from the bottom of the table up to that point        
002420* down one slot, and drops the new entry into the gap.  None of the       
002430* three tables is ever SORTed - they are kept in order as they grow,      
002440* which is why 700-WRITE-GROUPED-RECORDS and the conservation-check       
002450* merge in 830-MERGE-STEP can both walk their tables in one pass          
002460* with no sort step of their own.  A linear SEARCH rather than            
002470* SEARCH ALL is used throughout because the tables are unsorted           
002480* until the insert completes, and the entry counts here have never        
002490* approached a volume where a binary search would pay for its own         
002500* added complexity.                                                       
002510*------------------------------------------------------------------       
002520 01  WS-GRP-COUNT                    PIC 9(5)   COMP   VALUE 0.           
002530 01  WS-GRP-TABLE.                                                        
002540     05  WS-GRP-ENTRY OCCURS 3000 TIMES                                   
002550                       ASCENDING KEY IS WS-GRP-PROVIDER                   
002560                                       WS-GRP-LOCATOR                     
002570                       INDEXED BY WS-GX.                                  
002580         10  WS-GRP-PROVIDER         PIC X(30).                           
002590         10  WS-GRP-LOCATOR          PIC X(20).                           
002600         10  WS-GRP-BILLED           PIC S9(9)V99 COMP-3.                 
002610*                                                                         
002620* Raw-byte dump view of the whole group table, in the same style as       
002630* the copybooks' record-level -DMP redefines - handy on an abend          
002640* dump when a subscript has gone astray.                                  
002650*                                                                         
002660 01  WS-GRP-TABLE-DMP REDEFINES WS-GRP-TABLE.                             
002670     05  WS-GRP-ENTRY-DMP OCCURS 3000 TIMES PIC X(56).                    
002680*                                                                         
002690* Scalars 400-FIND-OR-ADD-GROUP and its subordinate paragraphs use        
002700* while working the group table - found switch and the two insert-        
002710* point subscripts, all reset at the top of every FIND-OR-ADD call.       
002720 01  WS-GRP-SCALARS.                                                      
002730     05  WS-GRP-FOUND-SW             PIC X      VALUE 'N'.                
002740         88  WS-GROUP-FOUND                     VALUE 'Y'.                
002750     05  WS-GRP-INSERT-AT            PIC 9(5)   COMP   VALUE 0.           
002760     05  WS-GRP-SHIFT-FROM           PIC 9(5)   COMP   VALUE 0.           
002770*                                                                         
002780*------------------------------------------------------------------       
002790* 401/402 - locator-only totals, raw side.  Built while the input         
002800* is being read, before any grouping happens.  Same table shape and       
002810* insertion technique as WS-GRP-TABLE above, just keyed on                
002820* CE-LOCATOR alone instead of provider+locator.                           
002830*------------------------------------------------------------------       
002840 01  WS-RAW-LOC-COUNT                PIC 9(5)   COMP   VALUE 0.           
002850 01  WS-RAW-LOC-TABLE.                                                    
002860     05  WS-RAW-LOC-ENTRY OCCURS 2000 TIMES                               
002870                          ASCENDING KEY IS WS-RAW-LOC-KEY                 
002880                          INDEXED BY WS-RLX.                              
002890         10  WS-RAW-LOC-KEY          PIC X(20).                           
002900         10  WS-RAW-LOC-TOTAL        PIC S9(9)V99 COMP-3.                 
002910*                                                                         
002920 01  WS-RAW-LOC-TABLE-DMP REDEFINES WS-RAW-LOC-TABLE.                     
002930     05  WS-RAW-LOC-ENTRY-DMP OCCURS 2000 TIMES PIC X(26).                
002940*                                                                         
002950 01  WS-RAW-LOC-SCALARS.                                                  
002960     05  WS-RAW-LOC-FOUND-SW         PIC X      VALUE 'N'.                
002970         88  WS-RAW-LOC-FOUND                   VALUE 'Y'.                
002980     05  WS-RAW-LOC-INSERT-AT        PIC 9(5)   COMP   VALUE 0.           
002990     05  WS-RAW-LOC-SHIFT-FROM       PIC 9(5)   COMP   VALUE 0.           
003000*                                                                         
003010*------------------------------------------------------------------       
003020* 820/821 - locator-only totals, grouped side.  Built from                
003030* WS-GRP-TABLE after grouping, by 810-CONSERVATION-CHECK.  Same           
003040* shape and technique again - three tables, one idiom, per CR-0207.       
003050*------------------------------------------------------------------       
003060 01  WS-GPL-COUNT                    PIC 9(5)   COMP   VALUE 0.           
003070 01  WS-GPL-TABLE.                                                        
003080     05  WS-GPL-ENTRY OCCURS 2000 TIMES                                   
003090                       ASCENDING KEY IS WS-GPL-KEY                        
003100                       INDEXED BY WS-GLX.                                 
003110         10  WS-GPL-KEY              PIC X(20).                           
003120         10  WS-GPL-TOTAL            PIC S9(9)V99 COMP-3.                 
003130*                                                                         
003140 01  WS-GPL-SCALARS.                                                      
003150     05  WS-GPL-FOUND-SW             PIC X      VALUE 'N'.                
003160         88  WS-GPL-FOUND                       VALUE 'Y'.                
003170     05  WS-GPL-INSERT-AT            PIC 9(5)   COMP   VALUE 0.           
003180     05  WS-GPL-SHIFT-FROM           PIC 9(5)   COMP   VALUE 0.           
003190*                                                                         
003200* Conservation-check merge and result counters.  WS-CHK-DELTA holds       
003210* the raw-side-minus-grouped-side difference for the current key          
003220* during the merge; the four counters below it classify every key         
003230* the merge visits into exactly one bucket:                               
003240*   PERFECT  - raw total and grouped total agree exactly.                 
003250*   VARIANCE - the two totals differ by more than one cent.               
003260*   MISSING  - the locator appears in the raw-side table but not          
003270*              in the grouped-side table (should not happen unless        
003280*              a group was dropped by the 3000-entry ceiling).            
003290*   NEW      - the locator appears in the grouped-side table but          
003300*              not the raw-side table (should not happen at all,          
003310*              since the grouped-side table is built entirely from        
003320*              entries the raw-side pass already saw).                    
003330*                                                                         
003340 01  WS-CHK-DELTA                    PIC S9(9)V99 COMP-3 VALUE 0.         
003350 01  WS-CHK-COUNTERS.                                                     
003360     05  WS-CHK-PERFECT              PIC 9(7)   COMP   VALUE 0.           
003370     05  WS-CHK-VARIANCE             PIC 9(7)   COMP   VALUE 0.           
003380     05  WS-CHK-MISSING              PIC 9(7)   COMP   VALUE 0.           
003390     05  WS-CHK-NEW                  PIC 9(7)   COMP   VALUE 0.           
003400*                                                                         
003410* Zero-suppressed edit pictures for the run-summary DISPLAY lines         
003420* only - never used in any comparison or arithmetic.                      
003430 01  WS-EDIT-FIELDS.                                                      
003440     05  WS-EDIT-READ                PIC ZZZ,ZZ9.                         
003450     05  WS-EDIT-WRITTEN             PIC ZZZ,ZZ9.                         
003460     05  WS-EDIT-BEFORE              PIC ZZZ,ZZ9.                         
003470     05  WS-EDIT-AFTER               PIC ZZZ,ZZ9.                         
003480     05  WS-EDIT-PERFECT             PIC ZZZ,ZZ9.                         
003490     05  WS-EDIT-VARIANCE            PIC ZZZ,ZZ9.                         
003500     05  WS-EDIT-MISSING             PIC ZZZ,ZZ9.                         
003510     05  WS-EDIT-NEW                 PIC ZZZ,ZZ9.                         
003520*                                                                         
003530*------------------------------------------------------------------       
003540* PROCESSING OVERVIEW.                                                    
003550*   Stage 1 (000-MAIN via 100-PROCESS-EXPORT-REC) - read every            
003560*   COMM-EXPORTS row once, building the provider+locator group            
003570*   table and the raw-side locator table in the same pass.                
003580*   Stage 2 (700-WRITE-GROUPED-RECORDS) - walk the group table in         
003590*   order, writing one COMM-EXPORTS-GROUPED row per entry.                
003600*   Stage 3 (810-CONSERVATION-CHECK) - roll the group table into a        
003610*   grouped-side locator table, then merge it against the raw-side        
003620*   locator table built in stage 1 to prove no commission was             
003630*   gained or lost.                                                       
003640*   Stage 4 (900-DISPLAY-RUN-STATS) - print the run summary the           
003650*   operations log scan and Finance's conservation-check audit            
003660*   both key on.                                                          
003670*------------------------------------------------------------------       
003680 PROCEDURE DIVISION.                                                      
003690*                                                                         
003700*------------------------------------------------------------------       
003710* 000-MAIN - top-level driver.  Reads and groups every export row,        
003720* writes the grouped table out in order, runs the conservation            
003730* check against the two locator-only tables, closes the files and         
003740* prints the run summary.  Every other paragraph hangs off one of         
003750* these five PERFORMs.                                                    
003760*------------------------------------------------------------------       
003770 000-MAIN.                                                                
003780     PERFORM 800-OPEN-FILES.                                              
003790     PERFORM 100-PROCESS-EXPORT-REC THRU 100-EXIT                         
003800         UNTIL END-OF-EXPORTS.                                            
003810     PERFORM 700-WRITE-GROUPED-RECORDS THRU 700-EXIT.                     
003820     PERFORM 810-CONSERVATION-CHECK THRU 810-EXIT.                        
003830     PERFORM 850-CLOSE-FILES.                                             
003840     PERFORM 900-DISPLAY-RUN-STATS.                                       
003850     GOBACK.                                                              
003860*                                                                         
003870*------------------------------------------------------------------       
003880* 100-PROCESS-EXPORT-REC - one iteration of the read loop.  Coerces       
003890* a non-numeric CE-BILLED-COMM to zero per CR-0104 rather than            
003900* rejecting the row, then feeds the parsed amount into both ordered       
003910* tables (provider+locator, and locator-only raw-side) before             
003920* looping for the next record.                                            
003930*------------------------------------------------------------------       
003940 100-PROCESS-EXPORT-REC.                                                  
003950     READ COMM-EXPORTS                                                    
003960         AT END                                                           
003970             MOVE 'Y' TO WS-END-OF-EXPORTS                                
003980             GO TO 100-EXIT.                                              
003990     ADD 1 TO WS-RECS-READ.                                               
004000     IF CE-BILLED-COMM IS NUMERIC                                         
004010         MOVE CE-BILLED-COMM TO WS-PARSED-BILLED                          
004020     ELSE                                                                 
004030         MOVE 0 TO WS-PARSED-BILLED                                       
004040     END-IF.                                                              
004050     PERFORM 400-FIND-OR-ADD-GROUP THRU 400-EXIT.                         
004060     PERFORM 410-FIND-OR-ADD-RAW-LOC THRU 410-EXIT.                       
004070 100-EXIT.                                                                
004080     EXIT.                                                                
004090*                                                                         
004100*------------------------------------------------------------------       
004110* 400-FIND-OR-ADD-GROUP.  Locates CE-PROVIDER/CE-LOCATOR in the           
004120* group table and adds WS-PARSED-BILLED, or inserts a new entry in        
004130* provider-then-locator order.  See the TABLE-MAINTENANCE STANDARD        
004140* note in WORKING-STORAGE for the shape all three tables share.           
004150*------------------------------------------------------------------       
004160 400-FIND-OR-ADD-GROUP.                                                   
004170     MOVE 'N' TO WS-GRP-FOUND-SW.                                         
004180     SET WS-GX TO 1.                                                      
004190     PERFORM 401-SEARCH-GROUP THRU 401-EXIT                               
004200         UNTIL WS-GX > WS-GRP-COUNT OR WS-GROUP-FOUND.                    
004210     IF WS-GROUP-FOUND                                                    
004220         ADD WS-PARSED-BILLED TO WS-GRP-BILLED (WS-GX)                    
004230     ELSE                                                                 
004240         PERFORM 405-INSERT-GROUP THRU 405-EXIT                           
004250     END-IF.                                                              
004260 400-EXIT.                                                                
004270     EXIT.                                                                
004280* One forward step of the linear key search.                              
004290 401-SEARCH-GROUP.                                                        
004300     IF WS-GRP-PROVIDER (WS-GX) = CE-PROVIDER AND                         
004310        WS-GRP-LOCATOR (WS-GX) = CE-LOCATOR                               
004320         MOVE 'Y' TO WS-GRP-FOUND-SW                                      
004330     ELSE                                                                 
004340         SET WS-GX UP BY 1                                                
004350     END-IF.                                                              
004360 401-EXIT.                                                                
004370     EXIT.                                                                
004380*                                                                         
004390* A provider+locator combination sorts ahead of another when its          
004400* provider is lower, or the providers are equal and its locator is        
004410* lower - the usual major/minor key comparison.  Bails out with no        
004420* insert if the table is already at its 3000-entry ceiling (CR-0058)      
004430* rather than let a subscript run past the OCCURS bound.                  
004440*                                                                         
004450 405-INSERT-GROUP.                                                        
004460     IF WS-GRP-COUNT = 3000                                               
004470         GO TO 405-EXIT.                                                  
004480     MOVE 1 TO WS-GRP-INSERT-AT.                                          
004490     SET WS-GX TO 1.                                                      
004500     PERFORM 406-FIND-INSERT-POINT THRU 406-EXIT                          
004510         UNTIL WS-GX > WS-GRP-COUNT.                                      
004520     IF WS-GRP-INSERT-AT <= WS-GRP-COUNT                                  
004530         SET WS-GX TO WS-GRP-COUNT                                        
004540         SET WS-GRP-SHIFT-FROM TO WS-GRP-COUNT                            
004550         PERFORM 407-SHIFT-DOWN THRU 407-EXIT                             
004560             UNTIL WS-GRP-SHIFT-FROM < WS-GRP-INSERT-AT                   
004570     END-IF.                                                              
004580     ADD 1 TO WS-GRP-COUNT.                                               
004590     SET WS-GX TO WS-GRP-INSERT-AT.                                       
004600     MOVE CE-PROVIDER      TO WS-GRP-PROVIDER (WS-GX).                    
004610     MOVE CE-LOCATOR       TO WS-GRP-LOCATOR (WS-GX).                     
004620     MOVE WS-PARSED-BILLED TO WS-GRP-BILLED (WS-GX).                      
004630 405-EXIT.                                                                
004640     EXIT.                                                                
004650* Walks forward counting how many existing entries sort ahead of          
004660* the new key, so WS-GRP-INSERT-AT lands on the correct slot.             
004670 406-FIND-INSERT-POINT.                                                   
004680     IF WS-GRP-PROVIDER (WS-GX) < CE-PROVIDER                             
004690         SET WS-GX UP BY 1                                                
004700         ADD 1 TO WS-GRP-INSERT-AT                                        
004710     ELSE                                                                 
004720         IF WS-GRP-PROVIDER (WS-GX) = CE-PROVIDER AND                     
004730            WS-GRP-LOCATOR (WS-GX) < CE-LOCATOR                           
004740             SET WS-GX UP BY 1                                            
004750             ADD 1 TO WS-GRP-INSERT-AT                                    
004760         ELSE                                                             
004770             SET WS-GX TO WS-GRP-COUNT                                    
004780             ADD 1 TO WS-GX                                               
004790         END-IF                                                           
004800     END-IF.                                                              
004810 406-EXIT.                                                                
004820     EXIT.                                                                
004830* Moves one entry down a slot, working from the bottom of the table       
004840* up to the insertion point, to open the gap the new entry drops          
004850* into.                                                                   
004860 407-SHIFT-DOWN.                                                          
004870     SET WS-GX TO WS-GRP-SHIFT-FROM.                                      
004880     ADD 1 TO WS-GX.                                                      
004890     MOVE WS-GRP-ENTRY (WS-GRP-SHIFT-FROM) TO WS-GRP-ENTRY (WS-GX).       
004900     SET WS-GRP-SHIFT-FROM DOWN BY 1.                                     
004910 407-EXIT.                                                                
004920     EXIT.                                                                
004930*                                                                         
004940*------------------------------------------------------------------       
004950* 410-FIND-OR-ADD-RAW-LOC.  Same insertion technique as 400, keyed        
004960* on locator only, fed from the raw rows before grouping.                 
004970*------------------------------------------------------------------       
004980 410-FIND-OR-ADD-RAW-LOC.                                                 
004990     MOVE 'N' TO WS-RAW-LOC-FOUND-SW.                                     
005000     SET WS-RLX TO 1.                                                     
005010     PERFORM 411-SEARCH-RAW-LOC THRU 411-EXIT                             
005020         UNTIL WS-RLX > WS-RAW-LOC-COUNT OR WS-RAW-LOC-FOUND.             
005030     IF WS-RAW-LOC-FOUND                                                  
005040         ADD WS-PARSED-BILLED TO WS-RAW-LOC-TOTAL (WS-RLX)                
005050     ELSE                                                                 
005060         PERFORM 415-INSERT-RAW-LOC THRU 415-EXIT                         
005070     END-IF.                                                              
005080 410-EXIT.                                                                
005090     EXIT.                                                                
005100* One forward step of the linear key search.                              
005110 411-SEARCH-RAW-LOC.                                                      
005120     IF WS-RAW-LOC-KEY (WS-RLX) = CE-LOCATOR                              
005130         MOVE 'Y' TO WS-RAW-LOC-FOUND-SW                                  
005140     ELSE                                                                 
005150         SET WS-RLX UP BY 1                                               
005160     END-IF.                                                              
005170 411-EXIT.                                                                
005180     EXIT.                                                                
005190* Bails out with no insert at the 2000-entry ceiling, same guard as       
005200* 405-INSERT-GROUP above.                                                 
005210 415-INSERT-RAW-LOC.                                                      
005220     IF WS-RAW-LOC-COUNT = 2000                                           
005230         GO TO 415-EXIT.                                                  
005240     MOVE 1 TO WS-RAW-LOC-INSERT-AT.                                      
005250     SET WS-RLX TO 1.                                                     
005260     PERFORM 416-FIND-INSERT-POINT THRU 416-EXIT                          
005270         UNTIL WS-RLX > WS-RAW-LOC-COUNT.                                 
005280     IF WS-RAW-LOC-INSERT-AT <= WS-RAW-LOC-COUNT                          
005290         SET WS-RLX TO WS-RAW-LOC-COUNT                                   
005300         SET WS-RAW-LOC-SHIFT-FROM TO WS-RAW-LOC-COUNT                    
005310         PERFORM 417-SHIFT-DOWN THRU 417-EXIT                             
005320             UNTIL WS-RAW-LOC-SHIFT-FROM < WS-RAW-LOC-INSERT-AT           
005330     END-IF.                                                              
005340     ADD 1 TO WS-RAW-LOC-COUNT.                                           
005350     SET WS-RLX TO WS-RAW-LOC-INSERT-AT.                                  
005360     MOVE CE-LOCATOR       TO WS-RAW-LOC-KEY (WS-RLX).                    
005370     MOVE WS-PARSED-BILLED TO WS-RAW-LOC-TOTAL (WS-RLX).                  
005380 415-EXIT.                                                                
005390     EXIT.                                                                
005400* Single-key comparison, since this table has no minor key.               
005410 416-FIND-INSERT-POINT.                                                   
005420     IF WS-RAW-LOC-KEY (WS-RLX) < CE-LOCATOR                              
005430         SET WS-RLX UP BY 1                                               
005440         ADD 1 TO WS-RAW-LOC-INSERT-AT                                    
005450     ELSE                                                                 
005460         SET WS-RLX TO WS-RAW-LOC-COUNT                                   
005470         ADD 1 TO WS-RLX                                                  
005480     END-IF.                                                              
005490 416-EXIT.                                                                
005500     EXIT.                                                                
005510* Moves one raw-locator entry down a slot, same shift-down technique      
005520* as 407-SHIFT-DOWN above, just against the shorter WS-RAW-LOC-ENTRY.     
005530 417-SHIFT-DOWN.                                                          
005540     SET WS-RLX TO WS-RAW-LOC-SHIFT-FROM.                                 
005550     ADD 1 TO WS-RLX.                                                     
005560     MOVE WS-RAW-LOC-ENTRY (WS-RAW-LOC-SHIFT-FROM)                        
005570         TO WS-RAW-LOC-ENTRY (WS-RLX).                                    
005580     SET WS-RAW-LOC-SHIFT-FROM DOWN BY 1.                                 
005590 417-EXIT.                                                                
005600     EXIT.                                                                
005610*                                                                         
005620*------------------------------------------------------------------       
005630* 700-WRITE-GROUPED-RECORDS.  WS-GRP-TABLE is already in ascending        
005640* provider-then-locator order, so this is a straight walk with no         
005650* sort step of its own.                                                   
005660*------------------------------------------------------------------       
005670 700-WRITE-GROUPED-RECORDS.                                               
005680     SET WS-GX TO 1.                                                      
005690     PERFORM 710-WRITE-ONE-GROUP THRU 710-EXIT                            
005700         UNTIL WS-GX > WS-GRP-COUNT.                                      
005710 700-EXIT.                                                                
005720     EXIT.                                                                
005730* Writes a single grouped row.  MOVE SPACES ahead of the field            
005740* MOVEs clears the whole record - including the CR-0231 trailer           
005750* bytes - so the trailer's own VALUE clauses, not leftover data           
005760* from a prior WRITE, are what end up on the file.                        
005770 710-WRITE-ONE-GROUP.                                                     
005780     MOVE SPACES TO COMM-GROUPED-REC.                                     
005790     MOVE WS-GRP-PROVIDER (WS-GX) TO CG-PROVIDER.                         
005800     MOVE WS-GRP-LOCATOR (WS-GX)  TO CG-LOCATOR.                          
005810     MOVE WS-GRP-BILLED (WS-GX)   TO CG-BILLED-COMM.                      
005820     WRITE COMM-GROUPED-REC.                                              
005830     ADD 1 TO WS-GROUPS-WRITTEN.                                          
005840     SET WS-GX UP BY 1.                                                   
005850 710-EXIT.                                                                
005860     EXIT.                                                                
005870*                                                                         
005880*------------------------------------------------------------------       
005890* 810-CONSERVATION-CHECK.  Re-aggregates WS-GRP-TABLE by locator          
005900* alone into WS-GPL-TABLE, then merges it against WS-RAW-LOC-TABLE        
005910* (both ascending by key) to confirm the grouping step neither            
005920* gained nor lost commission for any locator.  This is the check          
005930* CR-0025 was written for - Finance's requirement that grouping can       
005940* be proven lossless, not just assumed so.                                
005950*------------------------------------------------------------------       
005960 810-CONSERVATION-CHECK.                                                  
005970     SET WS-GX TO 1.                                                      
005980     PERFORM 820-ROLL-GROUPED-LOC THRU 820-EXIT                           
005990         UNTIL WS-GX > WS-GRP-COUNT.                                      
006000     SET WS-RLX TO 1.                                                     
006010     SET WS-GLX TO 1.                                                     
006020     PERFORM 830-MERGE-STEP THRU 830-EXIT                                 
006030         UNTIL WS-RLX > WS-RAW-LOC-COUNT AND WS-GLX > WS-GPL-COUNT.       
006040 810-EXIT.                                                                
006050     EXIT.                                                                
006060*                                                                         
006070* Rolls one provider+locator group entry into the locator-only            
006080* grouped-side table - the same find-or-add technique used                
006090* throughout, just walking WS-GRP-TABLE as its source instead of          
006100* reading a file.                                                         
006110 820-ROLL-GROUPED-LOC.                                                    
006120     MOVE 'N' TO WS-GPL-FOUND-SW.                                         
006130     SET WS-GLX TO 1.                                                     
006140     PERFORM 821-SEARCH-GPL THRU 821-EXIT                                 
006150         UNTIL WS-GLX > WS-GPL-COUNT OR WS-GPL-FOUND.                     
006160     IF WS-GPL-FOUND                                                      
006170         ADD WS-GRP-BILLED (WS-GX) TO WS-GPL-TOTAL (WS-GLX)               
006180     ELSE                                                                 
006190         PERFORM 825-INSERT-GPL THRU 825-EXIT                             
006200     END-IF.                                                              
006210     SET WS-GX UP BY 1.                                                   
006220 820-EXIT.                                                                
006230     EXIT.                                                                
006240 821-SEARCH-GPL.                                                          
006250     IF WS-GPL-KEY (WS-GLX) = WS-GRP-LOCATOR (WS-GX)                      
006260         MOVE 'Y' TO WS-GPL-FOUND-SW                                      
006270     ELSE                                                                 
006280         SET WS-GLX UP BY 1                                               
006290     END-IF.                                                              
006300 821-EXIT.                                                                
006310     EXIT.                                                                
006320* Same insert-in-order technique as 405/415 above, ceiling checked        
006330* against the 2000-entry OCCURS bound before any shifting begins.         
006340 825-INSERT-GPL.                                                          
006350     IF WS-GPL-COUNT = 2000                                               
006360         GO TO 825-EXIT.                                                  
006370     MOVE 1 TO WS-GPL-INSERT-AT.                                          
006380     SET WS-GLX TO 1.                                                     
006390     PERFORM 826-FIND-INSERT-POINT THRU 826-EXIT                          
006400         UNTIL WS-GLX > WS-GPL-COUNT.                                     
006410     IF WS-GPL-INSERT-AT <= WS-GPL-COUNT                                  
006420         SET WS-GLX TO WS-GPL-COUNT                                       
006430         SET WS-GPL-SHIFT-FROM TO WS-GPL-COUNT                            
006440         PERFORM 827-SHIFT-DOWN THRU 827-EXIT                             
006450             UNTIL WS-GPL-SHIFT-FROM < WS-GPL-INSERT-AT                   
006460     END-IF.                                                              
006470     ADD 1 TO WS-GPL-COUNT.                                               
006480     SET WS-GLX TO WS-GPL-INSERT-AT.                                      
006490     MOVE WS-GRP-LOCATOR (WS-GX) TO WS-GPL-KEY (WS-GLX).                  
006500     MOVE WS-GRP-BILLED (WS-GX)  TO WS-GPL-TOTAL (WS-GLX).                
006510 825-EXIT.                                                                
006520     EXIT.                                                                
006530* Single-key comparison against WS-GRP-LOCATOR, same shape as             
006540* 416-FIND-INSERT-POINT since this table also has no minor key.           
006550 826-FIND-INSERT-POINT.                                                   
006560     IF WS-GPL-KEY (WS-GLX) < WS-GRP-LOCATOR (WS-GX)                      
006570         SET WS-GLX UP BY 1                                               
006580         ADD 1 TO WS-GPL-INSERT-AT                                        
006590     ELSE                                                                 
006600         SET WS-GLX TO WS-GPL-COUNT                                       
006610         ADD 1 TO WS-GLX                                                  
006620     END-IF.                                                              
006630 826-EXIT.                                                                
006640     EXIT.                                                                
006650 827-SHIFT-DOWN.                                                          
006660     SET WS-GLX TO WS-GPL-SHIFT-FROM.                                     
006670     ADD 1 TO WS-GLX.                                                     
006680     MOVE WS-GPL-ENTRY (WS-GPL-SHIFT-FROM) TO WS-GPL-ENTRY (WS-GLX).      
006690     SET WS-GPL-SHIFT-FROM DOWN BY 1.                                     
006700 827-EXIT.                                                                
006710     EXIT.                                                                
006720*                                                                         
006730* One merge step of the raw-locator/grouped-locator conservation          
006740* merge: whichever side is exhausted, or has the lower key, drives        
006750* a MISSING or NEW count; equal keys drive a PERFECT or VARIANCE          
006760* count depending on the delta.  The plus-or-minus one cent test on       
006770* WS-CHK-DELTA (CR-0111) absorbs rounding noise in the packed             
006780* totals rather than flagging a penny of drift as a real variance.        
006790*                                                                         
006800 830-MERGE-STEP.                                                          
006810     IF WS-RLX > WS-RAW-LOC-COUNT                                         
006820         ADD 1 TO WS-CHK-NEW                                              
006830         SET WS-GLX UP BY 1                                               
006840     ELSE                                                                 
006850         IF WS-GLX > WS-GPL-COUNT                                         
006860             ADD 1 TO WS-CHK-MISSING                                      
006870             SET WS-RLX UP BY 1                                           
006880         ELSE                                                             
006890             IF WS-RAW-LOC-KEY (WS-RLX) < WS-GPL-KEY (WS-GLX)             
006900                 ADD 1 TO WS-CHK-MISSING                                  
006910                 SET WS-RLX UP BY 1                                       
006920             ELSE                                                         
006930                 IF WS-RAW-LOC-KEY (WS-RLX) > WS-GPL-KEY (WS-GLX)         
006940                     ADD 1 TO WS-CHK-NEW                                  
006950                     SET WS-GLX UP BY 1                                   
006960                 ELSE                                                     
006970                     COMPUTE WS-CHK-DELTA =                               
006980                         WS-RAW-LOC-TOTAL (WS-RLX) -                      
006990                         WS-GPL-TOTAL (WS-GLX)                            
007000                     IF WS-CHK-DELTA = 0                                  
007010                         ADD 1 TO WS-CHK-PERFECT                          
007020                     ELSE                                                 
007030                         IF WS-CHK-DELTA > 0.01 OR                        
007040                            WS-CHK-DELTA < -0.01                          
007050                             ADD 1 TO WS-CHK-VARIANCE                     
007060                         END-IF                                           
007070                     END-IF                                               
007080                     SET WS-RLX UP BY 1                                   
007090                     SET WS-GLX UP BY 1                                   
007100                 END-IF                                                   
007110             END-IF                                                       
007120         END-IF                                                           
007130     END-IF.                                                              
007140 830-EXIT.                                                                
007150     EXIT.                                                                
007160*                                                                         
007170*------------------------------------------------------------------       
007180* 800-OPEN-FILES - opens the raw export input and the grouped             
007190* output.  Either open failing sets a bad RETURN-CODE and forces          
007200* the main read loop to fall straight through, same pattern as            
007210* every other program in this suite.                                      
007220*------------------------------------------------------------------       
007230 800-OPEN-FILES.                                                          
007240     OPEN INPUT  COMM-EXPORTS                                             
007250     OPEN OUTPUT COMM-EXPORTS-GROUPED.                                    
007260     IF WS-EXP-IN-STATUS NOT = '00'                                       
007270         DISPLAY 'COMMGRP - CANNOT OPEN COMM-EXPORTS, STATUS='            
007280                 WS-EXP-IN-STATUS                                         
007290         MOVE 16 TO RETURN-CODE                                           
007300         MOVE 'Y' TO WS-END-OF-EXPORTS                                    
007310     END-IF.                                                              
007320     IF WS-GRP-OUT-STATUS NOT = '00'                                      
007330         DISPLAY 'COMMGRP - CANNOT OPEN COMM-EXPORTS-GROUPED, ',          
007340                 'STATUS=' WS-GRP-OUT-STATUS                              
007350         MOVE 16 TO RETURN-CODE                                           
007360         MOVE 'Y' TO WS-END-OF-EXPORTS                                    
007370     END-IF.                                                              
007380*                                                                         
007390* 850-CLOSE-FILES - straightforward CLOSE of both files.                  
007400 850-CLOSE-FILES.                                                         
007410     CLOSE COMM-EXPORTS                                                   
007420     CLOSE COMM-EXPORTS-GROUPED.                                          
007430*                                                                         
007440*------------------------------------------------------------------       
007450* 900-DISPLAY-RUN-STATS - edits every counter out to its zero-            
007460* suppressed picture and prints the full run-summary block,               
007470* including the CR-0148 before/after locator counts and the four          
007480* conservation-check tallies, then prints a pass/fail line so the         
007490* nightly log scan has a single line to alert on.                         
007500*------------------------------------------------------------------       
007510 900-DISPLAY-RUN-STATS.                                                   
007520     MOVE WS-RECS-READ      TO WS-EDIT-READ.                              
007530     MOVE WS-GROUPS-WRITTEN TO WS-EDIT-WRITTEN.                           
007540     MOVE WS-RAW-LOC-COUNT  TO WS-EDIT-BEFORE.                            
007550     MOVE WS-GPL-COUNT      TO WS-EDIT-AFTER.                             
007560     MOVE WS-CHK-PERFECT    TO WS-EDIT-PERFECT.                           
007570     MOVE WS-CHK-VARIANCE   TO WS-EDIT-VARIANCE.                          
007580     MOVE WS-CHK-MISSING    TO WS-EDIT-MISSING.                           
007590     MOVE WS-CHK-NEW        TO WS-EDIT-NEW.                               
007600     DISPLAY '=== COMMGRP RUN SUMMARY ==='.                               
007610     DISPLAY 'EXPORT ROWS READ.........: ' WS-EDIT-READ.                  
007620     DISPLAY 'GROUPED ROWS WRITTEN.....: ' WS-EDIT-WRITTEN.               
007630     DISPLAY 'LOCATORS BEFORE GROUPING.: ' WS-EDIT-BEFORE.                
007640     DISPLAY 'LOCATORS AFTER GROUPING..: ' WS-EDIT-AFTER.                 
007650     DISPLAY 'PERFECT LOCATOR MATCHES..: ' WS-EDIT-PERFECT.               
007660     DISPLAY 'VARIANCES OVER $0.01.....: ' WS-EDIT-VARIANCE.              
007670     DISPLAY 'LOCATORS MISSING AFTER...: ' WS-EDIT-MISSING.               
007680     DISPLAY 'UNEXPECTED NEW LOCATORS..: ' WS-EDIT-NEW.                   
007690     IF WS-CHK-VARIANCE = 0 AND WS-CHK-MISSING = 0 AND                    
007700        WS-CHK-NEW = 0                                                    
007710         DISPLAY 'CONSERVATION CHECK PASSED - TOTALS AGREE.'              
007720     ELSE                                                                 
007730         DISPLAY 'REVIEW REQUIRED - CONSERVATION CHECK FAILED.'           
007740     END-IF.                                                              
