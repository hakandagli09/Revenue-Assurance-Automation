000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACPALI                                      *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      provider-alias cross-reference record      *       
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* Optional input to RECON.  When PROVIDER-ALIASES is present,             
000190* PA-OLD-NAME is renamed to PA-NEW-NAME (exact match only) during         
000200* 250-RESOLVE-PROVIDER before Unassigned defaulting is applied.           
000210* Absent file - no renames, per 900-OPEN-ALIAS-FILE.                      
000220*                                                                         
000230 01  PROVIDER-ALIAS-REC.                                                  
000240     05  PA-OLD-NAME                 PIC X(30).                           
000250     05  PA-NEW-NAME                 PIC X(30).                           
000260*                                                                         
000270* Trailer block per CR-0231.  PA-OLD-NAME/PA-NEW-NAME keep their          
000280* original positions and widths.                                          
000290*                                                                         
000300     05  PA-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000310     05  PA-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000320     05  PA-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000330         88  PA-ACTIVE                   VALUE 'A'.                       
000340         88  PA-SUPERSEDED               VALUE 'S'.                       
000350     05  FILLER                      PIC X(10) VALUE SPACES.              
000360*                                                                         
000370 01  PROVIDER-ALIAS-REC-DMP REDEFINES PROVIDER-ALIAS-REC.                 
000380     05  FILLER                      PIC X(85).                           
