000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACSNAP                                      *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      raw commission-snapshot export record      *       
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* This is the free-format extract COMMAGG reads.  CS-GROSS-TXT and        
000190* CS-COMM-TXT arrive as display text that may carry a dollar sign,        
000200* thousands commas, embedded spaces, or parentheses for a negative        
000210* amount - see 200-PARSE-AMOUNT in COMMAGG.  CS-SALE-DATE and             
000220* CS-SVC-DATE arrive either as a spreadsheet serial day count or as       
000230* YYYY-MM-DD text - see 300-PARSE-SALE-DATE in COMMAGG.                   
000240*                                                                         
000250 01  COMM-SNAPSHOT-REC.                                                   
000260     05  CS-LOCATOR                  PIC X(20).                           
000270     05  CS-GROSS-TXT                PIC X(15).                           
000280     05  CS-COMM-TXT                 PIC X(15).                           
000290     05  CS-CURRENCY                 PIC X(3).                            
000300     05  CS-SALE-DATE                PIC X(10).                           
000310     05  CS-SVC-DATE                 PIC X(10).                           
000320*                                                                         
000330* Trailer block per CR-0231 - the vendor's own extract carries these      
000340* same six trailer bytes-plus-flag past CS-SVC-DATE; COMMAGG never        
000350* reads them, but the copybook declares them so the record picture        
000360* matches what actually crosses the wire.  CS-LOCATOR through             
000370* CS-SVC-DATE keep their original positions and widths.                   
000380*                                                                         
000390     05  CS-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000400     05  CS-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000410     05  CS-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000420         88  CS-ACTIVE                   VALUE 'A'.                       
000430         88  CS-SUPERSEDED               VALUE 'S'.                       
000440     05  FILLER                      PIC X(10) VALUE SPACES.              
000450*                                                                         
000460 01  COMM-SNAPSHOT-REC-DMP REDEFINES COMM-SNAPSHOT-REC.                   
000470     05  FILLER                      PIC X(98).                           
