000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACSORD                                      *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      Sales-order ledger record                  *       
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* Shared by ORDCLEAN (reads the raw file, writes the cleansed             
000190* file) and RECON (reads the cleansed file as the orders side of          
000200* the match).  SO-CONFIRMATION is the match key once ORDCLEAN has         
000210* run its cleansing rules against it.                                     
000220*                                                                         
000230 01  SALES-ORDER-REC.                                                     
000240     05  SO-CONFIRMATION             PIC X(20).                           
000250     05  SO-PROVIDER                 PIC X(30).                           
000260     05  SO-EXP-COMM                 PIC S9(9)V99.                        
000270     05  SO-DESC                     PIC X(30).                           
000280*                                                                         
000290* Trailer block added under CR-0231's file-layout audit - every RAC*      
000300* record now carries the shop's standard housekeeping trailer so a        
000310* new control field never has to be squeezed into the middle of a         
000320* layout again.  SO-CONFIRMATION through SO-DESC keep their original      
000330* positions and widths; nothing above this line moved.                    
000340*                                                                         
000350     05  SO-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000360     05  SO-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000370     05  SO-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000380         88  SO-ACTIVE                   VALUE 'A'.                       
000390         88  SO-SUPERSEDED               VALUE 'S'.                       
000400     05  FILLER                      PIC X(10) VALUE SPACES.              
000410*                                                                         
000420* Whole-record view - kept so a dump of this area always shows a          
000430* FILLER rather than the live key/money fields lining up on a             
000440* boundary that changes with the next amendment.                          
000450*                                                                         
000460 01  SALES-ORDER-REC-DMP REDEFINES SALES-ORDER-REC.                       
000470     05  FILLER                      PIC X(116).                          
