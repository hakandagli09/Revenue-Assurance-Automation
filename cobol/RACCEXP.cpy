000100*----------------------------------------------------------------*        
000110*                                                                  *      
000120*   MODULE NAME    = RACCEXP                                      *       
000130*   DESCRIPTIVE NAME = Revenue Assurance / Commission Recon -     *       
000140*                      commission-export / grouped-export record  *       
000150*                                                                  *      
000160*----------------------------------------------------------------*        
000170*                                                                         
000180* Same 01 layout serves two files: the raw COMM-EXPORTS extract           
000190* that COMMGRP reads (may contain duplicate provider+locator rows)        
000200* and the COMM-EXPORTS-GROUPED file COMMGRP writes (one row per           
000210* provider+locator, sorted ascending on that combination).  RECON         
000220* reads the grouped file as its commissions-side input.                   
000230*                                                                         
000240 01  COMM-EXPORT-REC.                                                     
000250     05  CE-PROVIDER                 PIC X(30).                           
000260     05  CE-LOCATOR                  PIC X(20).                           
000270     05  CE-BILLED-COMM              PIC S9(9)V99.                        
000280*                                                                         
000290* Trailer block per CR-0231.  COMM-GROUPED-REC in COMMGRP.cbl mirrors     
000300* this same trailer byte-for-byte under its own CG- names so a file       
000310* written as COMM-EXPORTS-GROUPED reads back identically here and in      
000320* RECON.  CE-PROVIDER through CE-BILLED-COMM keep their original          
000330* positions and widths.                                                   
000340*                                                                         
000350     05  CE-UPD-DATE            PIC 9(8)   VALUE ZERO.                    
000360     05  CE-BATCH-ID          PIC X(6)   VALUE SPACES.                    
000370     05  CE-STATUS-SW         PIC X(1)   VALUE 'A'.                       
000380         88  CE-ACTIVE                   VALUE 'A'.                       
000390         88  CE-SUPERSEDED               VALUE 'S'.                       
000400     05  FILLER                      PIC X(10) VALUE SPACES.              
000410*                                                                         
000420 01  COMM-EXPORT-REC-DMP REDEFINES COMM-EXPORT-REC.                       
000430     05  FILLER                      PIC X(86).                           
